000100********************************************
000200*                                          *
000300*  Record Definition For Cleaned ECF       *
000400*     Detail Study Work File               *
000500*     (PT-Ecfdet-Work)                     *
000600*     One row per property in a year's     *
000700*     ECF study, ECF edited to the valid   *
000800*     window before this record is built. *
000900********************************************
001000*  File size 90 bytes.
001100*
001200* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001300*
001400 01  PT-Ecf-Detail-Record.
001500     03  Ecd-Year                   pic 9(4).
001600     03  Ecd-Ecf-Area                pic x(10).
001700     03  Ecd-Parcel-No                pic x(15).
001800     03  Ecd-St-Address                pic x(28).
001900*                     0 = missing
002000     03  Ecd-Sale-Price                 pic 9(9)   comp-3.
002100     03  Ecd-Cost-Man                    pic 9(9)  comp-3.
002200*                     valid only 0.1000 thru 5.0000, else zero
002300     03  Ecd-Ecf                          pic 9v9(4) comp-3.
002400     03  FILLER                            pic x(8).
002500*
