000100********************************************
000200*                                          *
000300*  Record Definition For The All-Areas     *
000400*     Work File (PT-Area-Work) and its     *
000500*     in-memory table (built by PT010LDR,  *
000600*     read for a sanity check by PT020ANL).*
000700*     Sorted, deduplicated ECF area codes  *
000800*     found in any year's ECF summaries    *
000900*     or land adjustments, length <= 10,   *
001000*     alphanumeric after removing - and .  *
001100********************************************
001200*  File size 16 bytes.
001300*
001400* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001500*
001600 01  PT-Area-Work-Record.
001700     03  Are-Area-Code                pic x(10).
001800     03  FILLER                        pic x(6).
001900*
