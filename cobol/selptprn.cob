000100*    SELECT For The Printed Report File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Report-File  assign to "REPORT"
000600     organization line sequential
000700     file status  is  PT-Rpt-Status.
000800*
