000100*    FD For The Subject Property File.
000200*
000300 fd  PT-Subject-File.
000400 copy "ptsubj.cob".
000500*
