000100*    FD For The Analysis Result Work File.
000200*
000300 fd  PT-Result-Work.
000400 copy "ptrslt.cob".
000500*
