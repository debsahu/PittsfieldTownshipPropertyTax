000100*    FD For The Cleaned ECF Summary Study Work File.
000200*
000300 fd  PT-Ecfsum-Work.
000400 copy "ptecfsum.cob".
000500*
