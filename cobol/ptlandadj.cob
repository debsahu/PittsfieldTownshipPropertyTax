000100********************************************
000200*                                          *
000300*  Record Definition For Cleaned Land      *
000400*     Adjustment Study Work File           *
000500*     (PT-Landadj-Work)                    *
000600*     One row per area per year - carries  *
000700*     the area's lot-value trend factor.   *
000800********************************************
000900*  File size 58 bytes.
001000*
001100* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001200*
001300 01  PT-Land-Adj-Record.
001400     03  Lad-Year                        pic 9(4).
001500     03  Lad-Area-Code                    pic x(10).
001600     03  Lad-Subdivision                   pic x(30).
001700*                     e.g. 1.0500 = plus 5.0 pct, 0 = missing
001800     03  Lad-Adjust-Factor                  pic 9v9(4) comp-3.
001900     03  FILLER                              pic x(8).
002000*
