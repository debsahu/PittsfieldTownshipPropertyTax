000100*****************************************************************
000200*                                                               *
000300*               Tax Year 2026 Appeal Analyzer                  *
000400*                    Analysis Engine                            *
000500*                                                               *
000600*   Loads the five cleaned study work files built by PT010LDR   *
000700*   into working storage tables, then reads one subject         *
000800*   property at a time from PT-Subject-File and computes the    *
000900*   full set of appeal-evidence figures - ECF trend, per-       *
001000*   property ECF detail, comparable sales, sales statistics,    *
001100*   land-value trend, sales coverage, ECF-adjusted value and    *
001200*   recommended SEV/TCV - writing one result row per subject    *
001300*   to PT-Result-Work for PT030RPT to print.                    *
001400*                                                               *
001500*****************************************************************
001600*
001700 identification          division.
001800*=================================
001900*
002000     program-id.         PT020ANL.
002100*
002200*    Author.             R G Kinch, Assessing Systems Unit.
002300*    Installation.       Pittsfield Charter Township.
002400*    Date-Written.       04/01/87.
002500*    Date-Compiled.
002600*    Security.           Township internal use only.  Not for
002700*                         release outside the Assessing Office.
002800*
002900* Change Log.
003000* ----------
003100* 04/01/87 rgk - Created.  Original run matched the annual sales
003200*                study against the equalization workbook and
003300*                printed exception lines for the Board to review.
003400* 19/02/89 rgk - Added ECF detail comparison per Equalization
003500*                Dept request - cost-manual vs sale price ratios.
003600* 11/06/91 elm - Added land value trend comparison.
003700* 14/12/98 djs - Y2K.  Century made explicit in all year fields
003800*                and work record layouts; study year no longer
003900*                assumed 19xx.
004000* 02/02/99 djs - Y2K follow-up.  Verified against test data for
004100*                tax years 1999 and 2000 - clean.
004200* 30/08/04 djs - Reads the loader's line sequential work files
004300*                directly instead of the old sorted tape merge -
004400*                whole study now fits in memory at once.
004500* 17/05/11 kwh - Added statistical mode computation for land
004600*                value trend (per-property rows repeat the
004700*                area's standard lot value, average was wrong).
004800* 04/01/26 twp - 3.00.  Rebuilt for the Board of Review appeal
004900*                analyzer.  Per-subject comparable-sales
005000*                selection, dedup and sort; recommended SEV/TCV
005100*                computation; one PT-Analysis-Result-Record per
005200*                subject replaces the old exception-line report -
005300*                PT030RPT now owns all the printing.
005400* 12/01/26 twp - 3.01.  Added per-comparable Rslt-Cs-Ecf-nn
005500*                lookup so PT030RPT's evidence-2 table needs no
005600*                second pass over the ECF detail study.
005610* 10/08/26 twp - 3.02.  The AAnnn/BBnnn/ZZ9nn paragraph headers
005620*                carried a fused "Name-Thru-Name-Exit." label
005630*                instead of two real paragraphs, so PERFORM ...
005640*                THRU never actually ranged over anything - a
005650*                latent period-rule defect caught on review, no
005660*                live symptom in this unit since none of its
005670*                paragraphs GO TO out early.  Split every pair
005680*                back into two paragraphs and restored THRU on
005690*                the PERFORM statements, to match PT010LDR.
005700*
005800 environment              division.
005900*=================================
006000*
006100 configuration            section.
006200 special-names.
006300     class  PT-Alpha-Num  is "0" thru "9", "A" thru "Z"
006400     upsi-0 on  status is PT-Debug-On
006500            off status is PT-Debug-Off.
006600*
006700 input-output             section.
006800 file-control.
006900*
007000*    Cleaned study work files, built by PT010LDR, loaded whole
007100*    into working storage tables below before the first subject
007200*    is read.
007300*
007400     copy  "selptsal.cob".
007500     copy  "selptecd.cob".
007600     copy  "selptecs.cob".
007700     copy  "selptlnd.cob".
007800     copy  "selptlad.cob".
007900     copy  "selptare.cob".
008000     copy  "selptsub.cob".
008100     copy  "selptprm.cob".
008200     copy  "selptrsl.cob".
008300*
008400 data                     division.
008500*================================
008600*
008700 file                     section.
008800*
008900 copy  "fdptsal.cob".
009000 copy  "fdptecd.cob".
009100 copy  "fdptecs.cob".
009200 copy  "fdptlnd.cob".
009300 copy  "fdptlad.cob".
009400 copy  "fdptare.cob".
009500 copy  "fdptsub.cob".
009600 copy  "fdptprm.cob".
009700 copy  "fdptrsl.cob".
009800*
009900 working-storage          section.
010000*-------------------------------
010100*
010200 77  Prog-Name            pic x(15)  value "PT020ANL(3.01)".
010300*
010400*    File status switches for the six input files, the subject
010500*    file and the result work file.
010600*
010700 01  WS-File-Status.
010800     03  WS-Salwk-Eof-Sw      pic x.
010900         88  Salwk-At-Eof         value "Y".
011000     03  WS-Ecdwk-Eof-Sw       pic x.
011100         88  Ecdwk-At-Eof          value "Y".
011200     03  WS-Ecswk-Eof-Sw        pic x.
011300         88  Ecswk-At-Eof           value "Y".
011400     03  WS-Lndwk-Eof-Sw         pic x.
011500         88  Lndwk-At-Eof            value "Y".
011600     03  WS-Ladwk-Eof-Sw          pic x.
011700         88  Ladwk-At-Eof             value "Y".
011800     03  WS-Arewk-Eof-Sw           pic x.
011900         88  Arewk-At-Eof              value "Y".
012000     03  WS-Subj-Eof-Sw             pic x.
012100         88  Subject-At-Eof             value "Y".
012200     03  FILLER                     pic x(02).
012300*
012400*    Study year table - same 3-entry list PT010LDR uses, read
012500*    ascending for trend/coverage loops and descending (VARYING
012600*    ... BY -1) for the subdivision-name search order.
012700*
012800 01  WS-Year-Table.
012900     03  WS-Year-Entry         occurs 3.
013000         05  WS-Year-Value     pic 9(4)  comp.
013100         05  FILLER            pic x(02).
013200 01  WS-Year-Idx               pic 9(2)  comp.
013300 01  WS-Year-Idx2              pic 9(2)  comp.
013400*
013500*    In-memory copies of the five study files - loaded once at
013600*    start of run, searched by area/year for every subject.
013700*    Table sizes assume a single tax year's full 3-year pool of
013800*    study extracts for every ECF area in the Township; widen if
013900*    a future study ever produces more rows than this.
014000*
014100 01  WS-Sales-Table.
014200     03  WS-Sal-Entry          occurs 2000.
014300         05  WS-Sal-T-Year         pic 9(4).
014400         05  WS-Sal-T-Area         pic x(10).
014500         05  WS-Sal-T-Parcel       pic x(15).
014600         05  WS-Sal-T-Address      pic x(28).
014700         05  WS-Sal-T-Date         pic x(10).
014800         05  WS-Sal-T-Arms-Flag    pic x.
014900             88  WS-Sal-T-Is-Arms      value "Y".
015000         05  WS-Sal-T-Adj-Sale     pic 9(9)  comp-3.
015100         05  FILLER                pic x(02).
015200 01  WS-Sales-Count             pic 9(4)  comp.
015300*
015400 01  WS-Ecfdet-Table.
015500     03  WS-Ecd-T-Entry        occurs 2000.
015600         05  WS-Ecd-T-Year         pic 9(4).
015700         05  WS-Ecd-T-Area         pic x(10).
015800         05  WS-Ecd-T-Parcel       pic x(15).
015900         05  WS-Ecd-T-Address      pic x(28).
016000         05  WS-Ecd-T-Sale-Price   pic 9(9)  comp-3.
016100         05  WS-Ecd-T-Cost-Man     pic 9(9)  comp-3.
016200         05  WS-Ecd-T-Ecf          pic 9v9(4) comp-3.
016300         05  FILLER                pic x(02).
016400 01  WS-Ecfdet-Count            pic 9(4)  comp.
016500*
016600 01  WS-Ecfsum-Table.
016700     03  WS-Ecs-T-Entry        occurs 300.
016800         05  WS-Ecs-T-Year         pic 9(4).
016900         05  WS-Ecs-T-Area         pic x(10).
017000         05  WS-Ecs-T-Subdiv       pic x(30).
017100         05  WS-Ecs-T-Ave-Ecf      pic 9v9(4) comp-3.
017200         05  FILLER                pic x(02).
017300 01  WS-Ecfsum-Count            pic 9(4)  comp.
017400*
017500 01  WS-Land-Table.
017600     03  WS-Lnd-T-Entry        occurs 2000.
017700         05  WS-Lnd-T-Year         pic 9(4).
017800         05  WS-Lnd-T-Area         pic x(10).
017900         05  WS-Lnd-T-Prior        pic 9(9)  comp-3.
018000         05  WS-Lnd-T-Current      pic 9(9)  comp-3.
018100         05  FILLER                pic x(02).
018200 01  WS-Land-Count              pic 9(4)  comp.
018300*
018400 01  WS-Landadj-Table.
018500     03  WS-Lad-T-Entry        occurs 300.
018600         05  WS-Lad-T-Year         pic 9(4).
018700         05  WS-Lad-T-Area         pic x(10).
018800         05  WS-Lad-T-Subdiv       pic x(30).
018900         05  WS-Lad-T-Factor       pic 9v9(4) comp-3.
019000         05  FILLER                pic x(02).
019100 01  WS-Landadj-Count           pic 9(4)  comp.
019200*
019300*    All-Areas table - loaded as a sanity check only; a subject
019400*    whose area code never turns up here gets a warning line on
019500*    SYSOUT but is still analyzed (the area may simply be new).
019600*
019700 01  WS-Areas-Table.
019800     03  WS-Are-T-Entry        occurs 500  pic x(10).
019900     03  FILLER                pic x(10).
020000 01  WS-Areas-Count             pic 9(4)  comp.
020100 01  WS-Area-Found-Flag          pic x.
020200     88  WS-Area-Was-Found           value "Y".
020300*
020400*    Comparable-sales working pool, built before dedup - wider
020500*    than Rslt-Comp-Sale because duplicate parcel/date rows from
020600*    more than one study year land here before the dedup pass
020700*    collapses them.
020800*
020900 01  WS-Comp-Pool.
021000     03  WS-Cpl-Entry          occurs 300.
021100         05  WS-Cpl-Year           pic 9(4).
021200         05  WS-Cpl-Parcel         pic x(15).
021300         05  WS-Cpl-Address        pic x(28).
021400         05  WS-Cpl-Date           pic x(10).
021500         05  WS-Cpl-Adj-Sale       pic 9(9)  comp-3.
021600         05  FILLER                pic x(02).
021700 01  WS-Comp-Pool-Count         pic 9(4)  comp.
021800*
021900*    Subscripts and scratch shared by the analysis paragraphs.
022000*
022100 01  WS-Tbl-Idx                 pic 9(4)  comp.
022200 01  WS-Tbl-Idx2                pic 9(4)  comp.
022300 01  WS-Pe-Idx                  pic 9(4)  comp.
022400 01  WS-Cov-Idx                 pic 9(4)  comp.
022500 01  WS-Found-Flag               pic x.
022600     88  WS-Value-Was-Found          value "Y".
022700*
022800*    Comparable-sales sort scratch (straight insertion, descending
022900*    on the normalized sale-date text).
023000*
023100 01  WS-Sort-I                  pic 9(4)  comp.
023200 01  WS-Sort-J                  pic 9(4)  comp.
023300 01  WS-Sort-Outer-Limit        pic 9(4)  comp.
023400 01  WS-Sort-Inner-Limit        pic 9(4)  comp.
023500 01  WS-Sort-Temp.
023600     03  WS-St-Year            pic 9(4).
023700     03  WS-St-Address         pic x(28).
023800     03  WS-St-Parcel-No       pic x(15).
023900     03  WS-St-Sale-Date       pic x(10).
024000     03  WS-St-Sale-Date-R redefines WS-St-Sale-Date.
024100         05  WS-St-Sd-Ccyy         pic x(4).
024200         05  FILLER                pic x.
024300         05  WS-St-Sd-Mm           pic x(2).
024400         05  FILLER                pic x.
024500         05  WS-St-Sd-Dd           pic x(2).
024600     03  WS-St-Adj-Sale        pic 9(9)    comp-3.
024700     03  WS-St-Ecf-26          pic 9v9(4)  comp-3.
024800     03  WS-St-Ecf-25          pic 9v9(4)  comp-3.
024900     03  WS-St-Ecf-24          pic 9v9(4)  comp-3.
025000     03  FILLER                pic x(02).
025100*
025200*    Upper-case scratch for the per-comparable ECF lookup by
025300*    address - same fold-case idiom PT010LDR uses on terms of
025400*    sale.
025500*
025600 01  WS-Upper-Work.
025700     03  FILLER                pic x(02).
025800     03  WS-Upper-Addr-1       pic x(28).
025900     03  WS-Upper-Addr-2       pic x(28).
026000 01  WS-Upper-Work-R redefines WS-Upper-Work
026100                           pic x(56).
026200 01  WS-Lower-Alpha        pic x(26)
026300                           value "abcdefghijklmnopqrstuvwxyz".
026400 01  WS-Upper-Alpha        pic x(26)
026500                           value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026600*
026700*    Dedup key work fields (step 5) - parcel + normalized date.
026800*
026900 01  WS-Key-Work.
027000     03  FILLER                pic x(02).
027100     03  WS-Key-Parcel-1       pic x(15).
027200     03  WS-Key-Date-1         pic x(10).
027300     03  WS-Key-Parcel-2       pic x(15).
027400     03  WS-Key-Date-2         pic x(10).
027500 01  WS-Key-Work-R redefines WS-Key-Work
027600                           pic x(50).
027700*
027800*    Statistics scratch - shared PT-Calc-Work-Area, used twice
027900*    per subject (sales stats and the two land-value modes).
028000*
028100 copy  "ptcalc.cob".
028200*
028300*    Sales statistics work fields (step 6).
028400*
028500 01  WS-Stats-Work.
028600     03  WS-Below-Tcv-Ctr      pic 9(4)  comp.
028700     03  WS-Mid-Point          pic 9(4)  comp.
028800     03  WS-Mid-Remainder      pic 9     comp.
028900     03  WS-Median-Val         pic 9(9)  comp-3.
029000     03  FILLER                pic x(02).
029100*
029200*    Land-value trend work fields (step 7).
029300*
029400 01  WS-Land-Work.
029500     03  WS-Lt-Idx             pic 9(4)  comp.
029600     03  WS-First-Found-Flag   pic x.
029700         88  WS-First-Was-Found    value "Y".
029800     03  WS-Last-Found-Flag    pic x.
029900         88  WS-Last-Was-Found     value "Y".
030000     03  WS-Mode-Input-Value   pic 9(9)  comp-3.
030100     03  FILLER                pic x(02).
030200*
030300*    Recommended-value work fields (step 11).
030400*
030500 01  WS-Recommend-Work.
030600     03  WS-Rec-Units          pic 9(6)   comp.
030700     03  WS-High-Value         pic 9(9)   comp-3.
030800     03  WS-Candidate-Count    pic 9(2)   comp.
030900     03  WS-Cand-Idx           pic 9(2)   comp.
031000     03  WS-Ecf-Candidate-Flag pic x.
031100         88  WS-Ecf-Is-Candidate  value "Y".
031200     03  WS-Candidate          pic 9(9)   comp-3  occurs 3.
031300     03  FILLER                pic x(02).
031400*
031500 procedure                division.
031600*================================
031700*
031800 AA000-Main.
031900     perform  AA010-Init-Run thru AA010-Exit.
032000     perform  AA020-Open-Files thru AA020-Exit.
032100     perform  AA025-Read-Param thru AA025-Exit.
032200     perform  AA030-Load-Tables thru AA030-Exit.
032300     perform  AA040-Read-Subject thru AA040-Exit.
032400     perform  BB000-Analyze-Subject thru BB000-Exit
032500         until Subject-At-Eof.
032600     perform  ZZ900-Close-Files thru ZZ900-Exit.
032700     stop     run.
032800 AA000-Exit.
032900     exit.
033000*
033100 AA010-Init-Run.
033200     move     zero to WS-Sales-Count  WS-Ecfdet-Count
033300                       WS-Ecfsum-Count WS-Land-Count
033400                       WS-Landadj-Count WS-Areas-Count.
033500 AA010-Exit.
033600     exit.
033700*
033800 AA020-Open-Files.
033900     open     input   PT-Sales-Work
034000                       PT-Ecfdet-Work
034100                       PT-Ecfsum-Work
034200                       PT-Land-Work
034300                       PT-Landadj-Work
034400                       PT-Area-Work
034500                       PT-Subject-File
034600                       PT-Param-File.
034700     open     output  PT-Result-Work.
034800 AA020-Exit.
034900     exit.
035000*
035100*    PT-Param-File carries a single control record (RRN 1) - the
035200*    tax year drives the 3-entry study-year table every other
035300*    paragraph in this program works off.
035400*
035500 AA025-Read-Param.
035600     read     PT-Param-File.
035700     move     Parm-Tax-Year          to WS-Year-Value (3).
035800     subtract 2 from Parm-Tax-Year giving WS-Year-Value (1).
035900     subtract 1 from Parm-Tax-Year giving WS-Year-Value (2).
036000 AA025-Exit.
036100     exit.
036200*
036300 AA030-Load-Tables.
036400     perform  AA031-Load-Sales thru AA031-Exit.
036500     perform  AA032-Load-Ecfdet thru AA032-Exit.
036600     perform  AA033-Load-Ecfsum thru AA033-Exit.
036700     perform  AA034-Load-Land thru AA034-Exit.
036800     perform  AA035-Load-Landadj thru AA035-Exit.
036900     perform  AA036-Load-Areas thru AA036-Exit.
037000 AA030-Exit.
037100     exit.
037200*
037300 AA031-Load-Sales.
037400     read     PT-Sales-Work
037500         at end move "Y" to WS-Salwk-Eof-Sw.
037600     perform  AA051-Load-One-Sale thru AA051-Exit
037700              until Salwk-At-Eof.
037800 AA031-Exit.
037900     exit.
038000*
038100 AA032-Load-Ecfdet.
038200     read     PT-Ecfdet-Work
038300         at end move "Y" to WS-Ecdwk-Eof-Sw.
038400     perform  AA052-Load-One-Ecfdet thru AA052-Exit
038500              until Ecdwk-At-Eof.
038600 AA032-Exit.
038700     exit.
038800*
038900 AA033-Load-Ecfsum.
039000     read     PT-Ecfsum-Work
039100         at end move "Y" to WS-Ecswk-Eof-Sw.
039200     perform  AA053-Load-One-Ecfsum thru AA053-Exit
039300              until Ecswk-At-Eof.
039400 AA033-Exit.
039500     exit.
039600*
039700 AA034-Load-Land.
039800     read     PT-Land-Work
039900         at end move "Y" to WS-Lndwk-Eof-Sw.
040000     perform  AA054-Load-One-Land thru AA054-Exit
040100              until Lndwk-At-Eof.
040200 AA034-Exit.
040300     exit.
040400*
040500 AA035-Load-Landadj.
040600     read     PT-Landadj-Work
040700         at end move "Y" to WS-Ladwk-Eof-Sw.
040800     perform  AA055-Load-One-Landadj thru AA055-Exit
040900              until Ladwk-At-Eof.
041000 AA035-Exit.
041100     exit.
041200*
041300 AA036-Load-Areas.
041400     read     PT-Area-Work
041500         at end move "Y" to WS-Arewk-Eof-Sw.
041600     perform  AA056-Load-One-Area thru AA056-Exit
041700              until Arewk-At-Eof.
041800 AA036-Exit.
041900     exit.
042000*
042100*    One sales-study row into WS-Sales-Table, for AA031 above.
042200*
042300 AA051-Load-One-Sale.
042400     add      1 to WS-Sales-Count.
042500     move     Sal-Year
042600                  to WS-Sal-T-Year (WS-Sales-Count).
042700     move     Sal-Ecf-Area
042800                  to WS-Sal-T-Area (WS-Sales-Count).
042900     move     Sal-Parcel-No
043000                  to WS-Sal-T-Parcel (WS-Sales-Count).
043100     move     Sal-St-Address
043200                  to WS-Sal-T-Address (WS-Sales-Count).
043300     move     Sal-Sale-Date
043400                  to WS-Sal-T-Date (WS-Sales-Count).
043500     move     Sal-Arms-Length-Flag
043600                  to WS-Sal-T-Arms-Flag (WS-Sales-Count).
043700     move     Sal-Adj-Sale
043800                  to WS-Sal-T-Adj-Sale (WS-Sales-Count).
043900     read     PT-Sales-Work
044000         at end move "Y" to WS-Salwk-Eof-Sw
044100     end-read.
044200 AA051-Exit.
044300     exit.
044400*
044500*    One ECF-detail-study row into WS-Ecfdet-Table, for AA032.
044600*
044700 AA052-Load-One-Ecfdet.
044800     add      1 to WS-Ecfdet-Count.
044900     move     Ecd-Year
045000                  to WS-Ecd-T-Year (WS-Ecfdet-Count).
045100     move     Ecd-Ecf-Area
045200                  to WS-Ecd-T-Area (WS-Ecfdet-Count).
045300     move     Ecd-Parcel-No
045400                  to WS-Ecd-T-Parcel (WS-Ecfdet-Count).
045500     move     Ecd-St-Address
045600                  to WS-Ecd-T-Address (WS-Ecfdet-Count).
045700     move     Ecd-Sale-Price
045800                  to WS-Ecd-T-Sale-Price (WS-Ecfdet-Count).
045900     move     Ecd-Cost-Man
046000                  to WS-Ecd-T-Cost-Man (WS-Ecfdet-Count).
046100     move     Ecd-Ecf
046200                  to WS-Ecd-T-Ecf (WS-Ecfdet-Count).
046300     read     PT-Ecfdet-Work
046400         at end move "Y" to WS-Ecdwk-Eof-Sw
046500     end-read.
046600 AA052-Exit.
046700     exit.
046800*
046900*    One ECF-summary-study row into WS-Ecfsum-Table, for AA033.
047000*
047100 AA053-Load-One-Ecfsum.
047200     add      1 to WS-Ecfsum-Count.
047300     move     Ecs-Year
047400                  to WS-Ecs-T-Year (WS-Ecfsum-Count).
047500     move     Ecs-Ecf-Area
047600                  to WS-Ecs-T-Area (WS-Ecfsum-Count).
047700     move     Ecs-Subdivision
047800                  to WS-Ecs-T-Subdiv (WS-Ecfsum-Count).
047900     move     Ecs-Ave-Ecf
048000                  to WS-Ecs-T-Ave-Ecf (WS-Ecfsum-Count).
048100     read     PT-Ecfsum-Work
048200         at end move "Y" to WS-Ecswk-Eof-Sw
048300     end-read.
048400 AA053-Exit.
048500     exit.
048600*
048700*    One land-value-study row into WS-Land-Table, for AA034.
048800*
048900 AA054-Load-One-Land.
049000     add      1 to WS-Land-Count.
049100     move     Lnd-Year
049200                  to WS-Lnd-T-Year (WS-Land-Count).
049300     move     Lnd-Area-Code
049400                  to WS-Lnd-T-Area (WS-Land-Count).
049500     move     Lnd-Value-Prior
049600                  to WS-Lnd-T-Prior (WS-Land-Count).
049700     move     Lnd-Value-Current
049800                  to WS-Lnd-T-Current (WS-Land-Count).
049900     read     PT-Land-Work
050000         at end move "Y" to WS-Lndwk-Eof-Sw
050100     end-read.
050200 AA054-Exit.
050300     exit.
050400*
050500*    One land-adjustment-study row into WS-Landadj-Table, for
050600*    AA035 above.
050700*
050800 AA055-Load-One-Landadj.
050900     add      1 to WS-Landadj-Count.
051000     move     Lad-Year
051100                  to WS-Lad-T-Year (WS-Landadj-Count).
051200     move     Lad-Area-Code
051300                  to WS-Lad-T-Area (WS-Landadj-Count).
051400     move     Lad-Subdivision
051500                  to WS-Lad-T-Subdiv (WS-Landadj-Count).
051600     move     Lad-Adjust-Factor
051700                  to WS-Lad-T-Factor (WS-Landadj-Count).
051800     read     PT-Landadj-Work
051900         at end move "Y" to WS-Ladwk-Eof-Sw
052000     end-read.
052100 AA055-Exit.
052200     exit.
052300*
052400*    One ECF-area code into WS-Areas-Table, for AA036 above.
052500*
052600 AA056-Load-One-Area.
052700     add      1 to WS-Areas-Count.
052800     move     Are-Area-Code
052900                  to WS-Are-T-Entry (WS-Areas-Count).
053000     read     PT-Area-Work
053100         at end move "Y" to WS-Arewk-Eof-Sw
053200     end-read.
053300 AA056-Exit.
053400     exit.
053500*
053600 AA040-Read-Subject.
053700     read     PT-Subject-File
053800         at end move "Y" to WS-Subj-Eof-Sw
053900     end-read.
054000 AA040-Exit.
054100     exit.
054200*
054300*=================================================================
054400*   Per-subject analysis driver - one PT-Analysis-Result-Record
054500*   built and written per subject, steps 1-12 of the study.
054600*=================================================================
054700*
054800 BB000-Analyze-Subject.
054810*    One subject property straight through all twelve analysis
054820*    steps in SPEC order - nothing here branches on the outcome
054830*    of an earlier step except what each step's own business
054840*    rule requires, so the full result record is always built
054850*    the same way whether or not a petition ends up warranted.
054900     initialize                  PT-Analysis-Result-Record.
055000     perform  BB005-Check-Area thru BB005-Exit.
055100     perform  BB010-Compute-Tcv thru BB010-Exit.
055200     perform  BB020-Build-Ecf-Trend thru BB020-Exit.
055300     perform  BB030-Collect-Property-Ecf thru BB030-Exit.
055400     perform  BB040-Find-Subdivision thru BB040-Exit.
055500     perform  BB050-Select-Comparables thru BB050-Exit.
055600     perform  BB055-Dedup-Comparables thru BB055-Exit.
055700     perform  BB058-Sort-Comparables thru BB058-Exit.
055800     perform  BB059-Lookup-Comp-Ecf thru BB059-Exit.
055900     perform  BB060-Compute-Sales-Stats thru BB060-Exit.
056000     perform  BB070-Compute-Land-Trend thru BB070-Exit.
056100     perform  BB080-Compute-Coverage thru BB080-Exit.
056200     perform  BB090-Compute-Ecf-Adjusted thru BB090-Exit.
056300     perform  BB100-Compute-Recommended thru BB100-Exit.
056400     perform  BB110-Decide-Appeal thru BB110-Exit.
056500     perform  CC010-Write-Result thru CC010-Exit.
056600     perform  AA040-Read-Subject thru AA040-Exit.
056700 BB000-Exit.
056800     exit.
056900*
057000*    Sanity check only (not part of the published figures) - a
057100*    subject whose area never appears in the All-Areas work file
057200*    gets a warning on SYSOUT; processing continues regardless.
057300*
057400 BB005-Check-Area.
057500     move     "N" to WS-Area-Found-Flag.
057600     perform  BB006-Match-Area thru BB006-Exit
057700              varying WS-Tbl-Idx from 1 by 1
057800              until WS-Tbl-Idx > WS-Areas-Count
057900                 or WS-Area-Was-Found.
058000     if       not WS-Area-Was-Found
058100              and PT-Debug-On
058200              display "PT020ANL - WARNING - AREA CODE "
058300                       Sbj-Area-Code
058400                       " NOT IN ALL-AREAS, PARCEL "
058500                       Sbj-Parcel-No
058600     end-if.
058700     if       Sbj-Parcel-No (1:1) not PT-Alpha-Num
058800              and PT-Debug-On
058900              display "PT020ANL - WARNING - PARCEL "
059000                       Sbj-Parcel-No
059100                       " STARTS WITH A NON-ALPHANUMERIC CHARACTER"
059200     end-if.
059300 BB005-Exit.
059400     exit.
059500*
059600*    Tests one All-Areas table entry for BB005's area check.
059700*
059800 BB006-Match-Area.
059900     if       WS-Are-T-Entry (WS-Tbl-Idx) = Sbj-Area-Code
060000              set WS-Area-Was-Found to true
060100     end-if.
060200 BB006-Exit.
060300     exit.
060400*
060500*    Step 1 - USER-TCV.  Also carries the subject's own fields
060600*    straight across into the result record.
060700*
060800 BB010-Compute-Tcv.
060900     move     Sbj-Area-Code         to Rslt-Area-Code.
061000     move     Sbj-User-Sev          to Rslt-User-Sev.
061100     move     Sbj-Address           to Rslt-Address.
061200     move     Sbj-Parcel-No         to Rslt-Parcel-No.
061300     move     Sbj-Style             to Rslt-Style.
061400     move     Sbj-Year-Built        to Rslt-Year-Built.
061500     move     Sbj-Floor-Area        to Rslt-Floor-Area.
061600     move     Sbj-Taxable-2026      to Rslt-Taxable-2026.
061700     if       Sbj-Taxable-2026 > zero
061800              set Rslt-Taxable-Known to true
061900     end-if.
062000     compute  Rslt-User-Tcv rounded =
062100                  Sbj-User-Sev * Parm-Tcv-Multiplier.
062200 BB010-Exit.
062300     exit.
062400*
062500*    Step 2 - ECF trend, one entry per study year.  The 2026
062600*    entry is also copied out to Rslt-Ecf-2026 for steps 9-11.
062700*
062800 BB020-Build-Ecf-Trend.
062900     perform  BB021-One-Ecf-Year thru BB021-Exit
063000              varying WS-Year-Idx from 1 by 1
063100              until WS-Year-Idx > 3.
063200     move     Rslt-Et-Value (3)     to Rslt-Ecf-2026.
063300     if       Rslt-Et-Present (3)
063400              set Rslt-Ecf-2026-Present to true
063500     end-if.
063600 BB020-Exit.
063700     exit.
063800*
063900*    One study year's ECF-area average for BB020 above -
064000*    WS-Year-Idx selects the year before entry.
064100*
064200 BB021-One-Ecf-Year.
064300     move     WS-Year-Value (WS-Year-Idx)
064400                           to Rslt-Et-Year (WS-Year-Idx).
064500     move     "N" to WS-Found-Flag.
064600     perform  BB022-Match-Ecf-Year thru BB022-Exit
064700              varying WS-Tbl-Idx from 1 by 1
064800              until WS-Tbl-Idx > WS-Ecfsum-Count
064900                 or WS-Value-Was-Found.
065000 BB021-Exit.
065100     exit.
065200*
065300*    Tests one ECF-summary row against the subject's area and
065400*    the study year chosen by BB021 above.
065500*
065600 BB022-Match-Ecf-Year.
065700     if       WS-Ecs-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
065800          and WS-Ecs-T-Year (WS-Tbl-Idx) =
065900                  WS-Year-Value (WS-Year-Idx)
066000              move WS-Ecs-T-Ave-Ecf (WS-Tbl-Idx)
066100                       to Rslt-Et-Value (WS-Year-Idx)
066200              set  Rslt-Et-Present (WS-Year-Idx) to true
066300              set  WS-Value-Was-Found to true
066400     end-if.
066500 BB022-Exit.
066600     exit.
066700*
066800*    Step 3 - per-property ECFs, subject's area, all 3 years
066900*    pooled, non-missing ECF only (ECF validity already enforced
067000*    by PT010LDR, so a non-zero value here is valid by
067100*    definition).
067200*
067300 BB030-Collect-Property-Ecf.
067400     perform  BB031-One-Ecfdet-Row thru BB031-Exit
067500              varying WS-Tbl-Idx from 1 by 1
067600              until WS-Tbl-Idx > WS-Ecfdet-Count.
067700 BB030-Exit.
067800     exit.
067900*
068000*    Tests and copies one ECF-detail row for BB030 above.
068100*
068200 BB031-One-Ecfdet-Row.
068300     if       WS-Ecd-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
068400          and WS-Ecd-T-Ecf (WS-Tbl-Idx) > zero
068500          and Rslt-Property-Ecf-Count < 80
068600              add  1 to Rslt-Property-Ecf-Count
068700              move WS-Ecd-T-Year (WS-Tbl-Idx)
068800                       to Rslt-Pe-Year
068900                            (Rslt-Property-Ecf-Count)
069000              move WS-Ecd-T-Address (WS-Tbl-Idx)
069100                       to Rslt-Pe-Address
069200                            (Rslt-Property-Ecf-Count)
069300              move WS-Ecd-T-Parcel (WS-Tbl-Idx)
069400                       to Rslt-Pe-Parcel-No
069500                            (Rslt-Property-Ecf-Count)
069600              move WS-Ecd-T-Sale-Price (WS-Tbl-Idx)
069700                       to Rslt-Pe-Sale-Price
069800                            (Rslt-Property-Ecf-Count)
069900              move WS-Ecd-T-Cost-Man (WS-Tbl-Idx)
070000                       to Rslt-Pe-Cost-Man
070100                            (Rslt-Property-Ecf-Count)
070200              move WS-Ecd-T-Ecf (WS-Tbl-Idx)
070300                       to Rslt-Pe-Ecf
070400                            (Rslt-Property-Ecf-Count)
070500     end-if.
070600 BB031-Exit.
070700     exit.
070800*
070900*    Step 4 - subdivision name.  Search ECF summaries 2026-2025-
071000*    2024 for a non-blank subdivision; failing that, search land
071100*    adjustments in the same year order; failing that, fall back
071200*    to the area code itself.
071300*
071400 BB040-Find-Subdivision.
071500     move     "N" to WS-Found-Flag.
071600     perform  BB041-Ecfsum-Year thru BB041-Exit
071700              varying WS-Year-Idx from 3 by -1
071800              until WS-Year-Idx < 1
071900                 or WS-Value-Was-Found.
072000     if       not WS-Value-Was-Found
072100              perform BB043-Landadj-Year thru BB043-Exit
072200                      varying WS-Year-Idx from 3 by -1
072300                      until WS-Year-Idx < 1
072400                         or WS-Value-Was-Found
072500     end-if.
072600     if       not WS-Value-Was-Found
072700              move Sbj-Area-Code to Rslt-Subdivision
072800     end-if.
072900 BB040-Exit.
073000     exit.
073100*
073200*    One study year's ECF-summary pass for BB040's first try -
073300*    WS-Year-Idx selects the year before entry.
073400*
073500 BB041-Ecfsum-Year.
073600     perform  BB042-Match-Ecfsum-Sub thru BB042-Exit
073700              varying WS-Tbl-Idx from 1 by 1
073800              until WS-Tbl-Idx > WS-Ecfsum-Count
073900                 or WS-Value-Was-Found.
074000 BB041-Exit.
074100     exit.
074200*
074300*    Tests one ECF-summary row for a usable subdivision name.
074400*
074500 BB042-Match-Ecfsum-Sub.
074600     if       WS-Ecs-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
074700          and WS-Ecs-T-Year (WS-Tbl-Idx) =
074800                  WS-Year-Value (WS-Year-Idx)
074900          and WS-Ecs-T-Subdiv (WS-Tbl-Idx) not = spaces
075000              move WS-Ecs-T-Subdiv (WS-Tbl-Idx)
075100                       to Rslt-Subdivision
075200              set  WS-Value-Was-Found to true
075300     end-if.
075400 BB042-Exit.
075500     exit.
075600*
075700*    One study year's land-adjustment pass for BB040's fallback
075800*    try - WS-Year-Idx selects the year before entry.
075900*
076000 BB043-Landadj-Year.
076100     perform  BB044-Match-Landadj-Sub thru BB044-Exit
076200              varying WS-Tbl-Idx from 1 by 1
076300              until WS-Tbl-Idx > WS-Landadj-Count
076400                 or WS-Value-Was-Found.
076500 BB043-Exit.
076600     exit.
076700*
076800*    Tests one land-adjustment row for a usable subdivision
076900*    name.
077000*
077100 BB044-Match-Landadj-Sub.
077200     if       WS-Lad-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
077300          and WS-Lad-T-Year (WS-Tbl-Idx) =
077400                  WS-Year-Value (WS-Year-Idx)
077500          and WS-Lad-T-Subdiv (WS-Tbl-Idx) not = spaces
077600              move WS-Lad-T-Subdiv (WS-Tbl-Idx)
077700                       to Rslt-Subdivision
077800              set  WS-Value-Was-Found to true
077900     end-if.
078000 BB044-Exit.
078100     exit.
078200*
078300*    Step 5a - pool candidate comparable sales: subject's area,
078400*    arm's length, non-missing ADJ-SALE at or above the lot-only
078500*    threshold.  Pooled across all 3 years before dedup.
078600*
078700 BB050-Select-Comparables.
078800     move     zero to WS-Comp-Pool-Count.
078900     perform  BB051-One-Sale-Row thru BB051-Exit
079000              varying WS-Tbl-Idx from 1 by 1
079100              until WS-Tbl-Idx > WS-Sales-Count.
079200 BB050-Exit.
079300     exit.
079400*
079500*    Tests and pools one sales-study row for BB050 above.
079600*
079700 BB051-One-Sale-Row.
079800     if       WS-Sal-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
079900          and WS-Sal-T-Is-Arms (WS-Tbl-Idx)
080000          and WS-Sal-T-Adj-Sale (WS-Tbl-Idx) >=
080100                  Parm-Lot-Only-Threshold
080200          and WS-Comp-Pool-Count < 300
080300              add  1 to WS-Comp-Pool-Count
080400              move WS-Sal-T-Year (WS-Tbl-Idx)
080500                       to WS-Cpl-Year (WS-Comp-Pool-Count)
080600              move WS-Sal-T-Parcel (WS-Tbl-Idx)
080700                       to WS-Cpl-Parcel (WS-Comp-Pool-Count)
080800              move WS-Sal-T-Address (WS-Tbl-Idx)
080900                       to WS-Cpl-Address (WS-Comp-Pool-Count)
081000              move WS-Sal-T-Date (WS-Tbl-Idx)
081100                       to WS-Cpl-Date (WS-Comp-Pool-Count)
081200              move WS-Sal-T-Adj-Sale (WS-Tbl-Idx)
081300                       to WS-Cpl-Adj-Sale (WS-Comp-Pool-Count)
081400     end-if.
081500 BB051-Exit.
081600     exit.
081700*
081800*    Step 5b - dedup on parcel + normalized sale date, keeping
081900*    the record from the latest study year.  Builds directly into
082000*    Rslt-Comp-Sale as the final working list.
082100*
082200 BB055-Dedup-Comparables.
082300     move     zero to Rslt-Comp-Sale-Count.
082400     perform  BB056-One-Pool-Row thru BB056-Exit
082500              varying WS-Tbl-Idx from 1 by 1
082600              until WS-Tbl-Idx > WS-Comp-Pool-Count.
082700 BB055-Exit.
082800     exit.
082900*
083000*    Checks one pool row against the Rslt-Comp-Sale list built
083100*    so far; merges into the existing row on a parcel+date
083200*    match (keeping the latest study year), else appends a new
083300*    row, for BB055 above.
083400*
083500 BB056-One-Pool-Row.
083600     move     WS-Cpl-Parcel (WS-Tbl-Idx) to WS-Key-Parcel-1.
083700     move     WS-Cpl-Date (WS-Tbl-Idx)   to WS-Key-Date-1.
083800     move     "N" to WS-Found-Flag.
083900     perform  BB057-Match-Pool-Row thru BB057-Exit
084000              varying WS-Tbl-Idx2 from 1 by 1
084100              until WS-Tbl-Idx2 > Rslt-Comp-Sale-Count
084200                 or WS-Value-Was-Found.
084300     if       not WS-Value-Was-Found
084400          and Rslt-Comp-Sale-Count < 80
084500              add  1 to Rslt-Comp-Sale-Count
084600              move WS-Cpl-Year (WS-Tbl-Idx)
084700                       to Rslt-Cs-Year (Rslt-Comp-Sale-Count)
084800              move WS-Cpl-Address (WS-Tbl-Idx)
084900                       to Rslt-Cs-Address
085000                            (Rslt-Comp-Sale-Count)
085100              move WS-Cpl-Parcel (WS-Tbl-Idx)
085200                       to Rslt-Cs-Parcel-No
085300                            (Rslt-Comp-Sale-Count)
085400              move WS-Cpl-Date (WS-Tbl-Idx)
085500                       to Rslt-Cs-Sale-Date
085600                            (Rslt-Comp-Sale-Count)
085700              move WS-Cpl-Adj-Sale (WS-Tbl-Idx)
085800                       to Rslt-Cs-Adj-Sale
085900                            (Rslt-Comp-Sale-Count)
086000     end-if.
086100 BB056-Exit.
086200     exit.
086300*
086400*    Tests one existing Rslt-Comp-Sale row for a parcel+date
086500*    match against the pool row selected by BB056 above.
086600*
086700 BB057-Match-Pool-Row.
086800     move     Rslt-Cs-Parcel-No (WS-Tbl-Idx2)
086900                       to WS-Key-Parcel-2.
087000     move     Rslt-Cs-Sale-Date (WS-Tbl-Idx2)
087100                       to WS-Key-Date-2.
087200     if       WS-Key-Parcel-1 = WS-Key-Parcel-2
087300          and WS-Key-Date-1   = WS-Key-Date-2
087400              set  WS-Value-Was-Found to true
087500              if   WS-Cpl-Year (WS-Tbl-Idx) >
087600                       Rslt-Cs-Year (WS-Tbl-Idx2)
087700                   move WS-Cpl-Year (WS-Tbl-Idx)
087800                            to Rslt-Cs-Year (WS-Tbl-Idx2)
087900                   move WS-Cpl-Address (WS-Tbl-Idx)
088000                            to Rslt-Cs-Address
088100                                 (WS-Tbl-Idx2)
088200                   move WS-Cpl-Adj-Sale (WS-Tbl-Idx)
088300                            to Rslt-Cs-Adj-Sale
088400                                 (WS-Tbl-Idx2)
088500              end-if
088600     end-if.
088700 BB057-Exit.
088800     exit.
088900*
089000*    Step 5c - sort the deduplicated list by sale date descending.
089100*    Straight insertion on the full Rslt-Comp-Sale entry; the
089200*    normalized ccyy-mm-dd text compares correctly as a string.
089300*
089400 BB058-Sort-Comparables.
089500     if       Rslt-Comp-Sale-Count > 1
089600              subtract 1 from Rslt-Comp-Sale-Count
089700                  giving WS-Sort-Outer-Limit
089800              perform  BB0581-Sort-Pass thru BB0581-Exit
089900                       varying WS-Sort-I from 1 by 1
090000                       until WS-Sort-I > WS-Sort-Outer-Limit
090100     end-if.
090200 BB058-Exit.
090300     exit.
090400*
090500*    One bubble pass over the comparables for BB058 above -
090600*    WS-Sort-I selects how far the pass reaches.
090700*
090800 BB0581-Sort-Pass.
090900     subtract WS-Sort-I from Rslt-Comp-Sale-Count
091000         giving WS-Sort-Inner-Limit.
091100     perform  BB0582-Sort-Swap thru BB0582-Exit
091200              varying WS-Sort-J from 1 by 1
091300              until WS-Sort-J > WS-Sort-Inner-Limit.
091400 BB0581-Exit.
091500     exit.
091600*
091700*    One adjacent-pair compare/swap for BB0581's pass above.
091800*
091900 BB0582-Sort-Swap.
092000     if       Rslt-Cs-Sale-Date (WS-Sort-J) <
092100                  Rslt-Cs-Sale-Date (WS-Sort-J + 1)
092200              move Rslt-Comp-Sale (WS-Sort-J)
092300                       to WS-Sort-Temp
092400              move Rslt-Comp-Sale (WS-Sort-J + 1)
092500                       to Rslt-Comp-Sale (WS-Sort-J)
092600              move WS-Sort-Temp
092700                  to Rslt-Comp-Sale (WS-Sort-J + 1)
092800     end-if.
092900 BB0582-Exit.
093000     exit.
093100*
093200*    Step 5d (added value) - per-comparable ECF lookup by upper-
093300*    cased address against the per-property ECF list, so PT030RPT
093400*    never has to touch the ECF detail study again.
093500*
093600 BB059-Lookup-Comp-Ecf.
093700     perform  BB0591-One-Comp-Ecf thru BB0591-Exit
093800              varying WS-Tbl-Idx from 1 by 1
093900              until WS-Tbl-Idx > Rslt-Comp-Sale-Count.
094000 BB059-Exit.
094100     exit.
094200*
094300*    Upper-cases one comparable's address and scans the per-
094400*    property ECF list for a match, for BB059 above.
094500*
094600 BB0591-One-Comp-Ecf.
094700     move     Rslt-Cs-Address (WS-Tbl-Idx) to WS-Upper-Addr-1.
094800     inspect  WS-Upper-Addr-1 converting
094900                  WS-Lower-Alpha to WS-Upper-Alpha.
095000     perform  BB0592-Match-Comp-Ecf thru BB0592-Exit
095100              varying WS-Pe-Idx from 1 by 1
095200              until WS-Pe-Idx > Rslt-Property-Ecf-Count.
095300 BB0591-Exit.
095400     exit.
095500*
095600*    Tests one per-property ECF row against the address selected
095700*    by BB0591 above and files the ECF into the matching year's
095800*    Rslt-Cs-Ecf-nn column.
095900*
096000 BB0592-Match-Comp-Ecf.
096100     move     Rslt-Pe-Address (WS-Pe-Idx)
096200                  to WS-Upper-Addr-2.
096300     inspect  WS-Upper-Addr-2 converting
096400                  WS-Lower-Alpha to WS-Upper-Alpha.
096500     if       WS-Upper-Addr-1 = WS-Upper-Addr-2
096600              evaluate Rslt-Pe-Year (WS-Pe-Idx)
096700                  when 2026
096800                      move Rslt-Pe-Ecf (WS-Pe-Idx)
096900                               to Rslt-Cs-Ecf-26
097000                                    (WS-Tbl-Idx)
097100                  when 2025
097200                      move Rslt-Pe-Ecf (WS-Pe-Idx)
097300                               to Rslt-Cs-Ecf-25
097400                                    (WS-Tbl-Idx)
097500                  when 2024
097600                      move Rslt-Pe-Ecf (WS-Pe-Idx)
097700                               to Rslt-Cs-Ecf-24
097800                                    (WS-Tbl-Idx)
097900              end-evaluate
098000     end-if.
098100 BB0592-Exit.
098200     exit.
098300*
098400*    Step 6 - sales statistics vs USER-TCV, over the deduplicated
098500*    ADJ-SALE values.  Count only is reported when count is zero.
098600*
098700 BB060-Compute-Sales-Stats.
098710*    Step 8 - summary statistics over the final comparable-sale
098720*    pool BB050/BB055 built.  Median drives the recommended
098730*    value in BB100 below; mean, min/max and the below-TCV
098740*    percentage are carried only to back the petition's
098750*    narrative on the report, the way the Equalization Dept
098760*    has always presented a sales study to the Board.
098800     move     Rslt-Comp-Sale-Count to Rslt-Sales-Count
098900                                       Clc-Table-Count.
099000     if       Rslt-Sales-Count > zero
099100              perform BB0601-Load-Stats-Row thru BB0601-Exit
099200                      varying WS-Tbl-Idx from 1 by 1
099300                      until WS-Tbl-Idx > Rslt-Sales-Count
099400              perform  BB061-Sort-Stats-Table thru BB061-Exit
099500              move     zero to Clc-Sum  WS-Below-Tcv-Ctr
099600              perform  BB0602-Sum-Stats-Row thru BB0602-Exit
099700                       varying WS-Tbl-Idx from 1 by 1
099800                       until WS-Tbl-Idx > Rslt-Sales-Count
099900              compute  Rslt-Sales-Mean rounded =
100000                           Clc-Sum / Rslt-Sales-Count
100100              move     Clc-Sort-Table (1) to Rslt-Sales-Min
100200              move     Clc-Sort-Table (Rslt-Sales-Count)
100300                                          to Rslt-Sales-Max
100310*        standard even/odd-count median - an even pool averages
100320*        the two middle sorted prices, an odd pool takes the
100330*        single middle one outright.
100400              divide   Rslt-Sales-Count by 2
100500                           giving WS-Mid-Point
100600                           remainder WS-Mid-Remainder
100700              if       WS-Mid-Remainder = zero
100800                       add  1 to WS-Mid-Point giving WS-Tbl-Idx2
100900                       compute WS-Median-Val rounded =
101000                           (Clc-Sort-Table (WS-Mid-Point) +
101100                            Clc-Sort-Table (WS-Tbl-Idx2)) / 2
101200              else
101300                       add  1 to WS-Mid-Point
101400                       move Clc-Sort-Table (WS-Mid-Point)
101500                                to WS-Median-Val
101600              end-if
101700              move     WS-Median-Val to Rslt-Sales-Median
101800              compute  Rslt-Pct-Below-Tcv rounded =
101900                           WS-Below-Tcv-Ctr / Rslt-Sales-Count
102000                               * 100
102100              compute  Rslt-Pct-Above-Tcv rounded =
102200                           100 - Rslt-Pct-Below-Tcv
102300              compute  Rslt-Below-Tcv-Count =
102400                           (Rslt-Sales-Count * Rslt-Pct-Below-Tcv)
102500                               / 100
102600              compute  Rslt-Delta-From-Median =
102700                           Rslt-User-Tcv - WS-Median-Val
102800              if       WS-Median-Val > zero
102900                       compute Rslt-Delta-Pct rounded =
103000                           Rslt-Delta-From-Median / WS-Median-Val
103100                               * 100
103200              else
103300                       move zero to Rslt-Delta-Pct
103400              end-if
103500     end-if.
103600 BB060-Exit.
103700     exit.
103800*
103900*    Copies one comparable's adjusted sale price into the sort
104000*    work table, for BB060 above.
104100*
104200 BB0601-Load-Stats-Row.
104300     move     Rslt-Cs-Adj-Sale (WS-Tbl-Idx)
104400                  to Clc-Sort-Table (WS-Tbl-Idx).
104500 BB0601-Exit.
104600     exit.
104700*
104800*    Accumulates one sorted sale price into the running sum and
104900*    below-TCV tally, for BB060 above.
105000*
105100 BB0602-Sum-Stats-Row.
105200     add      Clc-Sort-Table (WS-Tbl-Idx) to Clc-Sum.
105300     if       Clc-Sort-Table (WS-Tbl-Idx) < Rslt-User-Tcv
105400              add  1 to WS-Below-Tcv-Ctr
105500     end-if.
105600 BB0602-Exit.
105700     exit.
105800*
105900*    Straight insertion sort, ascending, of the statistics table -
106000*    reused for both the sales values and (via BB075) the land
106100*    value mode frequency table.
106200*
106300 BB061-Sort-Stats-Table.
106400     if       Clc-Table-Count > 1
106500              subtract 1 from Clc-Table-Count
106600                  giving WS-Sort-Outer-Limit
106700              perform  BB0611-Sort-Pass thru BB0611-Exit
106800                       varying WS-Sort-I from 1 by 1
106900                       until WS-Sort-I > WS-Sort-Outer-Limit
107000     end-if.
107100 BB061-Exit.
107200     exit.
107300*
107400*    One bubble pass over Clc-Sort-Table for BB061 above -
107500*    WS-Sort-I selects how far the pass reaches.
107600*
107700 BB0611-Sort-Pass.
107800     subtract WS-Sort-I from Clc-Table-Count
107900         giving WS-Sort-Inner-Limit.
108000     perform  BB0612-Sort-Swap thru BB0612-Exit
108100              varying WS-Sort-J from 1 by 1
108200              until WS-Sort-J > WS-Sort-Inner-Limit.
108300 BB0611-Exit.
108400     exit.
108500*
108600*    One adjacent-pair compare/swap for BB0611's pass above.
108700*
108800 BB0612-Sort-Swap.
108900     if       Clc-Sort-Table (WS-Sort-J) >
109000                  Clc-Sort-Table (WS-Sort-J + 1)
109100              move Clc-Sort-Table (WS-Sort-J)
109200                       to Clc-Temp
109300              move Clc-Sort-Table (WS-Sort-J + 1)
109400                       to Clc-Sort-Table (WS-Sort-J)
109500              move Clc-Temp
109600                  to Clc-Sort-Table (WS-Sort-J + 1)
109700     end-if.
109800 BB0612-Exit.
109900     exit.
110000*
110100*    Step 7 - land-value trend, one entry per study year, gated
110200*    on a land-adjustment record existing for that year/area;
110300*    PRIOR-LV/CURRENT-LV are the statistical MODE of that year's
110400*    land study rows for the area (per-property rows repeat the
110500*    area's standard lot value, so mode beats average here).
110600*
110700 BB070-Compute-Land-Trend.
110800     perform  BB071-One-Land-Year thru BB071-Exit
110900              varying WS-Lt-Idx from 1 by 1
111000              until WS-Lt-Idx > 3.
111100     perform  BB077-Land-Cumulative thru BB077-Exit.
111200 BB070-Exit.
111300     exit.
111400*
111500*    One study year's land-adjustment factor and mode-of-land-
111600*    value prior/current pair, for BB070 above - WS-Lt-Idx
111700*    selects the year before entry.
111800*
111900 BB071-One-Land-Year.
112000     move     WS-Year-Value (WS-Lt-Idx)
112100                           to Rslt-Lt-Year (WS-Lt-Idx).
112200     move     "N" to WS-Found-Flag.
112300     perform  BB072-Match-Landadj thru BB072-Exit
112400              varying WS-Tbl-Idx from 1 by 1
112500              until WS-Tbl-Idx > WS-Landadj-Count
112600                 or WS-Value-Was-Found.
112700     if       Rslt-Lt-Is-Present (WS-Lt-Idx)
112800              move zero to Clc-Mode-Entries
112900              perform BB073-Tally-Prior thru BB073-Exit
113000                      varying WS-Tbl-Idx from 1 by 1
113100                      until WS-Tbl-Idx > WS-Land-Count
113200              perform  BB076-Resolve-Mode thru BB076-Exit
113300              move     Clc-Best-Value
113400                           to Rslt-Lt-Prior-Lv (WS-Lt-Idx)
113500              move     zero to Clc-Mode-Entries
113600              perform BB074-Tally-Current thru BB074-Exit
113700                      varying WS-Tbl-Idx from 1 by 1
113800                      until WS-Tbl-Idx > WS-Land-Count
113900              perform  BB076-Resolve-Mode thru BB076-Exit
114000              move     Clc-Best-Value
114100                           to Rslt-Lt-Current-Lv (WS-Lt-Idx)
114200     end-if.
114300 BB071-Exit.
114400     exit.
114500*
114600*    Tests one land-adjustment row against the subject's area
114700*    and the study year selected by BB071 above.
114800*
114900 BB072-Match-Landadj.
115000     if       WS-Lad-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
115100          and WS-Lad-T-Year (WS-Tbl-Idx) =
115200                  WS-Year-Value (WS-Lt-Idx)
115300              move WS-Lad-T-Factor (WS-Tbl-Idx)
115400                       to Rslt-Lt-Adj-Factor (WS-Lt-Idx)
115500              set  Rslt-Lt-Is-Present (WS-Lt-Idx) to true
115600              set  WS-Value-Was-Found to true
115700     end-if.
115800 BB072-Exit.
115900     exit.
116000*
116100*    Tallies one land-study row's PRIOR-LV into the mode
116200*    frequency table, for BB071's first mode pass above.
116300*
116400 BB073-Tally-Prior.
116500     if       WS-Lnd-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
116600          and WS-Lnd-T-Year (WS-Tbl-Idx) =
116700                  WS-Year-Value (WS-Lt-Idx)
116800          and WS-Lnd-T-Prior (WS-Tbl-Idx) > zero
116900              move WS-Lnd-T-Prior (WS-Tbl-Idx)
117000                       to WS-Mode-Input-Value
117100              perform BB075-Tally-Mode thru BB075-Exit
117200     end-if.
117300 BB073-Exit.
117400     exit.
117500*
117600*    Tallies one land-study row's CURRENT-LV into the mode
117700*    frequency table, for BB071's second mode pass above.
117800*
117900 BB074-Tally-Current.
118000     if       WS-Lnd-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
118100          and WS-Lnd-T-Year (WS-Tbl-Idx) =
118200                  WS-Year-Value (WS-Lt-Idx)
118300          and WS-Lnd-T-Current (WS-Tbl-Idx) > zero
118400              move WS-Lnd-T-Current (WS-Tbl-Idx)
118500                       to WS-Mode-Input-Value
118600              perform BB075-Tally-Mode thru BB075-Exit
118700     end-if.
118800 BB074-Exit.
118900     exit.
119000*
119100*    Tally one value into the frequency table for step 7's mode
119200*    calculation.  Called once per non-missing study row; the
119300*    value to tally is passed in WS-Mode-Input-Value since PERFORM
119400*    carries no parameters of its own.
119500*
119600 BB075-Tally-Mode.
119700     move     "N" to WS-Found-Flag.
119800     perform  BB0751-Match-Mode thru BB0751-Exit
119900              varying WS-Tbl-Idx2 from 1 by 1
120000              until WS-Tbl-Idx2 > Clc-Mode-Entries
120100                 or WS-Value-Was-Found.
120200     if       not WS-Value-Was-Found
120300              and Clc-Mode-Entries < 200
120400              add  1 to Clc-Mode-Entries
120500              move WS-Mode-Input-Value
120600                       to Clc-Mode-Values (Clc-Mode-Entries)
120700              move 1 to Clc-Mode-Freq (Clc-Mode-Entries)
120800     end-if.
120900 BB075-Exit.
121000     exit.
121100*
121200*    Tests one mode-frequency entry for a value match, for
121300*    BB075 above.
121400*
121500 BB0751-Match-Mode.
121600     if       Clc-Mode-Values (WS-Tbl-Idx2) =
121700                  WS-Mode-Input-Value
121800              add  1 to Clc-Mode-Freq (WS-Tbl-Idx2)
121900              set  WS-Value-Was-Found to true
122000     end-if.
122100 BB0751-Exit.
122200     exit.
122300*
122400*    Resolve the frequency table built by BB075 into
122500*    Clc-Best-Value - highest Clc-Mode-Freq wins, ties broken
122600*    toward the smallest
122700*    value (scan ascending-value-first would be ideal, but the
122800*    table is built in arrival order, so a < comparison on the
122900*    value itself settles the tie instead).
123000*
123100 BB076-Resolve-Mode.
123200     move     zero to Clc-Best-Freq Clc-Best-Value.
123300     if       Clc-Mode-Entries > zero
123400              perform BB0761-Check-Best thru BB0761-Exit
123500                      varying WS-Tbl-Idx2 from 1 by 1
123600                      until WS-Tbl-Idx2 > Clc-Mode-Entries
123700     end-if.
123800 BB076-Exit.
123900     exit.
124000*
124100*    Tests one mode-frequency entry against the running best,
124200*    for BB076 above.
124300*
124400 BB0761-Check-Best.
124500     if       Clc-Mode-Freq (WS-Tbl-Idx2) > Clc-Best-Freq
124600          or (Clc-Mode-Freq (WS-Tbl-Idx2) =
124700                  Clc-Best-Freq
124800              and Clc-Mode-Values (WS-Tbl-Idx2) <
124900                      Clc-Best-Value)
125000              move Clc-Mode-Freq (WS-Tbl-Idx2)
125100                       to Clc-Best-Freq
125200              move Clc-Mode-Values (WS-Tbl-Idx2)
125300                       to Clc-Best-Value
125400     end-if.
125500 BB0761-Exit.
125600     exit.
125700*
125800*    Land-value cumulative change - first non-missing PRIOR-LV in
125900*    ascending year order through the last non-missing CURRENT-LV;
126000*    percent change only computed when the first value is present.
126100*
126200 BB077-Land-Cumulative.
126300     move     zero to Rslt-Land-First-Prior Rslt-Land-Last-Current
126400                       Rslt-Land-Pct-Change.
126500     move     "N" to Rslt-Land-Change-Flag  WS-First-Found-Flag
126600                      WS-Last-Found-Flag.
126700     perform  BB078-Land-Extremes thru BB078-Exit
126800              varying WS-Lt-Idx from 1 by 1
126900              until WS-Lt-Idx > 3.
127000     if       WS-First-Was-Found
127100              and WS-Last-Was-Found
127200              and Rslt-Land-First-Prior > zero
127300              compute Rslt-Land-Pct-Change rounded =
127400                  (Rslt-Land-Last-Current - Rslt-Land-First-Prior)
127500                      / Rslt-Land-First-Prior * 100
127600              set  Rslt-Land-Has-Change to true
127700     end-if.
127800 BB077-Exit.
127900     exit.
128000*
128100*    Tests one study year for a PRIOR-LV/CURRENT-LV extreme, for
128200*    BB077 above - WS-Lt-Idx selects the year before entry.
128300*
128400 BB078-Land-Extremes.
128500     if       Rslt-Lt-Is-Present (WS-Lt-Idx)
128600          and Rslt-Lt-Prior-Lv (WS-Lt-Idx) > zero
128700          and not WS-First-Was-Found
128800              move Rslt-Lt-Prior-Lv (WS-Lt-Idx)
128900                       to Rslt-Land-First-Prior
129000              set  WS-First-Was-Found to true
129100     end-if.
129200     if       Rslt-Lt-Is-Present (WS-Lt-Idx)
129300          and Rslt-Lt-Current-Lv (WS-Lt-Idx) > zero
129400              move Rslt-Lt-Current-Lv (WS-Lt-Idx)
129500                       to Rslt-Land-Last-Current
129600              set  WS-Last-Was-Found to true
129700     end-if.
129800 BB078-Exit.
129900     exit.
130000*
130100*    Step 8 - sales coverage.  Unfiltered count of sales-study
130200*    rows (no arm's-length/lot-only filter) per year whose area
130300*    matches the subject, straight off the in-memory sales table.
130400*
130500 BB080-Compute-Coverage.
130600     perform  BB081-One-Coverage-Year thru BB081-Exit
130700              varying WS-Cov-Idx from 1 by 1
130800              until WS-Cov-Idx > 3.
130900 BB080-Exit.
131000     exit.
131100*
131200*    One study year's sales coverage count for BB080 above -
131300*    WS-Cov-Idx selects the year before entry.
131400*
131500 BB081-One-Coverage-Year.
131600     move     WS-Year-Value (WS-Cov-Idx)
131700                           to Rslt-Cov-Year (WS-Cov-Idx).
131800     move     zero to Rslt-Cov-Count (WS-Cov-Idx).
131900     perform  BB082-Match-Coverage thru BB082-Exit
132000              varying WS-Tbl-Idx from 1 by 1
132100              until WS-Tbl-Idx > WS-Sales-Count.
132200 BB081-Exit.
132300     exit.
132400*
132500*    Tests one sales-study row against the subject's area and
132600*    the study year selected by BB081 above.
132700*
132800 BB082-Match-Coverage.
132900     if       WS-Sal-T-Area (WS-Tbl-Idx) = Sbj-Area-Code
133000          and WS-Sal-T-Year (WS-Tbl-Idx) =
133100                  WS-Year-Value (WS-Cov-Idx)
133200              add  1 to Rslt-Cov-Count (WS-Cov-Idx)
133300     end-if.
133400 BB082-Exit.
133500     exit.
133600*
133700*    Steps 9-10 - ECF-adjusted value and overvaluation percent,
133800*    both gated on ECF-2026 being present and strictly under
133900*    par (1.000).
134000*
134100 BB090-Compute-Ecf-Adjusted.
134200     move     zero to Rslt-Ecf-Adjusted-Tcv Rslt-Overval-Pct.
134300     if       Rslt-Ecf-2026-Present
134400              and Rslt-Ecf-2026 > zero
134500              compute Rslt-Ecf-Adjusted-Tcv rounded =
134600                  Rslt-User-Tcv * Rslt-Ecf-2026
134700     end-if.
134800     if       Rslt-Ecf-2026-Present
134900              and Rslt-Ecf-2026 < 1
135000              compute Rslt-Overval-Pct rounded =
135100                  (1 - Rslt-Ecf-2026) * 100
135200     end-if.
135300 BB090-Exit.
135400     exit.
135500*
135600*    Step 11 - recommended values.  Candidates are the
135700*    ECF-adjusted value (only when ECF-2026 < 1.0), the sales
135800*    median and the sales mean (only when count > 0).  PRIMARY
135900*    favors the sales median; HIGH is the largest candidate
136000*    actually present; absent any candidate both default to
136100*    USER-TCV.  REC-SEV is PRIMARY halved and rounded to the
136200*    nearest $5,000 (half-up at 2,500).
136300*
136400 BB100-Compute-Recommended.
136410*    Step 11 - pick the one true-cash-value figure this run
136420*    recommends to the Board.  Priority order, same as the
136430*    Township's own appraisers have always argued it in front
136440*    of the Board: comparable sales first (the statutory
136450*    preferred method under Meadowlanes), the ECF-adjusted cost
136460*    figure second when there is no sales evidence, and the
136470*    unchanged current TCV only when neither kind of evidence
136480*    exists at all - that last case never recommends a petition.
136500     move     zero to WS-Candidate-Count WS-High-Value
136600                       WS-Ecf-Candidate-Flag.
136700     if       Rslt-Ecf-2026-Present
136800              and Rslt-Ecf-2026 < 1
136900              move Rslt-Ecf-Adjusted-Tcv to WS-Candidate (1)
137000              add  1 to WS-Candidate-Count
137100              set  WS-Ecf-Is-Candidate to true
137200     end-if.
137300     if       Rslt-Sales-Count > zero
137400              add  1 to WS-Candidate-Count
137500              move Rslt-Sales-Median
137600                       to WS-Candidate (WS-Candidate-Count)
137700              add  1 to WS-Candidate-Count
137800              move Rslt-Sales-Mean
137900                       to WS-Candidate (WS-Candidate-Count)
138000     end-if.
138010*        Primary-Value drives the recommended figure below;
138020*        High-Value (next) is carried separately only so
138030*        BB101/DD030 on the report side can show the Board the
138040*        strongest candidate considered, win or lose.
138100     if       Rslt-Sales-Count > zero
138200              move Rslt-Sales-Median to Rslt-Primary-Value
138300     else
138400         if   WS-Ecf-Is-Candidate
138500              move Rslt-Ecf-Adjusted-Tcv to Rslt-Primary-Value
138600         else
138700              move Rslt-User-Tcv to Rslt-Primary-Value
138800         end-if
138900     end-if.
139000     if       WS-Candidate-Count > zero
139100              perform BB101-Check-High thru BB101-Exit
139200                      varying WS-Cand-Idx from 1 by 1
139300                      until WS-Cand-Idx > WS-Candidate-Count
139400              move WS-High-Value to Rslt-High-Value
139500     else
139600         move Rslt-User-Tcv to Rslt-High-Value
139700     end-if.
139710*        Township rounds every recommended SEV to the nearest
139720*        Parm-Round-Base (normally $100) before it goes in
139730*        front of the Board - an odd-dollar recommendation
139740*        looks like a computer output, not a human judgment.
139800     compute  WS-Rec-Units =
139900                  (Rslt-Primary-Value / 2 + Parm-Round-Base / 2)
140000                      / Parm-Round-Base.
140100     compute  Rslt-Rec-Sev = WS-Rec-Units * Parm-Round-Base.
140200     compute  Rslt-Rec-Tcv = Rslt-Rec-Sev * 2.
140300 BB100-Exit.
140400     exit.
140500*
140600*    Tests one recommended-value candidate against the running
140700*    high, for BB100 above.
140800*
140900 BB101-Check-High.
141000     if       WS-Candidate (WS-Cand-Idx) > WS-High-Value
141100              move WS-Candidate (WS-Cand-Idx)
141200                       to WS-High-Value
141300     end-if.
141400 BB101-Exit.
141500     exit.
141600*
141700*    Step 12 - appeal decision.  REC-SEV at or above USER-SEV
141800*    means the current assessment is already at or below the
141900*    recommended figure, so no petition is warranted.
142000*
142100 BB110-Decide-Appeal.
142200     if       Rslt-Rec-Sev < Rslt-User-Sev
142300              set Rslt-Appeal-Recommended to true
142400     end-if.
142500 BB110-Exit.
142600     exit.
142700*
142800*    Write the completed result record for this subject to the
142900*    scratch file PT030RPT reads back on the next run step.
143000*
143100 CC010-Write-Result.
143200     write    PT-Analysis-Result-Record.
143300 CC010-Exit.
143400     exit.
143500*
143600*    End of run - close every file this program touched.
143700*
143800 ZZ900-Close-Files.
143900     close    PT-Sales-Work
144000              PT-Ecfdet-Work
144100              PT-Ecfsum-Work
144200              PT-Land-Work
144300              PT-Landadj-Work
144400              PT-Area-Work
144500              PT-Subject-File
144600              PT-Param-File
144700              PT-Result-Work.
144800 ZZ900-Exit.
144900     exit.
