000100*    SELECT For The Cleaned ECF Detail Study Work File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Ecfdet-Work  assign to "ECDWORK"
000600     organization line sequential
000700     file status  is  PT-Ecdwk-Status.
000800*
