000100*    FD For The Cleaned ECF Detail Study Work File.
000200*
000300 fd  PT-Ecfdet-Work.
000400 copy "ptecfdet.cob".
000500*
