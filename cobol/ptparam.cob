000100********************************************
000200*                                          *
000300*  Record Definition For The Township      *
000400*     Control Parameters File              *
000500*     (PT-Param-File), Uses RRN = 1        *
000600*     One record holding the fixed         *
000700*     assessing-office facts and the       *
000800*     appeal-math constants - change       *
000900*     here, not in the programs, when      *
001000*     the Board of Review moves the        *
001100*     deadline or the rounding rule.        *
001200********************************************
001300*  File size 330 bytes.
001400*
001500* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001550* 09/08/26 twp - Widened Parm-Office-Address to 45 and Parm-
001560*                Legal-Alhi to 60 - the Ann Arbor office address
001570*                and the Alhi cite were both running past the
001580*                end of their fields and losing characters off
001590*                the back end on the petition and not-rec
001595*                reports.  Trimmed FILLER to 3 to hold the line.
001600*
001700 01  PT-Control-Parameters.
001800     03  Parm-Tax-Year                pic 9(4)  comp.
001900     03  Parm-Township-Name            pic x(30).
002000     03  Parm-County-Name               pic x(16).
002100     03  Parm-School-District            pic x(30).
002200     03  Parm-Classification              pic x(20).
002300     03  Parm-Addr-Suffix                  pic x(24).
002400*              lot-only comparable sales threshold
002500     03  Parm-Lot-Only-Threshold            pic 9(9)   comp-3.
002600*              REC-SEV rounds to the nearest multiple of this
002700     03  Parm-Round-Base                     pic 9(5)  comp-3.
002800*         TCV = SEV times this (MI 50 pct ratio, value 2.0)
002900     03  Parm-Tcv-Multiplier                  pic 9v9  comp-3.
003000     03  Parm-Deadline-Text                    pic x(30).
003100     03  Parm-Office-Address                    pic x(45).
003200     03  Parm-Phone                              pic x(14).
003300     03  Parm-Email                               pic x(30).
003400     03  Parm-Data-Source-Note                     pic x(48).
003500     03  Parm-Legal-Mcl-27                          pic x(14).
003600     03  Parm-Legal-Mcl-30                           pic x(14).
003700     03  Parm-Legal-Alhi                              pic x(60).
003800     03  Parm-Legal-Meadowlanes                        pic x(42).
003900     03  FILLER                                         pic x(03).
004000*
