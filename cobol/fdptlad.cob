000100*    FD For The Cleaned Land Adjustment Study Work File.
000200*
000300 fd  PT-Landadj-Work.
000400 copy "ptlandadj.cob".
000500*
