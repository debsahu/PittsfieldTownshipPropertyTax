000100*    SELECT For The Subject Property File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Subject-File  assign to "SUBJECT"
000600     organization line sequential
000700     file status  is  PT-Subj-Status.
000800*
