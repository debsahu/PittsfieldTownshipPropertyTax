000100********************************************
000200*                                          *
000300*  Raw Record Layout As Read From A Year's *
000400*     LAND-FILE, Before Cleaning.  Read    *
000500*     under PT-Land-Raw-File, which        *
000600*     PT010LDR reopens 3 times a run       *
000700*     under a dynamically built dd-name.   *
000800********************************************
000900*
001000* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001100*
001200 01  PT-Land-Raw-Record.
001300     03  Lnd-Raw-Area-Code                pic x(10).
001400     03  Lnd-Raw-Value-Prior               pic x(12).
001500     03  Lnd-Raw-Value-Current              pic x(12).
001600     03  FILLER                             pic x(4).
001700*
