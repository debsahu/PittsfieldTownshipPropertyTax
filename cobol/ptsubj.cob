000100********************************************
000200*                                          *
000300*  Record Definition For Subject Property *
000400*     File (PT-Subject-File)               *
000500*     One or more records - PT020ANL runs *
000600*     the full analysis and PT030RPT       *
000700*     prints one petition/analysis report  *
000800*     for every record on this file.       *
000900*     Uses Sbj-Parcel-No as key, if known. *
001000********************************************
001100*  File size 96 bytes.
001200*
001300* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001400*
001500 01  PT-Subject-Record.
001600*                     subject's ECF area code
001700     03  Sbj-Area-Code              pic x(10).
001800*                     2026 assessed value (SEV), dollars
001900     03  Sbj-User-Sev                pic 9(9)    comp-3.
002000*                     optional, blank = none
002100     03  Sbj-Address                  pic x(28).
002200*                     optional
002300     03  Sbj-Parcel-No                 pic x(15).
002400*                     optional, e.g. TWO-STORY
002500     03  Sbj-Style                      pic x(12).
002600*                     0 = unknown
002700     03  Sbj-Year-Built                  pic 9(4).
002800*                     living floor area sq ft, 0 = unknown
002900     03  Sbj-Floor-Area                   pic 9(6).
003000*                     2026 taxable value, 0 = unknown
003100     03  Sbj-Taxable-2026                  pic 9(9)   comp-3.
003200     03  FILLER                             pic x(10).
003300*
