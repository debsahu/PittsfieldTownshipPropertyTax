000100*    FD For The Township Control Parameters File.
000200*
000300 fd  PT-Param-File.
000400 copy "ptparam.cob".
000500*
