000100********************************************
000200*                                          *
000300*  Raw Record Layout As Read From A Year's *
000400*     LAND-ADJ-FILE, Before Cleaning.      *
000500*     Read under PT-Landadj-Raw-File,       *
000600*     which PT010LDR reopens 3 times a run *
000700*     under a dynamically built dd-name.   *
000800********************************************
000900*
001000* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001100*
001200 01  PT-Land-Adj-Raw-Record.
001300     03  Lad-Raw-Area-Code                  pic x(10).
001400     03  Lad-Raw-Subdivision                pic x(30).
001500     03  Lad-Raw-Adjust-Factor              pic x(8).
001600     03  FILLER                             pic x(4).
001700*
