000100*    SELECT For The All-Areas Work File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Area-Work  assign to "AREWORK"
000600     organization line sequential
000700     file status  is  PT-Arewk-Status.
000800*
