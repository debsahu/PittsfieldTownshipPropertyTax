000100********************************************
000200*                                          *
000300*  Raw Record Layout As Read From A Year's *
000400*     ECF-SUMMARY-FILE, Before Cleaning/   *
000500*     Collapsing.  Read under              *
000600*     PT-Ecfsum-Raw-File, which PT010LDR   *
000700*     reopens 3 times a run under a        *
000750*     dynamically built dd-name.           *
000800********************************************
000900*
001000* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001100*
001200 01  PT-Ecf-Summary-Raw-Record.
001300     03  Ecs-Raw-Ecf-Area               pic x(10).
001400     03  Ecs-Raw-Subdivision            pic x(30).
001500     03  Ecs-Raw-Ave-Ecf                pic x(8).
001600     03  FILLER                         pic x(4).
001700*
