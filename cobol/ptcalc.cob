000100********************************************
000200*                                          *
000300*  Working Storage For Sales/Land          *
000400*     Statistics Scratch Area              *
000500*     (mean, median, mode workings) -      *
000600*     used by PT020ANL's BB060 and BB075   *
000700*     paragraphs.  Not a file record.      *
000800********************************************
000900*
001000* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001100* 09/01/26 twp - Widened Clc-Sort-Table to 200 - a single area's
001200*                3-year pool of arm's-length sales should never
001300*                get near that many, but no harm sizing it up.
001400*
001500 01  PT-Calc-Work-Area.
001600*              ascending-sorted copy of the values being averaged
001700     03  Clc-Sort-Table          pic 9(9)    comp-3  occurs 200.
001800     03  Clc-Table-Count          pic 9(4)   comp.
001900*              frequency table for MODE
002000     03  Clc-Mode-Values          pic 9(9)   comp-3  occurs 200.
002100     03  Clc-Mode-Freq             pic 9(4)  comp    occurs 200.
002200     03  Clc-Mode-Entries           pic 9(4) comp.
002300     03  Clc-Best-Freq               pic 9(4) comp.
002400     03  Clc-Best-Value               pic 9(9) comp-3.
002500     03  Clc-Sum                       pic 9(11) comp-3.
002600     03  Clc-Idx                         pic 9(4) comp.
002700     03  Clc-Idx2                         pic 9(4) comp.
002800     03  Clc-Temp                          pic 9(9) comp-3.
002900     03  Clc-Found-Flag                     pic x.
003000         88  Clc-Value-Found             value "Y".
003050     03  FILLER                              pic x(04).
003100*
