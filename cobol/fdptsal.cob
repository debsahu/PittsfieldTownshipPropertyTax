000100*    FD For The Cleaned Sales Study Work File.
000200*
000300 fd  PT-Sales-Work.
000400 copy "ptsales.cob".
000500*
