000100*    SELECT For The Cleaned Land Adjustment Study Work File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Landadj-Work  assign to "LADWORK"
000600     organization line sequential
000700     file status  is  PT-Ladwk-Status.
000800*
