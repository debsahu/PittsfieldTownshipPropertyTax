000100*    FD For The All-Areas Work File.
000200*
000300 fd  PT-Area-Work.
000400 copy "ptareas.cob".
000500*
