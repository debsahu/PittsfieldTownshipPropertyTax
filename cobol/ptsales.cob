000100********************************************
000200*                                          *
000300*  Record Definition For Cleaned Sales     *
000400*     Study Work File (PT-Sales-Work)      *
000500*     Produced by PT010LDR, consumed by    *
000600*     PT020ANL.  One row per sale record   *
000700*     surviving the loader's money/area    *
000800*     cleaning, tagged with its study year.*
000900********************************************
001000*  File size 120 bytes.
001100*
001200* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001300* 11/01/26 twp - Added Sal-Arms-Length-Flag, set at load time so
001400*                PT020ANL need not re-scan Sal-Terms per sale.
001500*
001600 01  PT-Sales-Record.
001700     03  Sal-Year                  pic 9(4).
001800     03  Sal-Ecf-Area               pic x(10).
001900     03  Sal-Parcel-No              pic x(15).
002000     03  Sal-St-Address             pic x(28).
002100*                     sale date, normalized to ccyy-mm-dd
002200     03  Sal-Sale-Date               pic x(10).
002300     03  Sal-Terms                   pic x(20).
002400*                     0 = missing
002500     03  Sal-Sale-Price               pic 9(9)    comp-3.
002600*                     time-adjusted sale price, 0 = missing
002700     03  Sal-Adj-Sale                  pic 9(9)   comp-3.
002800     03  Sal-Arms-Length-Flag           pic x.
002900         88  Sal-Is-Arms-Length             value "Y".
003000     03  FILLER                          pic x(10).
003100*
