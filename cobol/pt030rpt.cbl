000100*****************************************************************
000200*                                                               *
000300*               Tax Year 2026 Appeal Analyzer                  *
000400*                    Appeal Report Builder                      *
000500*                                                               *
000600*   Reads one PT-Analysis-Result-Record per subject property   *
000700*   from PT-Result-Work (built by PT020ANL) and the single      *
000800*   Township control-parameters record from PT-Param-File,      *
000900*   and prints either the full Board of Review petition or,     *
001000*   when REC-SEV is not below USER-SEV, the shorter not-         *
001100*   recommended analysis, to PT-Report-File.                     *
001200*                                                               *
001300*****************************************************************
001400*
001500 identification          division.
001600*=================================
001700*
001800     program-id.         PT030RPT.
001900*
002000*    Author.             R G Kinch, Assessing Systems Unit.
002100*    Installation.       Pittsfield Charter Township.
002200*    Date-Written.       11/09/88.
002300*    Date-Compiled.
002400*    Security.           Township internal use only.  Not for
002500*                         release outside the Assessing Office.
002600*
002700* Change Log.
002800* ----------
002810* 11/09/88 rgk - Created.  Printed the annual equalization
002820*                exception-line listing - one line per parcel
002830*                whose computed SEV moved more than the allowed
002840*                percentage from the prior roll, for the Board
002850*                of Review's courtesy study before hearings open.
002860* 22/03/91 elm - Added a one-line petitioner address block under
002870*                each exception so the Board did not have to
002880*                pull the card file during the hearing itself.
002890* 30/07/94 elm - Added the M.C.L. 211.27(6)/211.30(6) citation
002900*                text a petitioner needed to quote verbatim -
002910*                pulled from the Township Attorney's 6/94 memo.
002920* 14/12/98 djs - Y2K.  Century made explicit in all date fields
002930*                carried on the report; heading no longer
002940*                assumes 19xx for the assessment year.
002950* 02/02/99 djs - Y2K follow-up.  Verified against test data for
002960*                tax years 1999 and 2000 - clean.
002970* 09/11/04 djs - Line sequential report file replaces the old
002980*                line-printer spool dataset - no more JCL DD
002990*                card changes needed when printing moves between
002991*                the mainframe and the PC print server.
002992* 23/06/11 kwh - Added a not-recommended short form for parcels
002993*                whose ratio did not clear the appeal threshold,
002994*                so the Board could see why a parcel did NOT make
002995*                the petition list without pulling the raw study
002996*                numbers by hand.
002997*
003000* 05/01/26 twp - 2.00.  Rebuilt for tax year 2026 appeal
003100*                analyzer.  Prints the Board of Review petition
003200*                (or the shorter not-recommended analysis) from
003300*                PT020ANL's result work file - replaces the old
003400*                exception-line listing this unit used to get
003500*                from the annual equalization run.
003600* 09/01/26 twp - 2.01.  Evidence sections now renumber when a
003700*                section is absent instead of leaving a gap -
003800*                Equalization Dept did not want "Evidence 1"
003900*                skipping straight to "Evidence 3" on a parcel
004000*                with no sales.
004100* 14/01/26 twp - 2.02.  Per-comparable ECF columns now read
004200*                straight off Rslt-Cs-Ecf-nn - no more upper-
004300*                casing addresses at print time now that
004400*                PT020ANL carries the lookup result itself.
004500* 20/01/26 twp - 2.03.  Y2K-era money edit fields widened to
004600*                9 digits so a high-end commercial re-appeal
004610*                does not truncate the dollar columns.
004620* 10/08/26 twp - 2.04.  Same fused paragraph-header defect as
004630*                PT010LDR/PT020ANL (AAnnn/BBnnn/CCnnn/DDnnn/ZZ8nn
004640*                named as "Name-Thru-Name-Exit." instead of two
004650*                paragraphs) - no live symptom here since this
004660*                unit has no GO TO out of a performed range, but
004670*                fixed to match and to stop the idiom spreading.
004700*
004800 environment              division.
004900*=================================
005000*
005100 configuration            section.
005200 special-names.
005300     class  PT-Digit-Char  is "0" thru "9"
005400     upsi-0 on  status is PT-Debug-On
005500            off status is PT-Debug-Off.
005600*
005700 input-output             section.
005800 file-control.
005900*
006000     copy  "selptrsl.cob".
006100     copy  "selptprm.cob".
006200     copy  "selptprn.cob".
006300*
006400 data                     division.
006500*================================
006600*
006700 file                     section.
006800*
006900 copy  "fdptrsl.cob".
007000 copy  "fdptprm.cob".
007100 copy  "fdptprn.cob".
007200*
007300 working-storage          section.
007400*-------------------------------
007500*
007600 77  Prog-Name            pic x(15)  value "PT030RPT(2.03)".
007700*
007800 01  WS-File-Status.
007900     03  WS-Rsltwk-Eof-Sw      pic x.
008000         88  Rsltwk-At-Eof         value "Y".
008100     03  FILLER                pic x(02).
008200*
008300*    Evidence-section numbering - renumbered around whichever
008400*    of the three sections (ECF, sales, land) is absent for the
008500*    subject now printing.
008600*
008700 01  WS-Evidence-Ctl.
008800     03  WS-Evidence-Num       pic 9      comp.
008900     03  WS-Land-Any-Flag      pic x.
009000         88  WS-Land-Any-Present   value "Y".
009100     03  FILLER                pic x(02).
009200*
009300*    Subscripts and small working counters.
009400*
009500 01  WS-Sub-Idx               pic 9(2)   comp.
009600*
009700*    Money, percent, ECF and factor edit work - every printed
009800*    figure is moved here first, then strung into the print
009900*    line with the leading pad spaces needed to right-justify
010000*    it inside its REPORTS column width.  WS-Ed-Money11 is the
010100*    common 11-char "$nnn,nnn,nn9" form used in every money
010200*    column; callers pad 3 spaces ahead of it for a 14-wide
010300*    column, 1 space for a 12-wide column.
010400*
010500 01  WS-Edit-Work.
010600     03  WS-Ed-Amt-Raw         pic s9(9)  comp-3.
010700     03  WS-Ed-Amt-Abs-V       pic 9(9)   comp-3.
010800     03  WS-Ed-Amt-Sign        pic x.
010900     03  WS-Ed-Money11         pic $$$,$$$,$$9.
011000     03  WS-Ed-Money9          pic $,$$$,$$9.
011100     03  WS-Ed-Pct-Raw         pic s9(5)v9 comp-3.
011200     03  WS-Ed-Pct-Abs         pic 9(5)v9 comp-3.
011300     03  WS-Ed-Pct-Sign        pic x.
011400     03  WS-Ed-Pct             pic zz9.9.
011500     03  WS-Ed-Ecf-3dp         pic 9v999  comp-3.
011600     03  WS-Ed-Ecf             pic 9.999.
011700     03  WS-Ed-Factor-Raw      pic 9v9999 comp-3.
011800     03  WS-Ed-Factor          pic 9.9999.
011900     03  WS-Ed-Count           pic zzz9.
012000     03  FILLER                pic x(02).
012100*
012200*    Redefinitions of the print-line record give us a fixed
012300*    address/money/date view for the two tabular evidence
012400*    sections without a separate set of 01-level print lines.
012500*
012600 01  WS-Values-Row.
012700     03  WS-Vr-Label           pic x(30).
012800     03  WS-Vr-Current         pic x(14).
012900     03  WS-Vr-Petition        pic x(14).
013000     03  WS-Vr-Diff            pic x(14).
013100     03  FILLER                pic x(28).
013200 01  WS-Values-Row-R           redefines WS-Values-Row
013300                                pic x(100).
013400*
013500 01  WS-Sales-Row.
013600     03  WS-Sr-Address         pic x(28).
013700     03  FILLER                pic x.
013800     03  WS-Sr-Price           pic x(12).
013900     03  FILLER                pic x.
014000     03  WS-Sr-Date            pic x(12).
014100     03  FILLER                pic x.
014200     03  WS-Sr-Vs-Tcv          pic x(12).
014300     03  FILLER                pic x.
014400     03  WS-Sr-Ecf-26          pic x(7).
014500     03  FILLER                pic x.
014600     03  WS-Sr-Ecf-25          pic x(7).
014700     03  FILLER                pic x.
014800     03  WS-Sr-Ecf-24          pic x(7).
014900     03  FILLER                pic x(11).
015000 01  WS-Sales-Row-R            redefines WS-Sales-Row
015100                                pic x(100).
015200*
015300*    Separator lines - built once, reused for every major and
015400*    minor rule across every subject's report.  The occurs
015500*    table redefining WS-Sep-Major is a DDJJ-request debug aid
015600*    only - see ZZ850 - the live print paragraphs use the
015700*    group item.
015800*
015900 01  WS-Separators.
016000     03  WS-Sep-Major          pic x(70)
016100         value "================================================".
016200     03  WS-Sep-Major-R        redefines WS-Sep-Major.
016300         05  WS-Sep-Major-Chr      occurs 70  pic x.
016400     03  WS-Sep-Minor          pic x(70)
016500         value "------------------------------------------------".
016600     03  FILLER                pic x(10)  value spaces.
016700*
016800 01  WS-Debug-Work.
016900     03  WS-Dbg-Blank-Ct       pic 9(3)  comp.
017000     03  FILLER                pic x(02).
017100*
017200*    Display-usage mirrors of comp/comp-3 fields that get
017300*    strung straight into a print line - STRING cannot take a
017400*    binary or packed item as a sending field.
017500*
017600 01  WS-Display-Work.
017700     03  WS-Tax-Year-D         pic 9(4).
017800     03  WS-Evidence-Num-D     pic 9.
017900     03  FILLER                pic x(02).
018000*
018100 procedure                division.
018200*==============================
018300*
018400 AA000-Main.
018500*
018510*    standard read-ahead shape - one result record is already
018520*    in the buffer before BB000 is entered the first time, so
018530*    BB000 never has to test for eof before printing.
018600     perform  AA010-Initialize thru AA010-Exit.
018700     perform  AA030-Read-Result thru AA030-Exit.
018800     perform  BB000-Print-One-Subject thru BB000-Exit
018900         until  Rsltwk-At-Eof.
019000     perform  AA090-Terminate thru AA090-Exit.
019100     stop run.
019200*
019300 AA010-Initialize.
019400     move     spaces to WS-Rsltwk-Eof-Sw.
019500     open     input   PT-Result-Work
019600              input   PT-Param-File
019700              output  PT-Report-File.
019800     read     PT-Param-File
019900         at end display "PT030RPT - MISSING CONTROL PARAMETERS"
020000              move "Y" to WS-Rsltwk-Eof-Sw
020100     end-read.
020200     perform  ZZ850-Check-Separators thru ZZ850-Exit.
020300 AA010-Exit.
020400     exit.
020500*
020600 AA030-Read-Result.
020700     read     PT-Result-Work
020800         at end  move "Y" to WS-Rsltwk-Eof-Sw
020900     end-read.
021000 AA030-Exit.
021100     exit.
021200*
021300 AA090-Terminate.
021400     close    PT-Result-Work  PT-Param-File  PT-Report-File.
021500 AA090-Exit.
021600     exit.
021700*
021800*    One subject's report - full petition when REC-SEV is below
021900*    USER-SEV, otherwise the shorter not-recommended analysis.
022000*
022100 BB000-Print-One-Subject.
022110*    Rslt-Appeal-Recommended was set by PT020ANL's BB000 - this
022120*    program does not re-derive the decision, it just formats
022130*    whichever form the upstream unit already decided on.
022200     if       Rslt-Appeal-Recommended
022300              move zero to WS-Evidence-Num
022400              perform DD010-Print-Header thru DD010-Exit
022500              perform DD020-Print-Property-Info thru DD020-Exit
022600              perform DD030-Print-Values-Table thru DD030-Exit
022700              perform DD040-Print-Grounds thru DD040-Exit
022800              perform DD050-Print-Evidence-Ecf thru DD050-Exit
022900              perform DD060-Print-Evidence-Sales thru DD060-Exit
023000              perform DD070-Print-Evidence-Land thru DD070-Exit
023100              perform DD080-Print-Conclusion thru DD080-Exit
023200              perform DD090-Print-Legal-Basis thru DD090-Exit
023300              perform DD095-Print-Petitioner thru DD095-Exit
023400              perform DD099-Print-Footer thru DD099-Exit
023500     else
023600              perform CC000-Print-Not-Reco thru CC000-Exit
023700     end-if.
023800     perform  AA030-Read-Result thru AA030-Exit.
023900 BB000-Exit.
024000     exit.
024100*
024200*    Writes Rpt-Print-Line as it stands - every printing
024300*    paragraph below moves its text there first.
024400*
024500 ZZ800-Write-Line.
024600     write    PT-Report-Line.
024700 ZZ800-Exit.
024800     exit.
024900*
025000*    Splits a signed comp-3 amount in WS-Ed-Amt-Raw into a sign
025100*    byte (WS-Ed-Amt-Sign) and an unsigned amount (WS-Ed-Amt-
025200*    Abs-V) - callers move WS-Ed-Amt-Abs-V into whichever width
025300*    of edited money field the column needs and string it
025400*    behind "$" and the sign.
025500*
025600 ZZ830-Edit-Signed-Amt.
025610*    a picture of $$$,$$$,$$9 cannot carry a sign, so every
025620*    signed difference column on this report is built from a
025630*    separate sign byte plus an unsigned amount rather than one
025640*    signed edited field.
025700     if       WS-Ed-Amt-Raw < 0
025800              move "-" to WS-Ed-Amt-Sign
025900              compute WS-Ed-Amt-Abs-V = 0 - WS-Ed-Amt-Raw
026000     else
026100              move "+" to WS-Ed-Amt-Sign
026200              move WS-Ed-Amt-Raw to WS-Ed-Amt-Abs-V
026300     end-if.
026400 ZZ830-Exit.
026500     exit.
026600*
026700*    Edits a signed comp-3 1-decimal percent in WS-Ed-Pct-Raw
026800*    into a sign byte plus an unsigned WS-Ed-Pct.
026900*
027000 ZZ840-Edit-Signed-Pct.
027100     if       WS-Ed-Pct-Raw < 0
027200              move "-" to WS-Ed-Pct-Sign
027300              compute WS-Ed-Pct-Abs = 0 - WS-Ed-Pct-Raw
027400     else
027500              move "+" to WS-Ed-Pct-Sign
027600              move WS-Ed-Pct-Raw to WS-Ed-Pct-Abs
027700     end-if.
027800     move     WS-Ed-Pct-Abs to WS-Ed-Pct.
027900 ZZ840-Exit.
028000     exit.
028100*
028200*    Debug sanity check on the separator literals - confirms
028300*    neither WS-Sep-Major nor WS-Sep-Minor got truncated by a
028400*    source-library edit.  DDJJ asked for this after a bad
028500*    COPY merge once shipped a 40-char rule line to the Board.
028600*
028700 ZZ850-Check-Separators.
028710*    only runs when the UPSI-0 debug switch is set on the job
028720*    card - no cost to normal production printing.
028800     if       PT-Debug-On
028900              move zero to WS-Dbg-Blank-Ct
029000              perform ZZ851-Count-Blanks thru ZZ851-Exit
029100                      varying WS-Sub-Idx from 1 by 1
029200                      until WS-Sub-Idx > 70
029300              if    WS-Dbg-Blank-Ct > 20
029400                    display "PT030RPT - SEP LITERAL LOOKS SHORT"
029500              end-if
029600     end-if.
029700 ZZ850-Exit.
029800     exit.
029900*
030000*    Counts blank bytes in WS-Sep-Major-Chr for ZZ850 above.
030100*
030200 ZZ851-Count-Blanks.
030300     if       WS-Sep-Major-Chr (WS-Sub-Idx) = space
030400              add      1 to WS-Dbg-Blank-Ct
030500     end-if.
030600 ZZ851-Exit.
030700     exit.
030800*
030900*    Header block - petition title lines.
031000*
031100 DD010-Print-Header.
031110*        heavy rule, title, then the township/county/year block -
031120*        all pulled from the control parameters record so the
031130*        wording never has to change in the program when the
031140*        Board renames a school district or the county changes
031150*        hands on a boundary adjustment.
031200     move     WS-Sep-Major to Rpt-Print-Line.
031300     perform  ZZ800-Write-Line thru ZZ800-Exit.
031400     move     "          PETITION TO THE BOARD OF REVIEW"
031500              to Rpt-Print-Line.
031600     perform  ZZ800-Write-Line thru ZZ800-Exit.
031700     move     spaces to Rpt-Print-Line.
031710*        "Pittsfield Charter Township, Washtenaw County, Michigan"
031720*        assembled from three parameter fields, not hardcoded -
031730*        see ptparam.cob.
031800     string   "     " delimited by size
031900              Parm-Township-Name delimited by size
032000              ", " delimited by size
032100              Parm-County-Name delimited by size
032200              " County, Michigan" delimited by size
032300              into Rpt-Print-Line.
032400     perform  ZZ800-Write-Line thru ZZ800-Exit.
032500     move     Parm-Tax-Year to WS-Tax-Year-D.
032600     move     spaces to Rpt-Print-Line.
032700     string   "                    Tax Year " delimited by size
032800              WS-Tax-Year-D delimited by size
032900              into Rpt-Print-Line.
033000     perform  ZZ800-Write-Line thru ZZ800-Exit.
033100     move     WS-Sep-Major to Rpt-Print-Line.
033200     perform  ZZ800-Write-Line thru ZZ800-Exit.
033300     move     spaces to Rpt-Print-Line.
033400     perform  ZZ800-Write-Line thru ZZ800-Exit.
033500 DD010-Exit.
033600     exit.
033700*
033800*    Property information block.  The parcel-number class test
033900*    is a carry-over habit from PT020ANL's sanity checks - a
034000*    stray punched letter in column 1 of the parcel number has
034100*    fouled the old card-image sort more than once.
034200*
034300 DD020-Print-Property-Info.
034400     move     "PROPERTY INFORMATION" to Rpt-Print-Line.
034500     perform  ZZ800-Write-Line thru ZZ800-Exit.
034600     move     WS-Sep-Minor to Rpt-Print-Line.
034700     perform  ZZ800-Write-Line thru ZZ800-Exit.
034800     if       PT-Debug-On
034900              and Rslt-Parcel-No (1:1) not PT-Digit-Char
035000              display "PT030RPT - PARCEL NOT NUMERIC LEAD CHAR: "
035100                       Rslt-Parcel-No
035200     end-if.
035300     move     spaces to Rpt-Print-Line.
035310*        13-digit parcel number, straight off the roll - not
035320*        reformatted, so it reads the same as the notice of
035330*        assessment the petitioner already has in hand.
035400     string   "Parcel Number:      " delimited by size
035500              Rslt-Parcel-No delimited by size
035600              into Rpt-Print-Line.
035700     perform  ZZ800-Write-Line thru ZZ800-Exit.
035800     move     spaces to Rpt-Print-Line.
035810*        street address plus the parameter-file suffix - one
035820*        address line, no separate city/state/zip to keep
035830*        straight between programs.
035900     string   "Property Address:   " delimited by size
036000              Rslt-Address delimited by size
036100              Parm-Addr-Suffix delimited by size
036200              into Rpt-Print-Line.
036300     perform  ZZ800-Write-Line thru ZZ800-Exit.
036400     move     spaces to Rpt-Print-Line.
036500     string   "Township:           " delimited by size
036600              Parm-Township-Name delimited by size
036700              into Rpt-Print-Line.
036800     perform  ZZ800-Write-Line thru ZZ800-Exit.
036900     move     spaces to Rpt-Print-Line.
037000     string   "County:              " delimited by size
037100              Parm-County-Name delimited by size
037200              into Rpt-Print-Line.
037300     perform  ZZ800-Write-Line thru ZZ800-Exit.
037400     move     spaces to Rpt-Print-Line.
037500     string   "School District:    " delimited by size
037600              Parm-School-District delimited by size
037700              into Rpt-Print-Line.
037800     perform  ZZ800-Write-Line thru ZZ800-Exit.
037900     move     spaces to Rpt-Print-Line.
038000     string   "Classification:     " delimited by size
038100              Parm-Classification delimited by size
038200              into Rpt-Print-Line.
038300     perform  ZZ800-Write-Line thru ZZ800-Exit.
038400     move     spaces to Rpt-Print-Line.
038410*        ECF area and subdivision drive the comparable-sales
038420*        pool PT020ANL picked for this subject - printed here
038430*        so the Board can see which study area the evidence
038440*        below is drawn from.
038500     string   "ECF Area:            " delimited by size
038600              Rslt-Area-Code delimited by size
038700              "  Subdivision: " delimited by size
038800              Rslt-Subdivision delimited by size
038900              into Rpt-Print-Line.
039000     perform  ZZ800-Write-Line thru ZZ800-Exit.
039100     move     spaces to Rpt-Print-Line.
039110*        style/year-built/floor-area - the three characteristics
039120*        the comparable-sales search in PT020ANL's BB050
039130*        matched this subject on.
039200     string   "Style: " delimited by size
039300              Rslt-Style delimited by size
039400              "  Year Built: " delimited by size
039500              Rslt-Year-Built delimited by size
039600              "  Floor Area: " delimited by size
039700              Rslt-Floor-Area delimited by size
039800              " sq ft" delimited by size
039900              into Rpt-Print-Line.
040000     perform  ZZ800-Write-Line thru ZZ800-Exit.
040100     move     spaces to Rpt-Print-Line.
040200     perform  ZZ800-Write-Line thru ZZ800-Exit.
040300 DD020-Exit.
040400     exit.
040500*
040600*    Assessment-values table - SEV, TCV, and Taxable Value when
040700*    known.  Label column 30 wide, three money columns 14 wide
040800*    each, difference column signed.
040900*
041000 DD030-Print-Values-Table.
041100     move     "ASSESSMENT VALUES" to Rpt-Print-Line.
041200     perform  ZZ800-Write-Line thru ZZ800-Exit.
041300     move     WS-Sep-Minor to Rpt-Print-Line.
041400     perform  ZZ800-Write-Line thru ZZ800-Exit.
041500     move     spaces to WS-Values-Row.
041600     move     "                              " to WS-Vr-Label.
041700     move     "  Current 2026" to WS-Vr-Current.
041800     move     "    Petitioner" to WS-Vr-Petition.
041900     move     "    Difference" to WS-Vr-Diff.
042000     move     WS-Values-Row-R to Rpt-Print-Line.
042100     perform  ZZ800-Write-Line thru ZZ800-Exit.
042200     move     WS-Sep-Minor to Rpt-Print-Line.
042300     perform  ZZ800-Write-Line thru ZZ800-Exit.
042400*
042410*    SEV row.  "User" column is the petitioner's own opinion of
042420*    value, carried forward from PT010LDR's edit of the appeal
042430*    card; "Rec" column is PT020ANL's recommended figure off the
042440*    sales-comparison study.  Difference is Rec minus User, so a
042450*    negative number means the study backs up less relief than
042460*    asked for.
042500     move     "State Equalized Value (SEV)" to WS-Vr-Label.
042600     move     Rslt-User-Sev to WS-Ed-Money11.
042700     move     spaces to WS-Vr-Current.
042800     string   "   " WS-Ed-Money11 into WS-Vr-Current.
042900     move     Rslt-Rec-Sev to WS-Ed-Money11.
043000     move     spaces to WS-Vr-Petition.
043100     string   "   " WS-Ed-Money11 into WS-Vr-Petition.
043200     compute  WS-Ed-Amt-Raw = Rslt-Rec-Sev - Rslt-User-Sev.
043300     perform  ZZ830-Edit-Signed-Amt thru ZZ830-Exit.
043400     move     WS-Ed-Amt-Abs-V to WS-Ed-Money9.
043500     move     spaces to WS-Vr-Diff.
043600     string   "   $" WS-Ed-Amt-Sign WS-Ed-Money9 into WS-Vr-Diff.
043700     move     WS-Values-Row-R to Rpt-Print-Line.
043800     perform  ZZ800-Write-Line thru ZZ800-Exit.
043900*
043910*    TCV row.  SEV is by law half of TCV, but we print TCV
043920*    separately rather than doubling SEV, because the sales
043930*    study works in full market value and the Board wants to
043940*    see the number the appraisers actually compared to the
043950*    sale prices on the comparables.
044000     move     "True Cash Value (TCV)" to WS-Vr-Label.
044100     move     Rslt-User-Tcv to WS-Ed-Money11.
044200     move     spaces to WS-Vr-Current.
044300     string   "   " WS-Ed-Money11 into WS-Vr-Current.
044400     move     Rslt-Rec-Tcv to WS-Ed-Money11.
044500     move     spaces to WS-Vr-Petition.
044600     string   "   " WS-Ed-Money11 into WS-Vr-Petition.
044700     compute  WS-Ed-Amt-Raw = Rslt-Rec-Tcv - Rslt-User-Tcv.
044800     perform  ZZ830-Edit-Signed-Amt thru ZZ830-Exit.
044900     move     WS-Ed-Amt-Abs-V to WS-Ed-Money9.
045000     move     spaces to WS-Vr-Diff.
045100     string   "   $" WS-Ed-Amt-Sign WS-Ed-Money9 into WS-Vr-Diff.
045200     move     WS-Values-Row-R to Rpt-Print-Line.
045300     perform  ZZ800-Write-Line thru ZZ800-Exit.
045400*
045410*    Taxable Value is not something the Board can adjust on an
045420*    SEV/TCV appeal under Proposal A - the cap rules set it
045430*    independently - so it only prints when PT010LDR carried a
045440*    value, and it prints "unchanged" in both columns with a
045450*    zero difference rather than leave a blank line that reads
045460*    like a missing number.
045500     if       Rslt-Taxable-Known
045600              move "Taxable Value (unchanged)" to WS-Vr-Label
045700              move Rslt-Taxable-2026 to WS-Ed-Money11
045800              move spaces to WS-Vr-Current
045900              string "   " WS-Ed-Money11 into WS-Vr-Current
046000              move spaces to WS-Vr-Petition
046100              string "   " WS-Ed-Money11 into WS-Vr-Petition
046200              move "        $0" to WS-Vr-Diff
046300              move WS-Values-Row-R to Rpt-Print-Line
046400              perform ZZ800-Write-Line thru ZZ800-Exit
046500     end-if.
046600     move     spaces to Rpt-Print-Line.
046700     perform  ZZ800-Write-Line thru ZZ800-Exit.
046800 DD030-Exit.
046900     exit.
047000*
047100*    Grounds for appeal - fixed boilerplate paragraph.
047200*
047300 DD040-Print-Grounds.
047400     move     "GROUNDS FOR APPEAL" to Rpt-Print-Line.
047500     perform  ZZ800-Write-Line thru ZZ800-Exit.
047600     move     WS-Sep-Minor to Rpt-Print-Line.
047700     perform  ZZ800-Write-Line thru ZZ800-Exit.
047800     move     "The petitioner requests that the Board of Review"
047900              to Rpt-Print-Line.
048000     perform  ZZ800-Write-Line thru ZZ800-Exit.
048100     move     "reduce the 2026 State Equalized Value of this"
048200              to Rpt-Print-Line.
048300     perform  ZZ800-Write-Line thru ZZ800-Exit.
048400     move     Rslt-User-Sev to WS-Ed-Money11.
048410*        narrative reads "from" the petitioner's requested SEV
048420*        "to" the study's recommended SEV, then repeats the
048430*        same from/to in TCV terms in parentheses, since the
048440*        Board hears the request in both languages.
048500     move     spaces to Rpt-Print-Line.
048600     string   "property from " delimited by size
048700              WS-Ed-Money11 delimited by size
048800              into Rpt-Print-Line.
048900     perform  ZZ800-Write-Line thru ZZ800-Exit.
049000     move     Rslt-Rec-Sev to WS-Ed-Money11.
049100     move     spaces to Rpt-Print-Line.
049200     string   "to " delimited by size
049300              WS-Ed-Money11 delimited by size
049400              " (True Cash Value from" delimited by size
049500              into Rpt-Print-Line.
049600     perform  ZZ800-Write-Line thru ZZ800-Exit.
049700     move     Rslt-User-Tcv to WS-Ed-Money11.
049800     move     spaces to Rpt-Print-Line.
049900     string   WS-Ed-Money11 delimited by size
050000              " to " delimited by size
050100              into Rpt-Print-Line.
050200     move     Rslt-Rec-Tcv to WS-Ed-Money11.
050300     string   WS-Ed-Money11 delimited by size
050400              "), based on the evidence below." delimited by size
050500              into Rpt-Print-Line.
050600     perform  ZZ800-Write-Line thru ZZ800-Exit.
050700     move     spaces to Rpt-Print-Line.
050800     string   "For ECF Area " delimited by size
050900              Rslt-Area-Code delimited by size
051000              ", subdivision " delimited by size
051100              Rslt-Subdivision delimited by size
051200              into Rpt-Print-Line.
051300     perform  ZZ800-Write-Line thru ZZ800-Exit.
051400     move     spaces to Rpt-Print-Line.
051500     perform  ZZ800-Write-Line thru ZZ800-Exit.
051600 DD040-Exit.
051700     exit.
051800*
051900*    Evidence - Township ECF data.  Skipped entirely (no
052000*    evidence number consumed) when the subject's area has no
052100*    2026 ECF on file.
052200*
052300 DD050-Print-Evidence-Ecf.
052310*    Evidence numbers are assigned here, not fixed at 1/2/3, so
052320*    a subject missing the ECF evidence still prints "Evidence
052330*    1: Comparable Sales" rather than a gap before it.
052400     if       Rslt-Ecf-2026-Present
052500              add  1 to WS-Evidence-Num
052600              move WS-Evidence-Num to WS-Evidence-Num-D
052700              move spaces to Rpt-Print-Line
052800              string "EVIDENCE " delimited by size
052900                     WS-Evidence-Num-D delimited by size
053000                     ": TOWNSHIP ECF DATA" delimited by size
053100                     into Rpt-Print-Line
053200              perform ZZ800-Write-Line thru ZZ800-Exit
053300              move WS-Sep-Minor to Rpt-Print-Line
053400              perform ZZ800-Write-Line thru ZZ800-Exit
053500              if     Rslt-Ecf-2026 < 1
053600                     perform DD051-Ecf-Low-Body thru DD051-Exit
053700              else
053800                     move "The cost-approach ECF for this area"
053900                          to Rpt-Print-Line
054000                     perform ZZ800-Write-Line thru ZZ800-Exit
054100                     move "does not indicate overvaluation (ECF"
054200                          to Rpt-Print-Line
054300                     perform ZZ800-Write-Line thru ZZ800-Exit
054400                     move ">= 1.000); this evidence does not"
054500                          to Rpt-Print-Line
054600                     perform ZZ800-Write-Line thru ZZ800-Exit
054700                     move "support a lower assessment."
054800                          to Rpt-Print-Line
054900                     perform ZZ800-Write-Line thru ZZ800-Exit
055000              end-if
055100              move spaces to Rpt-Print-Line
055200              perform ZZ800-Write-Line thru ZZ800-Exit
055300     end-if.
055400 DD050-Exit.
055500     exit.
055600*
055700*    Per-year ECF bullet list, ECF-adjusted TCV computation line
055800*    and implied over-assessment amount - only reached when the
055900*    subject's 2026 ECF is below 1.000.
056000*
056100 DD051-Ecf-Low-Body.
056200     move     "The township's own cost-to-market study shows"
056300              to Rpt-Print-Line.
056400     perform  ZZ800-Write-Line thru ZZ800-Exit.
056500     move     "this ECF area is over-assessed by the cost"
056600              to Rpt-Print-Line.
056700     perform  ZZ800-Write-Line thru ZZ800-Exit.
056800     move     "approach:" to Rpt-Print-Line.
056900     perform  ZZ800-Write-Line thru ZZ800-Exit.
057000     perform  DD052-Ecf-Bullet thru DD052-Exit
057100              varying WS-Sub-Idx from 1 by 1
057200              until WS-Sub-Idx > 3.
057300     move     spaces to Rpt-Print-Line.
057400     perform  ZZ800-Write-Line thru ZZ800-Exit.
057410*    Re-state the subject's own TCV multiplied by the township's
057420*    current ECF - this is the cost-approach opinion of market
057430*    value the petitioner is asking the Board to substitute for
057440*    the sales-comparison figure above.
057500     move     Rslt-User-Tcv to WS-Ed-Money11.
057600     move     spaces to Rpt-Print-Line.
057700     string   "TCV " delimited by size
057800              WS-Ed-Money11 delimited by size
057900              " x ECF " delimited by size
058000              into Rpt-Print-Line.
058100     move     Rslt-Ecf-2026 to WS-Ed-Ecf-3dp.
058200     move     WS-Ed-Ecf-3dp to WS-Ed-Ecf.
058300     move     Rslt-Ecf-Adjusted-Tcv to WS-Ed-Money11.
058400     string   WS-Ed-Ecf delimited by size
058500              " = ECF-Adjusted TCV " delimited by size
058600              WS-Ed-Money11 delimited by size
058700              into Rpt-Print-Line.
058800     perform  ZZ800-Write-Line thru ZZ800-Exit.
058900     compute  WS-Ed-Amt-Raw =
059000              Rslt-User-Tcv - Rslt-Ecf-Adjusted-Tcv.
059100     move     WS-Ed-Amt-Raw to WS-Ed-Money11.
059200     move     spaces to Rpt-Print-Line.
059300     string   "Implied over-assessment: " delimited by size
059400              WS-Ed-Money11 delimited by size
059500              into Rpt-Print-Line.
059600     perform  ZZ800-Write-Line thru ZZ800-Exit.
059700 DD051-Exit.
059800     exit.
059900*
060000*    One ECF-trend bullet line for DD051 above - WS-Sub-Idx
060100*    selects the year (1-3) before the paragraph is entered.
060200*
060300 DD052-Ecf-Bullet.
060400     move     spaces to Rpt-Print-Line.
060500     if       Rslt-Et-Present (WS-Sub-Idx)
060600              move Rslt-Et-Value (WS-Sub-Idx) to WS-Ed-Ecf-3dp
060700              move WS-Ed-Ecf-3dp to WS-Ed-Ecf
060800              compute WS-Ed-Pct-Raw rounded =
060900                      (1 - Rslt-Et-Value (WS-Sub-Idx)) * 100
061000              move WS-Ed-Pct-Raw to WS-Ed-Pct
061100              string "  - " delimited by size
061200                     Rslt-Et-Year (WS-Sub-Idx)
061300                          delimited by size
061400                     " ECF: " delimited by size
061500                     WS-Ed-Ecf delimited by size
061600                     " (cost exceeds market by "
061700                          delimited by size
061800                     WS-Ed-Pct delimited by size
061900                     "%)" delimited by size
062000                     into Rpt-Print-Line
062100     else
062200              string "  - " delimited by size
062300                     Rslt-Et-Year (WS-Sub-Idx)
062400                          delimited by size
062500                     " ECF: Not available (area not" delimited
062600                          by size
062700                     " in study)" delimited by size
062800                     into Rpt-Print-Line
062900     end-if.
063000     perform  ZZ800-Write-Line thru ZZ800-Exit.
063100 DD052-Exit.
063200     exit.
063300*
063400*    Evidence - comparable sales.  Skipped (no evidence number
063500*    consumed) when the subject's area had no qualifying sales.
063600*
063700 DD060-Print-Evidence-Sales.
063800     if       Rslt-Sales-Count > zero
063900              add  1 to WS-Evidence-Num
064000              move WS-Evidence-Num to WS-Evidence-Num-D
064100              move spaces to Rpt-Print-Line
064200              string "EVIDENCE " delimited by size
064300                     WS-Evidence-Num-D delimited by size
064400                     ": COMPARABLE SALES ANALYSIS" delimited
064500                          by size
064600                     into Rpt-Print-Line
064700              perform ZZ800-Write-Line thru ZZ800-Exit
064800              move WS-Sep-Minor to Rpt-Print-Line
064900              perform ZZ800-Write-Line thru ZZ800-Exit
065000              if     Rslt-User-Tcv > Rslt-Sales-Median
065100                     move "The current TCV exceeds the median"
065200                          to Rpt-Print-Line
065300                     perform ZZ800-Write-Line thru ZZ800-Exit
065400                     move "sale price of the comparables below."
065500                          to Rpt-Print-Line
065600                     perform ZZ800-Write-Line thru ZZ800-Exit
065700              else
065800                     move "The comparable sales used in this"
065900                          to Rpt-Print-Line
066000                     perform ZZ800-Write-Line thru ZZ800-Exit
066100                     move "analysis are listed below."
066200                          to Rpt-Print-Line
066300                     perform ZZ800-Write-Line thru ZZ800-Exit
066400              end-if
066500              move spaces to Rpt-Print-Line
066600              perform ZZ800-Write-Line thru ZZ800-Exit
066700              perform DD061-Sales-Table thru DD061-Exit
066800              perform DD062-Sales-Summary thru DD062-Exit
066900              move spaces to Rpt-Print-Line
067000              perform ZZ800-Write-Line thru ZZ800-Exit
067100     end-if.
067200 DD060-Exit.
067300     exit.
067400*
067500*    Columnar comparable-sales table - Address 28 left, Sale
067600*    Price 12 right $, Date 12 right, vs TCV 12 right signed $,
067700*    ECF 26/25/24 7 each 3-decimal or dash.
067800*
067900 DD061-Sales-Table.
067910*    headings line up with the WS-Sr- fields in the redefined
067920*    print-line record above - change a column width here and
067930*    in WS-Sales-Row together or the heading drifts off the
067940*    data underneath it.
068000     move     spaces to WS-Sales-Row.
068100     move     "Address" to WS-Sr-Address.
068200     move     "  Sale Price" to WS-Sr-Price.
068300     move     "        Date" to WS-Sr-Date.
068400     move     "      vs TCV" to WS-Sr-Vs-Tcv.
068500     move     " ECF 26" to WS-Sr-Ecf-26.
068600     move     " ECF 25" to WS-Sr-Ecf-25.
068700     move     " ECF 24" to WS-Sr-Ecf-24.
068800     move     WS-Sales-Row-R to Rpt-Print-Line.
068900     perform  ZZ800-Write-Line thru ZZ800-Exit.
069000     move     WS-Sep-Minor to Rpt-Print-Line.
069100     perform  ZZ800-Write-Line thru ZZ800-Exit.
069200     perform  DD063-Sales-Line thru DD063-Exit
069300              varying WS-Sub-Idx from 1 by 1
069400              until WS-Sub-Idx > Rslt-Comp-Sale-Count.
069500 DD061-Exit.
069600     exit.
069700*
069800*    One comparable-sale row for DD061 above - WS-Sub-Idx
069900*    selects the sale (1-80) before the paragraph is entered.
070000*
070100 DD063-Sales-Line.
070200     move     spaces to WS-Sales-Row.
070300     move     Rslt-Cs-Address (WS-Sub-Idx) to WS-Sr-Address.
070400     move     Rslt-Cs-Adj-Sale (WS-Sub-Idx) to WS-Ed-Money11.
070500     string   " " WS-Ed-Money11 into WS-Sr-Price.
070600     move     Rslt-Cs-Sale-Date (WS-Sub-Idx) to WS-Sr-Date.
070700     compute  WS-Ed-Amt-Raw =
070800              Rslt-Cs-Adj-Sale (WS-Sub-Idx) - Rslt-User-Tcv.
070900     perform  ZZ830-Edit-Signed-Amt thru ZZ830-Exit.
071000     move     WS-Ed-Amt-Abs-V to WS-Ed-Money9.
071010*        negative "vs TCV" means this comparable sold for less
071020*        than the subject's current TCV - the column the
071030*        Board scans first, since it argues for relief.
071100     string   "  $" WS-Ed-Amt-Sign WS-Ed-Money9
071200              into WS-Sr-Vs-Tcv.
071300     if       Rslt-Cs-Ecf-26 (WS-Sub-Idx) > zero
071400              move Rslt-Cs-Ecf-26 (WS-Sub-Idx)
071500                   to WS-Ed-Ecf-3dp
071600              move WS-Ed-Ecf-3dp to WS-Ed-Ecf
071700              string "  " WS-Ed-Ecf into WS-Sr-Ecf-26
071800     else
071900              move "      -" to WS-Sr-Ecf-26
072000     end-if.
072100     if       Rslt-Cs-Ecf-25 (WS-Sub-Idx) > zero
072200              move Rslt-Cs-Ecf-25 (WS-Sub-Idx)
072300                   to WS-Ed-Ecf-3dp
072400              move WS-Ed-Ecf-3dp to WS-Ed-Ecf
072500              string "  " WS-Ed-Ecf into WS-Sr-Ecf-25
072600     else
072700              move "      -" to WS-Sr-Ecf-25
072800     end-if.
072900     if       Rslt-Cs-Ecf-24 (WS-Sub-Idx) > zero
073000              move Rslt-Cs-Ecf-24 (WS-Sub-Idx)
073100                   to WS-Ed-Ecf-3dp
073200              move WS-Ed-Ecf-3dp to WS-Ed-Ecf
073300              string "  " WS-Ed-Ecf into WS-Sr-Ecf-24
073400     else
073500              move "      -" to WS-Sr-Ecf-24
073600     end-if.
073700     move     WS-Sales-Row-R to Rpt-Print-Line.
073800     perform  ZZ800-Write-Line thru ZZ800-Exit.
073900 DD063-Exit.
074000     exit.
074100*
074200*    Summary statistics block - count, median, mean, range,
074300*    and, only when the current TCV exceeds the median, the
074400*    excess amount and the below-TCV count.
074500*
074600 DD062-Sales-Summary.
074700     move     spaces to Rpt-Print-Line.
074800     perform  ZZ800-Write-Line thru ZZ800-Exit.
074900     move     "Summary Statistics:" to Rpt-Print-Line.
075000     perform  ZZ800-Write-Line thru ZZ800-Exit.
075100     move     Rslt-Sales-Count to WS-Ed-Count.
075200     move     spaces to Rpt-Print-Line.
075300     string   "  Number of comparable sales: " delimited by size
075400              WS-Ed-Count delimited by size
075500              into Rpt-Print-Line.
075600     perform  ZZ800-Write-Line thru ZZ800-Exit.
075700     move     Rslt-Sales-Median to WS-Ed-Money11.
075800     move     spaces to Rpt-Print-Line.
075900     string   "  Median sale price:          " delimited by size
076000              WS-Ed-Money11 delimited by size
076100              into Rpt-Print-Line.
076200     perform  ZZ800-Write-Line thru ZZ800-Exit.
076300     move     Rslt-Sales-Mean to WS-Ed-Money11.
076400     move     spaces to Rpt-Print-Line.
076500     string   "  Average sale price:         " delimited by size
076600              WS-Ed-Money11 delimited by size
076700              into Rpt-Print-Line.
076800     perform  ZZ800-Write-Line thru ZZ800-Exit.
076900     move     Rslt-Sales-Min to WS-Ed-Money11.
077000     move     spaces to Rpt-Print-Line.
077100     string   "  Range:                 " delimited by size
077200              WS-Ed-Money11 delimited by size
077300              " to" delimited by size
077400              into Rpt-Print-Line.
077500     perform  ZZ800-Write-Line thru ZZ800-Exit.
077600     move     Rslt-Sales-Max to WS-Ed-Money11.
077700     move     spaces to Rpt-Print-Line.
077800     string   "  " delimited by size
077900              WS-Ed-Money11 delimited by size
078000              into Rpt-Print-Line.
078100     perform  ZZ800-Write-Line thru ZZ800-Exit.
078110*    both trailing paragraphs only add lines when they back up
078120*    the appeal - median and mean run the same "is the subject
078130*    over the comparables" test two different ways, since a
078140*    skewed sale or two can move one statistic without moving
078150*    the other.
078200     if       Rslt-User-Tcv > Rslt-Sales-Median
078300              compute WS-Ed-Amt-Raw =
078400                      Rslt-User-Tcv - Rslt-Sales-Median
078500              move WS-Ed-Amt-Raw to WS-Ed-Money11
078600              move spaces to Rpt-Print-Line
078700              string "  TCV exceeds median sale by:"
078800                          delimited by size
078900                     " " delimited by size
079000                     WS-Ed-Money11 delimited by size
079100                     into Rpt-Print-Line
079200              perform ZZ800-Write-Line thru ZZ800-Exit
079300              move Rslt-Below-Tcv-Count to WS-Ed-Count
079400              move spaces to Rpt-Print-Line
079500              string "  Sales below current TCV: "
079600                          delimited by size
079700                     WS-Ed-Count delimited by size
079800                     " of " delimited by size
079900                     Rslt-Sales-Count delimited by size
080000                     into Rpt-Print-Line
080100              perform ZZ800-Write-Line thru ZZ800-Exit
080200     end-if.
080300     if       Rslt-Sales-Mean < Rslt-User-Tcv
080400              move "  The average sale price also falls"
080500                   to Rpt-Print-Line
080600              perform ZZ800-Write-Line thru ZZ800-Exit
080700              move "  below the current TCV."
080800                   to Rpt-Print-Line
080900              perform ZZ800-Write-Line thru ZZ800-Exit
081000     end-if.
081100 DD062-Exit.
081200     exit.
081300*
081400*    Land value trend evidence - skipped (no evidence number
081500*    consumed) when no study year had a land-value row for
081600*    the subject's area.
081700*
081800 DD070-Print-Evidence-Land.
081900     move     "N" to WS-Land-Any-Flag.
082000     perform  DD072-Check-Land-Year thru DD072-Exit
082100              varying WS-Sub-Idx from 1 by 1
082200              until WS-Sub-Idx > 3.
082300     if       WS-Land-Any-Present
082400              add  1 to WS-Evidence-Num
082500              move WS-Evidence-Num to WS-Evidence-Num-D
082600              move spaces to Rpt-Print-Line
082700              string "EVIDENCE " delimited by size
082800                     WS-Evidence-Num-D delimited by size
082900                     ": LAND VALUE TREND" delimited by size
083000                     into Rpt-Print-Line
083100              perform ZZ800-Write-Line thru ZZ800-Exit
083200              move WS-Sep-Minor to Rpt-Print-Line
083300              perform ZZ800-Write-Line thru ZZ800-Exit
083400              move "Land values on file for this ECF area"
083500                   to Rpt-Print-Line
083600              perform ZZ800-Write-Line thru ZZ800-Exit
083700              move "over the 3-year study:"
083800                   to Rpt-Print-Line
083900              perform ZZ800-Write-Line thru ZZ800-Exit
084000              perform DD071-Land-Lines thru DD071-Exit
084100              if    Rslt-Land-Has-Change
084200                    move Rslt-Land-Pct-Change to WS-Ed-Pct-Raw
084300                    perform ZZ840-Edit-Signed-Pct thru ZZ840-Exit
084400                    move spaces to Rpt-Print-Line
084500                    string "Total land value change over the"
084600                                delimited by size
084700                           " 3-year study: " delimited by size
084800                           WS-Ed-Pct-Sign delimited by size
084900                           WS-Ed-Pct delimited by size
085000                           "%" delimited by size
085100                           into Rpt-Print-Line
085200                    perform ZZ800-Write-Line thru ZZ800-Exit
085300              end-if
085400              if    Rslt-Ecf-2026-Present and Rslt-Ecf-2026 < 1
085500                    move "Note - the ECF adjustment in Evidence"
085600                         to Rpt-Print-Line
085700                    perform ZZ800-Write-Line thru ZZ800-Exit
085800                    move "1 above already reflects part of the"
085900                         to Rpt-Print-Line
086000                    perform ZZ800-Write-Line thru ZZ800-Exit
086100                    move "land trend shown here."
086200                         to Rpt-Print-Line
086300                    perform ZZ800-Write-Line thru ZZ800-Exit
086400              end-if
086500              move spaces to Rpt-Print-Line
086600              perform ZZ800-Write-Line thru ZZ800-Exit
086700     end-if.
086800 DD070-Exit.
086900     exit.
087000*
087100*    One bulleted line per study year with a present land-value
087200*    row - current land value, adjustment factor and percent.
087300*
087400 DD071-Land-Lines.
087500     perform  DD073-Land-Line thru DD073-Exit
087600              varying WS-Sub-Idx from 1 by 1
087700              until WS-Sub-Idx > 3.
087800 DD071-Exit.
087900     exit.
088000*
088100*    Tests one study year for a present land-value row, for
088200*    DD070's any-year-present flag above.
088300*
088400 DD072-Check-Land-Year.
088500     if       Rslt-Lt-Is-Present (WS-Sub-Idx)
088600              move "Y" to WS-Land-Any-Flag
088700     end-if.
088800 DD072-Exit.
088900     exit.
089000*
089100*    One land-value bullet line for DD071 above - WS-Sub-Idx
089200*    selects the study year (1-3) before the paragraph is
089300*    entered; years with no row on file print nothing.
089400*
089500 DD073-Land-Line.
089600     if       Rslt-Lt-Is-Present (WS-Sub-Idx)
089700              move Rslt-Lt-Current-Lv (WS-Sub-Idx)
089800                   to WS-Ed-Money11
089900              move Rslt-Lt-Adj-Factor (WS-Sub-Idx)
090000                   to WS-Ed-Factor-Raw
090100              move WS-Ed-Factor-Raw to WS-Ed-Factor
090110*        factor 1.000 is no change year over year; the
090120*        percent shown alongside it is just the same move
090130*        restated in plain language for the Board.
090200              compute WS-Ed-Pct-Raw rounded =
090300                      (Rslt-Lt-Adj-Factor (WS-Sub-Idx) - 1)
090400                          * 100
090500              perform ZZ840-Edit-Signed-Pct thru ZZ840-Exit
090600              move spaces to Rpt-Print-Line
090700              string "  - " delimited by size
090800                     Rslt-Lt-Year (WS-Sub-Idx)
090900                          delimited by size
091000                     " Land Value: " delimited by size
091100                     WS-Ed-Money11 delimited by size
091200                     " (Factor: " delimited by size
091300                     WS-Ed-Factor delimited by size
091400                     ", " delimited by size
091500                     WS-Ed-Pct-Sign delimited by size
091600                     WS-Ed-Pct delimited by size
091700                     "%)" delimited by size
091800                     into Rpt-Print-Line
091900              perform ZZ800-Write-Line thru ZZ800-Exit
092000     end-if.
092100 DD073-Exit.
092200     exit.
092300*
092400*    Conclusion and requested relief.
092500*
092600 DD080-Print-Conclusion.
092700     move     "CONCLUSION AND REQUESTED RELIEF" to Rpt-Print-Line.
092800     perform  ZZ800-Write-Line thru ZZ800-Exit.
092900     move     WS-Sep-Minor to Rpt-Print-Line.
093000     perform  ZZ800-Write-Line thru ZZ800-Exit.
093100     move     "Based on the evidence presented above, the"
093200              to Rpt-Print-Line.
093300     perform  ZZ800-Write-Line thru ZZ800-Exit.
093400     move     "petitioner respectfully requests that the Board"
093500              to Rpt-Print-Line.
093600     perform  ZZ800-Write-Line thru ZZ800-Exit.
093700     move     Rslt-User-Sev to WS-Ed-Money11.
093710*    the request line always moves "from" the petitioner's own
093720*    requested SEV "to" the study's recommended SEV - the
093730*    study figure, not the petitioner's original ask, is what
093740*    the Board is actually being asked to adopt.
093800     move     spaces to Rpt-Print-Line.
093900     string   "of Review reduce the SEV from " delimited by size
094000              WS-Ed-Money11 delimited by size
094100              into Rpt-Print-Line.
094200     perform  ZZ800-Write-Line thru ZZ800-Exit.
094300     move     Rslt-Rec-Sev to WS-Ed-Money11.
094400     move     spaces to Rpt-Print-Line.
094500     string   "to " delimited by size
094600              WS-Ed-Money11 delimited by size
094700              " (TCV to" delimited by size
094800              into Rpt-Print-Line.
094900     perform  ZZ800-Write-Line thru ZZ800-Exit.
095000     move     Rslt-Rec-Tcv to WS-Ed-Money11.
095100     move     spaces to Rpt-Print-Line.
095200     string   WS-Ed-Money11 delimited by size
095300              ").  This value is consistent with:"
095400                   delimited by size
095500              into Rpt-Print-Line.
095600     perform  ZZ800-Write-Line thru ZZ800-Exit.
095700     if       Rslt-Sales-Count > zero
095800              move Rslt-Sales-Mean to WS-Ed-Money11
095900              move spaces to Rpt-Print-Line
096000              string "  - the average comparable sale price of"
096100                          delimited by size
096200                     " " delimited by size
096300                     WS-Ed-Money11 delimited by size
096400                     into Rpt-Print-Line
096500              perform ZZ800-Write-Line thru ZZ800-Exit
096600     end-if.
096700     if       Rslt-Ecf-2026-Present and Rslt-Ecf-2026 < 1
096800              move Rslt-Ecf-Adjusted-Tcv to WS-Ed-Money11
096900              move spaces to Rpt-Print-Line
097000              string "  - the ECF-adjusted true cash value of"
097100                          delimited by size
097200                     " " delimited by size
097300                     WS-Ed-Money11 delimited by size
097400                     into Rpt-Print-Line
097500              perform ZZ800-Write-Line thru ZZ800-Exit
097600     end-if.
097700     move     "  - the sales-comparison approach, recognized"
097800              to Rpt-Print-Line.
097900     perform  ZZ800-Write-Line thru ZZ800-Exit.
098000     move     "    in Meadowlanes Ltd v Holland, 437 Mich 473."
098100              to Rpt-Print-Line.
098200     perform  ZZ800-Write-Line thru ZZ800-Exit.
098300     move     spaces to Rpt-Print-Line.
098400     perform  ZZ800-Write-Line thru ZZ800-Exit.
098500 DD080-Exit.
098600     exit.
098700*
098800*    Legal basis block - citations pulled from the control
098900*    parameters record rather than punched as literals, per
099000*    DDJJ's request so Legal can update a citation without a
099100*    program change.
099200*
099300 DD090-Print-Legal-Basis.
099400     move     "LEGAL BASIS" to Rpt-Print-Line.
099500     perform  ZZ800-Write-Line thru ZZ800-Exit.
099600     move     WS-Sep-Minor to Rpt-Print-Line.
099700     perform  ZZ800-Write-Line thru ZZ800-Exit.
099800     move     spaces to Rpt-Print-Line.
099900     string   Parm-Legal-Mcl-27 delimited by size
100000              " defines true cash value as the usual" delimited
100100                   by size
100200              into Rpt-Print-Line.
100300     perform  ZZ800-Write-Line thru ZZ800-Exit.
100400     move     "selling price a property would bring on the open"
100500              to Rpt-Print-Line.
100600     perform  ZZ800-Write-Line thru ZZ800-Exit.
100700     move     "market."
100800              to Rpt-Print-Line.
100900     perform  ZZ800-Write-Line thru ZZ800-Exit.
101000     move     "The Board's assessment carries no presumption of"
101100              to Rpt-Print-Line.
101200     perform  ZZ800-Write-Line thru ZZ800-Exit.
101300     move     spaces to Rpt-Print-Line.
101400     string   "validity once properly challenged - " delimited
101500                   by size
101600              Parm-Legal-Alhi delimited by size
101700              into Rpt-Print-Line.
101800     perform  ZZ800-Write-Line thru ZZ800-Exit.
101900     move     "The sales-comparison approach is the most"
102000              to Rpt-Print-Line.
102100     perform  ZZ800-Write-Line thru ZZ800-Exit.
102200     move     spaces to Rpt-Print-Line.
102300     string   "persuasive method of valuation - " delimited
102400                   by size
102500              Parm-Legal-Meadowlanes delimited by size
102600              into Rpt-Print-Line.
102700     perform  ZZ800-Write-Line thru ZZ800-Exit.
102800     move     spaces to Rpt-Print-Line.
102900     perform  ZZ800-Write-Line thru ZZ800-Exit.
103000 DD090-Exit.
103100     exit.
103200*
103300*    Petitioner block - signature, date, name, address, phone
103400*    and e-mail blanks, address pre-filled when the subject
103500*    record carries one.
103600*
103700 DD095-Print-Petitioner.
103800     move     "PETITIONER" to Rpt-Print-Line.
103900     perform  ZZ800-Write-Line thru ZZ800-Exit.
104000     move     WS-Sep-Minor to Rpt-Print-Line.
104100     perform  ZZ800-Write-Line thru ZZ800-Exit.
104200     move     "Signature: _____________________  Date: ________"
104300              to Rpt-Print-Line.
104400     perform  ZZ800-Write-Line thru ZZ800-Exit.
104500     move     "Printed Name: _____________________________"
104600              to Rpt-Print-Line.
104700     perform  ZZ800-Write-Line thru ZZ800-Exit.
104800     if       Rslt-Address not = spaces
104900              move spaces to Rpt-Print-Line
105000              string "Address: " delimited by size
105100                     Rslt-Address delimited by size
105200                     Parm-Addr-Suffix delimited by size
105300                     into Rpt-Print-Line
105400     else
105500              move "Address: _____________________________"
105600                   to Rpt-Print-Line
105700     end-if.
105800     perform  ZZ800-Write-Line thru ZZ800-Exit.
105900     move     "Phone: _______________  Email: ________________"
106000              to Rpt-Print-Line.
106100     perform  ZZ800-Write-Line thru ZZ800-Exit.
106200     move     spaces to Rpt-Print-Line.
106300     perform  ZZ800-Write-Line thru ZZ800-Exit.
106400 DD095-Exit.
106500     exit.
106600*
106700*    Footer - statutory note, data-source note, deadline and
106800*    assessing-office contact, all data-driven from the control
106900*    parameters record.
107000*
107100 DD099-Print-Footer.
107110*    every figure on this footer - the deadline text, the
107120*    office address, the phone/e-mail - comes off the control
107130*    parameters record, so a moved office or a Board-set
107140*    deadline change is a data change, not a recompile.
107200     move     WS-Sep-Major to Rpt-Print-Line.
107300     perform  ZZ800-Write-Line thru ZZ800-Exit.
107400     move     spaces to Rpt-Print-Line.
107500     string   Parm-Legal-Mcl-30 delimited by size
107600              " permits a written petition filed in lieu of"
107700                   delimited by size
107800              into Rpt-Print-Line.
107900     perform  ZZ800-Write-Line thru ZZ800-Exit.
108000     move     "a personal appearance before the Board."
108100              to Rpt-Print-Line.
108200     perform  ZZ800-Write-Line thru ZZ800-Exit.
108300     move     spaces to Rpt-Print-Line.
108400     string   "Source data: " delimited by size
108500              Parm-Data-Source-Note delimited by size
108600              into Rpt-Print-Line.
108700     perform  ZZ800-Write-Line thru ZZ800-Exit.
108800     move     spaces to Rpt-Print-Line.
108900     string   "APPEAL DEADLINE: " delimited by size
109000              Parm-Deadline-Text delimited by size
109100              into Rpt-Print-Line.
109200     perform  ZZ800-Write-Line thru ZZ800-Exit.
109300     move     Parm-Office-Address to Rpt-Print-Line.
109400     perform  ZZ800-Write-Line thru ZZ800-Exit.
109500     move     spaces to Rpt-Print-Line.
109600     string   "Phone: " delimited by size
109700              Parm-Phone delimited by size
109800              " | Email: " delimited by size
109900              Parm-Email delimited by size
110000              into Rpt-Print-Line.
110100     perform  ZZ800-Write-Line thru ZZ800-Exit.
110200     move     WS-Sep-Major to Rpt-Print-Line.
110300     perform  ZZ800-Write-Line thru ZZ800-Exit.
110400 DD099-Exit.
110500     exit.
110600*
110700*    Short analysis report for a subject where REC-SEV did not
110800*    come out below USER-SEV - no petition is produced, just a
110900*    note for the file explaining why.
111000*
111100 CC000-Print-Not-Reco.
111200     move     WS-Sep-Major to Rpt-Print-Line.
111300     perform  ZZ800-Write-Line thru ZZ800-Exit.
111400     move     "          APPEAL ANALYSIS - NOT RECOMMENDED"
111500              to Rpt-Print-Line.
111600     perform  ZZ800-Write-Line thru ZZ800-Exit.
111700     move     WS-Sep-Major to Rpt-Print-Line.
111800     perform  ZZ800-Write-Line thru ZZ800-Exit.
111900     move     spaces to Rpt-Print-Line.
112000     string   "Parcel: " delimited by size
112100              Rslt-Parcel-No delimited by size
112200              "  Area: " delimited by size
112300              Rslt-Area-Code delimited by size
112400              into Rpt-Print-Line.
112500     perform  ZZ800-Write-Line thru ZZ800-Exit.
112600     move     Rslt-User-Sev to WS-Ed-Money11.
112700     move     spaces to Rpt-Print-Line.
112800     string   "Current SEV: " delimited by size
112900              WS-Ed-Money11 delimited by size
113000              into Rpt-Print-Line.
113100     perform  ZZ800-Write-Line thru ZZ800-Exit.
113200     move     Rslt-User-Tcv to WS-Ed-Money11.
113300     move     spaces to Rpt-Print-Line.
113400     string   "Current TCV: " delimited by size
113500              WS-Ed-Money11 delimited by size
113600              into Rpt-Print-Line.
113700     perform  ZZ800-Write-Line thru ZZ800-Exit.
113800     move     spaces to Rpt-Print-Line.
113900     perform  ZZ800-Write-Line thru ZZ800-Exit.
114000     move     "Evidence reviewed:" to Rpt-Print-Line.
114100     perform  ZZ800-Write-Line thru ZZ800-Exit.
114200     if       Rslt-Sales-Count > zero
114300              move Rslt-Sales-Median to WS-Ed-Money11
114400              move spaces to Rpt-Print-Line
114500              string "  - Median comparable sale price: "
114600                          delimited by size
114700                     WS-Ed-Money11 delimited by size
114800                     into Rpt-Print-Line
114900              perform ZZ800-Write-Line thru ZZ800-Exit
115000              move Rslt-Sales-Mean to WS-Ed-Money11
115100              move spaces to Rpt-Print-Line
115200              string "  - Average comparable sale price: "
115300                          delimited by size
115400                     WS-Ed-Money11 delimited by size
115500                     into Rpt-Print-Line
115600              perform ZZ800-Write-Line thru ZZ800-Exit
115700     end-if.
115800     if       Rslt-Ecf-2026-Present and Rslt-Ecf-2026 < 1
115900              move Rslt-Ecf-Adjusted-Tcv to WS-Ed-Money11
116000              move spaces to Rpt-Print-Line
116100              string "  - ECF-adjusted true cash value: "
116200                          delimited by size
116300                     WS-Ed-Money11 delimited by size
116400                     into Rpt-Print-Line
116500              perform ZZ800-Write-Line thru ZZ800-Exit
116600     end-if.
116700     move     Rslt-User-Tcv to WS-Ed-Money11.
116800     move     spaces to Rpt-Print-Line.
116900     string   "  - Current true cash value: " delimited by size
117000              WS-Ed-Money11 delimited by size
117100              into Rpt-Print-Line.
117200     perform  ZZ800-Write-Line thru ZZ800-Exit.
117300     move     spaces to Rpt-Print-Line.
117400     perform  ZZ800-Write-Line thru ZZ800-Exit.
117410*        median is the deciding test here, same as the
117420*        recommendation decision PT020ANL already made - this
117430*        paragraph only restates it in words for whoever pulls
117440*        the not-recommended file later and wants to know why.
117500     if       Rslt-Sales-Median >= Rslt-User-Tcv
117600              move "The comparable sales support the current"
117700                   to Rpt-Print-Line
117800              perform ZZ800-Write-Line thru ZZ800-Exit
117900              move "assessment - the Board of Review is"
118000                   to Rpt-Print-Line
118100              perform ZZ800-Write-Line thru ZZ800-Exit
118200              move "unlikely to grant a reduction."
118300                   to Rpt-Print-Line
118400              perform ZZ800-Write-Line thru ZZ800-Exit
118500     else
118600              if   Rslt-Ecf-2026-Present and Rslt-Ecf-2026 < 1
118700                   and Rslt-Sales-Count > zero
118800                   move "An ECF-only argument here would be"
118900                        to Rpt-Print-Line
119000                   perform ZZ800-Write-Line thru ZZ800-Exit
119100                   move "aggressive and may not succeed without"
119200                        to Rpt-Print-Line
119300                   perform ZZ800-Write-Line thru ZZ800-Exit
119400                   move "stronger sales support."
119500                        to Rpt-Print-Line
119600                   perform ZZ800-Write-Line thru ZZ800-Exit
119700              end-if
119800     end-if.
119900     move     spaces to Rpt-Print-Line.
120000     perform  ZZ800-Write-Line thru ZZ800-Exit.
120100     move     WS-Sep-Major to Rpt-Print-Line.
120200     perform  ZZ800-Write-Line thru ZZ800-Exit.
120300     move     spaces to Rpt-Print-Line.
120400     perform  ZZ800-Write-Line thru ZZ800-Exit.
120500 CC000-Exit.
120600     exit.
