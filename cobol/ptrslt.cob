000100********************************************
000200*                                          *
000300*  Record Definition For The Analysis      *
000400*     Result Work File (PT-Result-Work)    *
000500*     Produced by PT020ANL, one record per *
000600*     subject property, consumed by        *
000700*     PT030RPT to print the petition (or   *
000800*     not-recommended analysis) report.    *
000900*     This is the hand-off between the     *
001000*     analysis engine and the report       *
001100*     writer - every figure the report     *
001200*     needs is carried here so PT030RPT    *
001300*     never has to touch the raw study     *
001400*     tables again.                        *
001500********************************************
001600*  File size roughly 5.3 Kb - the 80-entry occurs tables below are
001700*  sized for a single ECF area's 3-year study, see the note at
001800*  Rslt-Property-Ecf and Rslt-Comp-Sale.  Tune upward if a future
001900*  tax year ever produces a bigger area.
002000*
002100* 05/01/26 twp - Created for tax year 2026 appeal analyzer.
002200* 12/01/26 twp - Added per-comparable Rslt-Cs-Ecf-nn so PT030RPT's
002300* evidence-2 table needs no 2nd lookup at print time.
002400* 18/01/26 twp - Added Y/N presence flags in place of "value zero
002500*                means missing" rules - 3 added this date.
002600*
002700 01  PT-Analysis-Result-Record.
002800     03  Rslt-Area-Code            pic x(10).
002900     03  Rslt-Subdivision          pic x(30).
003000     03  Rslt-User-Sev             pic 9(9)     comp-3.
003100     03  Rslt-User-Tcv             pic 9(9)     comp-3.
003200     03  Rslt-Address              pic x(28).
003300     03  Rslt-Parcel-No            pic x(15).
003400     03  Rslt-Style                pic x(12).
003500     03  Rslt-Year-Built           pic 9(4).
003600     03  Rslt-Floor-Area           pic 9(6).
003700     03  Rslt-Taxable-2026         pic 9(9)     comp-3.
003800     03  Rslt-Taxable-Known-Flag   pic x.
003900         88  Rslt-Taxable-Known        value "Y".
004000*
004100*    ECF trend - one entry per study year 2024, 2025, 2026.
004200     03  Rslt-Ecf-Trend            occurs 3.
004300         05  Rslt-Et-Year          pic 9(4).
004400         05  Rslt-Et-Value         pic 9v9(4)   comp-3.
004500         05  Rslt-Et-Present-Flag  pic x.
004600             88  Rslt-Et-Present       value "Y".
004700*
004800*    Per-property ECFs, subject's area, all 3 years pooled -
004900*    80 rows is generous for one ECF area's annual detail study.
005000     03  Rslt-Property-Ecf-Count   pic 9(4)     comp.
005100     03  Rslt-Property-Ecf        occurs 80.
005200         05  Rslt-Pe-Year          pic 9(4).
005300         05  Rslt-Pe-Address       pic x(28).
005400         05  Rslt-Pe-Parcel-No     pic x(15).
005500         05  Rslt-Pe-Sale-Price    pic 9(9)     comp-3.
005600         05  Rslt-Pe-Cost-Man      pic 9(9)     comp-3.
005700         05  Rslt-Pe-Ecf           pic 9v9(4)   comp-3.
005800*
005900*    Deduplicated comparable sales, sorted sale-date descending -
006000*    80 rows is generous for one ECF area's arm's length sales
006100*    over a 3-year pool after the 150,000 lot-only cut.
006200     03  Rslt-Comp-Sale-Count      pic 9(4)     comp.
006300     03  Rslt-Comp-Sale           occurs 80.
006400         05  Rslt-Cs-Year          pic 9(4).
006500         05  Rslt-Cs-Address       pic x(28).
006600         05  Rslt-Cs-Parcel-No     pic x(15).
006700         05  Rslt-Cs-Sale-Date     pic x(10).
006800         05  Rslt-Cs-Adj-Sale      pic 9(9)     comp-3.
006900*                     "-" on the report when no match was found in
007000*                     Rslt-Property-Ecf for that year and address
007100         05  Rslt-Cs-Ecf-26        pic 9v9(4)   comp-3.
007200         05  Rslt-Cs-Ecf-25        pic 9v9(4)   comp-3.
007300         05  Rslt-Cs-Ecf-24        pic 9v9(4)   comp-3.
007400*
007500     03  Rslt-Sales-Count          pic 9(4)     comp.
007600     03  Rslt-Sales-Mean           pic 9(9)     comp-3.
007700     03  Rslt-Sales-Median         pic 9(9)     comp-3.
007800     03  Rslt-Sales-Min            pic 9(9)     comp-3.
007900     03  Rslt-Sales-Max            pic 9(9)     comp-3.
008000     03  Rslt-Pct-Below-Tcv        pic 9(3)v9   comp-3.
008100     03  Rslt-Pct-Above-Tcv        pic 9(3)v9   comp-3.
008200     03  Rslt-Delta-From-Median    pic s9(9)    comp-3.
008300     03  Rslt-Delta-Pct            pic s9(5)v9  comp-3.
008400     03  Rslt-Below-Tcv-Count      pic 9(4)     comp.
008500*
008600*    Land-value trend - one entry per study year 2024, 2025, 2026.
008700     03  Rslt-Land-Trend           occurs 3.
008800         05  Rslt-Lt-Year          pic 9(4).
008900         05  Rslt-Lt-Present-Flag  pic x.
009000             88  Rslt-Lt-Is-Present    value "Y".
009100         05  Rslt-Lt-Adj-Factor    pic 9v9(4)   comp-3.
009200         05  Rslt-Lt-Prior-Lv      pic 9(9)     comp-3.
009300         05  Rslt-Lt-Current-Lv    pic 9(9)     comp-3.
009400*
009500     03  Rslt-Land-First-Prior     pic 9(9)     comp-3.
009600     03  Rslt-Land-Last-Current    pic 9(9)     comp-3.
009700     03  Rslt-Land-Pct-Change      pic s9(5)v9  comp-3.
009800     03  Rslt-Land-Change-Flag     pic x.
009900         88  Rslt-Land-Has-Change      value "Y".
010000*
010100*    Sales-study coverage counts - one entry per study year.
010200     03  Rslt-Coverage             occurs 3.
010300         05  Rslt-Cov-Year         pic 9(4).
010400         05  Rslt-Cov-Count        pic 9(5)     comp.
010500*
010600     03  Rslt-Ecf-2026             pic 9v9(4)   comp-3.
010700     03  Rslt-Ecf-2026-Flag        pic x.
010800         88  Rslt-Ecf-2026-Present     value "Y".
010900     03  Rslt-Ecf-Adjusted-Tcv     pic 9(9)     comp-3.
011000     03  Rslt-Overval-Pct          pic 9(3)v9   comp-3.
011100*
011200     03  Rslt-Primary-Value        pic 9(9)     comp-3.
011300     03  Rslt-High-Value           pic 9(9)     comp-3.
011400     03  Rslt-Rec-Sev              pic 9(9)     comp-3.
011500     03  Rslt-Rec-Tcv              pic 9(9)     comp-3.
011600     03  Rslt-Appeal-Flag          pic x.
011700         88  Rslt-Appeal-Recommended   value "Y".
011800     03  FILLER                    pic x(20).
011900*
