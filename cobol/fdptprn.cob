000100*    FD For The Printed Report File.
000200*
000300 fd  PT-Report-File.
000400 copy "ptrpln.cob".
000500*
