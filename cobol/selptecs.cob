000100*    SELECT For The Cleaned ECF Summary Study Work File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Ecfsum-Work  assign to "ECSWORK"
000600     organization line sequential
000700     file status  is  PT-Ecswk-Status.
000800*
