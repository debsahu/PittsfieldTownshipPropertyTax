000100********************************************
000200*                                          *
000300*  Record Definition For Cleaned ECF       *
000400*     Summary Study Work File              *
000500*     (PT-Ecfsum-Work)                     *
000600*     One row per ECF area per year, AFTER *
000700*     the loader's first-row-per-area      *
000800*     collapse (duplicate rows for the     *
000900*     same area/year are discarded,        *
001000*     keeping the official average row).   *
001100********************************************
001200*  File size 58 bytes.
001300*
001400* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001500*
001600 01  PT-Ecf-Summary-Record.
001700     03  Ecs-Year                    pic 9(4).
001800     03  Ecs-Ecf-Area                 pic x(10).
001900     03  Ecs-Subdivision               pic x(30).
002000*                     0 = missing
002100     03  Ecs-Ave-Ecf                    pic 9v9(4) comp-3.
002200     03  FILLER                          pic x(8).
002300*
