000100*    SELECT For The Cleaned Land Value Study Work File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Land-Work  assign to "LNDWORK"
000600     organization line sequential
000700     file status  is  PT-Lndwk-Status.
000800*
