000100*    SELECT For The Cleaned Sales Study Work File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Sales-Work  assign to "SALWORK"
000600     organization line sequential
000700     file status  is  PT-Salwk-Status.
000800*
