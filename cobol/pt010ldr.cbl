000100*****************************************************************
000200*                                                               *
000300*               Tax Year 2026 Appeal Analyzer                  *
000400*                    Study Data Loader                          *
000500*                                                               *
000600*   Reads the three years (2024-2026) of assessing-office       *
000700*   study extracts - sales, ECF detail, ECF summary, land       *
000800*   value and land adjustment - cleans the area codes and       *
000900*   money/ECF fields and writes one cleaned work file per       *
001000*   family for PT020ANL to read.  Also builds the All-Areas     *
001100*   work file used by PT020ANL as a sanity check on the          *
001200*   subject's area code.                                        *
001300*                                                               *
001400*****************************************************************
001500*
001600 identification          division.
001700*=================================
001800*
001900     program-id.         PT010LDR.
002000*
002100*    Author.             R G Kinch, Assessing Systems Unit.
002200*    Installation.       Pittsfield Charter Township.
002300*    Date-Written.       04/01/87.
002400*    Date-Compiled.
002500*    Security.           Township internal use only.  Not for
002600*                         release outside the Assessing Office.
002700*
002800* Change Log.
002900* ----------
003000* 04/01/87 rgk - Created.  Original run loaded one sales study
003100*                extract per year for the annual equalization
003200*                workbook - no ECF or land studies yet.
003300* 19/02/89 rgk - Added ECF detail and ECF summary extracts per
003400*                Equalization Dept request.
003500* 11/06/91 elm - Added land value and land adjustment extracts.
003600* 23/09/93 elm - Area code cleaning moved here from the old
003700*                sort-card deck - apostrophes were creeping in
003800*                from the assessor's card punch macros.
003900* 14/12/98 djs - Y2K.  Century made explicit in all year fields
004000*                and work record layouts; study year no longer
004100*                assumed 19xx.
004200* 02/02/99 djs - Y2K follow-up.  Verified against test data for
004300*                tax years 1999 and 2000 - clean.
004400* 30/08/04 djs - Line sequential work files replace the old
004500*                fixed-block extract tapes - no more JCL DD
004600*                card changes needed when a study file is late.
004700* 17/05/11 kwh - ECF validity window added (0.1 - 5.0); prior
004800*                runs let bad punches through to PT020ANL.
004900* 04/01/26 twp - 2.00.  Rebuilt for the Board of Review appeal
005000*                analyzer.  Added ECF-summary first-row-per-area
005100*                collapse and the All-Areas work file; dropped
005200*                the old equalization workbook extract this
005300*                program used to feed - superseded by py900's
005400*                successor.
005500* 11/01/26 twp - 2.01.  Added Sal-Arms-Length-Flag at load time
005600*                (INSPECT TALLYING on Sal-Terms) so PT020ANL does
005700*                not re-scan terms-of-sale for every comparable.
005800* 19/01/26 twp - 2.02.  Sal-Sale-Date now normalized to ccyy-mm-dd
005900*                at load time (ZZ970) - some sales files punch the
006000*                date m/d/yyyy with no leading zero, which used to
006100*                make 5/25/2022 and 05/25/2022 look like different
006200*                dates downstream.
006210* 10/08/26 twp - 2.03.  BBnnn/ZZ9nn paragraph headers were typed
006220*                as one fused name ("BB011-One-Sales-Year-Thru-
006230*                BB011-Exit.") instead of two, so every PERFORM
006240*                of them ran the one named paragraph only - the
006250*                GO TO xxx-Exit inside ZZ910/ZZ920/ZZ940/ZZ950/
006260*                ZZ960/ZZ970 then fell through into whatever
006270*                paragraph happened to sit next in the source,
006280*                since no real THRU range existed to return out
006290*                of.  Split every such name back into two real
006291*                paragraphs and put the THRU keyword back in the
006292*                PERFORM statements that call them.
006300*
006400 environment              division.
006500*=================================
006600*
006700 configuration            section.
006800 special-names.
006900     class  PT-Area-Char  is "0" thru "9", "A" thru "Z"
007000     upsi-0 on  status is PT-Debug-On
007100            off status is PT-Debug-Off.
007200*
007300 input-output             section.
007400 file-control.
007500*
007600*    Raw study extracts - one FD per family, reopened under a
007700*    different dynamic file name for each of the three study
007800*    years (see WS-Year-Table and the BBnnn loader paragraphs).
007900*
008000     select  PT-Sales-Raw-File   assign to WS-Sales-Dd-Name
008100         organization line sequential
008200         file status  is  WS-Sales-Raw-Status.
008300     select  PT-Ecfdet-Raw-File  assign to WS-Ecd-Dd-Name
008400         organization line sequential
008500         file status  is  WS-Ecd-Raw-Status.
008600     select  PT-Ecfsum-Raw-File  assign to WS-Ecs-Dd-Name
008700         organization line sequential
008800         file status  is  WS-Ecs-Raw-Status.
008900     select  PT-Land-Raw-File    assign to WS-Lnd-Dd-Name
009000         organization line sequential
009100         file status  is  WS-Lnd-Raw-Status.
009200     select  PT-Landadj-Raw-File assign to WS-Lad-Dd-Name
009300         organization line sequential
009400         file status  is  WS-Lad-Raw-Status.
009500*
009600*    Cleaned work files, output here and input to PT020ANL.
009700*
009800     copy  "selptsal.cob".
009900     copy  "selptecd.cob".
010000     copy  "selptecs.cob".
010100     copy  "selptlnd.cob".
010200     copy  "selptlad.cob".
010300     copy  "selptare.cob".
010400*
010500 data                     division.
010600*================================
010700*
010800 file                     section.
010900*
011000 fd  PT-Sales-Raw-File.
011100 copy  "ptsalraw.cob".
011200 fd  PT-Ecfdet-Raw-File.
011300 copy  "ptecdraw.cob".
011400 fd  PT-Ecfsum-Raw-File.
011500 copy  "ptecsraw.cob".
011600 fd  PT-Land-Raw-File.
011700 copy  "ptlndraw.cob".
011800 fd  PT-Landadj-Raw-File.
011900 copy  "ptladraw.cob".
012000*
012100 copy  "fdptsal.cob".
012200 copy  "fdptecd.cob".
012300 copy  "fdptecs.cob".
012400 copy  "fdptlnd.cob".
012500 copy  "fdptlad.cob".
012600 copy  "fdptare.cob".
012700*
012800 working-storage          section.
012900*-------------------------------
013000*
013100 77  Prog-Name            pic x(15)  value "PT010LDR(2.02)".
013200*
013300*    Dynamic file names - built fresh before every open so one
013400*    FD can serve all three study years of its family.
013500*
013600 01  WS-Dyn-Names.
013700     03  WS-Sales-Dd-Name      pic x(8).
013800     03  WS-Ecd-Dd-Name        pic x(8).
013900     03  WS-Ecs-Dd-Name        pic x(8).
014000     03  WS-Lnd-Dd-Name        pic x(8).
014100     03  WS-Lad-Dd-Name        pic x(8).
014200     03  FILLER                pic x(02).
014300*
014400 01  WS-Year-Table.
014500     03  WS-Year-Entry         occurs 3 times.
014600         05  WS-Year-Value     pic 9(4)  comp.
014700         05  WS-Year-Suffix    pic x(4).
014800         05  FILLER            pic x(02).
014900 01  WS-Year-Idx              pic 9      comp.
015000 01  WS-Cur-Year              pic 9(4)   comp.
015100*
015200*    File status and at-end switches.
015300*
015400 01  WS-Raw-Status.
015500     03  WS-Sales-Raw-Status   pic xx.
015600     03  WS-Ecd-Raw-Status     pic xx.
015700     03  WS-Ecs-Raw-Status     pic xx.
015800     03  WS-Lnd-Raw-Status     pic xx.
015900     03  WS-Lad-Raw-Status     pic xx.
016000     03  FILLER                pic x(02).
016100*
016200 01  WS-Work-Status.
016300     03  PT-Salwk-Status       pic xx.
016400     03  PT-Ecdwk-Status       pic xx.
016500     03  PT-Ecswk-Status       pic xx.
016600     03  PT-Lndwk-Status       pic xx.
016700     03  PT-Ladwk-Status       pic xx.
016800     03  PT-Arewk-Status       pic xx.
016900     03  FILLER                pic x(02).
017000*
017100 01  WS-Eof-Switches.
017200     03  WS-Sales-Raw-Eof      pic x.
017300         88  Sales-Raw-At-Eof      value "Y".
017400     03  WS-Ecd-Raw-Eof        pic x.
017500         88  Ecd-Raw-At-Eof        value "Y".
017600     03  WS-Ecs-Raw-Eof        pic x.
017700         88  Ecs-Raw-At-Eof        value "Y".
017800     03  WS-Lnd-Raw-Eof        pic x.
017900         88  Lnd-Raw-At-Eof        value "Y".
018000     03  WS-Lad-Raw-Eof        pic x.
018100         88  Lad-Raw-At-Eof        value "Y".
018200     03  FILLER                pic x(03).
018300*
018400*    Run counters - printed at ZZ900 close for the run log.
018500*
018600 01  WS-Run-Counters.
018700     03  WS-Sales-Read-Ctr     pic 9(7)  comp.
018800     03  WS-Sales-Write-Ctr    pic 9(7)  comp.
018900     03  WS-Ecd-Read-Ctr       pic 9(7)  comp.
019000     03  WS-Ecd-Write-Ctr      pic 9(7)  comp.
019100     03  WS-Ecs-Read-Ctr       pic 9(7)  comp.
019200     03  WS-Ecs-Write-Ctr      pic 9(7)  comp.
019300     03  WS-Ecs-Dup-Ctr        pic 9(7)  comp.
019400     03  WS-Lnd-Read-Ctr       pic 9(7)  comp.
019500     03  WS-Lnd-Write-Ctr      pic 9(7)  comp.
019600     03  WS-Lad-Read-Ctr       pic 9(7)  comp.
019700     03  WS-Lad-Write-Ctr      pic 9(7)  comp.
019800     03  WS-Areas-Write-Ctr    pic 9(7)  comp.
019900     03  FILLER                pic x(02).
020000*
020100*    Money / factor cleaning scratch - shared by every BBnnn
020200*    paragraph, one field cleaned at a time.
020300*
020400 01  WS-Clean-Work.
020500     03  WS-Clean-In           pic x(12).
020600     03  WS-Clean-Buf          pic x(12).
020700     03  WS-Clean-Idx          pic 9(2)  comp.
020800     03  WS-Clean-Len          pic 9(2)  comp.
020900     03  WS-Clean-Start        pic 9(2)  comp.
021000     03  FILLER                pic x(02).
021100     03  WS-Clean-Just         pic 9(12).
021200 01  WS-Clean-Just-X redefines WS-Clean-Just
021300                              pic x(12).
021400 01  WS-Clean-Out-9            pic 9(9).
021500*
021600*    Factor (ECF / adjustment-factor) cleaning scratch - these
021700*    come in as text like "1.0850", digit-count already right.
021800*
021900 01  WS-Factor-Work.
022000     03  WS-Fact-Whole         pic x.
022100     03  WS-Fact-Frac          pic x(4).
022200     03  FILLER                pic x(02).
022300     03  WS-Fact-Build.
022400         05  WS-Fact-B-Whole   pic 9.
022500         05  WS-Fact-B-Frac    pic 9(4).
022600 01  WS-Fact-Build-9v9 redefines WS-Fact-Build
022700                              pic 9v9(4).
022800 01  WS-Fact-Out               pic 9v9(4).
022900*
023000*    Area-code cleaning / validation scratch.
023100*
023200 01  WS-Area-Work.
023300     03  FILLER                pic x(02).
023400     03  WS-Area-In            pic x(10).
023500 01  WS-Area-Grp redefines WS-Area-In.
023600     03  WS-Area-1st-Char      pic x.
023700     03  WS-Area-Rest          pic x(9).
023800 01  WS-Area-Chr-Idx            pic 9(2)  comp.
023900 01  WS-Area-Valid-Flag         pic x.
024000     88  WS-Area-Is-Valid           value "Y".
024100*
024200*    Sale-date normalization scratch - raw date text comes in as
024300*    m/d/yyyy or mm/dd/yyyy (single or double digit month/day, no
024400*    leading zero guaranteed); UNSTRING splits on "/" and the two
024500*    short fields are left-zero-filled below, then restrung as
024600*    ccyy-mm-dd for the cleaned Sal-Sale-Date, which PT020ANL then
024700*    uses as-is to build its dedup key and its sale-date sort.
024800*
024900 01  WS-Date-Work.
025000     03  WS-Date-In            pic x(10).
025100     03  WS-Date-Mo-Txt        pic x(2).
025200     03  WS-Date-Da-Txt        pic x(2).
025300     03  WS-Date-Yr-Txt        pic x(4).
025400     03  WS-Date-Out           pic x(10).
025500     03  FILLER                pic x(02).
025600*
025700*    Arms-length terms-of-sale scan.
025800*
025900 01  WS-Arm-Scan-Work.
026000     03  WS-Terms-Upper        pic x(20).
026100     03  WS-Arm-Tally          pic 9(2)  comp.
026200     03  FILLER                pic x(02).
026300 01  WS-Lower-Alpha        pic x(26)
026400                           value "abcdefghijklmnopqrstuvwxyz".
026500 01  WS-Upper-Alpha        pic x(26)
026600                           value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026700*
026800*    First-row-per-area collapse for the ECF summary extract -
026900*    table is reset at the start of every study year.
027000*
027100 01  WS-Ecs-Seen-Table.
027200     03  WS-Ecs-Seen-Entry     pic x(10)  occurs 80.
027300     03  FILLER                pic x(10).
027400 01  WS-Ecs-Seen-Count          pic 9(4)  comp.
027500 01  WS-Ecs-Seen-Flag            pic x.
027600     88  WS-Ecs-Area-Was-Seen        value "Y".
027700*
027800*    All-Areas master table - built across every year's ECF
027900*    summary and land adjustment passes, sorted and written
028000*    once by CC010.
028100*
028200 01  WS-Areas-Table.
028300     03  WS-Areas-Entry        pic x(10)  occurs 500.
028400     03  FILLER                pic x(10).
028500 01  WS-Areas-Count             pic 9(4)  comp.
028600 01  WS-Areas-Seen-Flag          pic x.
028700     88  WS-Areas-Area-Was-Seen     value "Y".
028800 01  WS-Sort-I                   pic 9(4)  comp.
028900 01  WS-Sort-J                   pic 9(4)  comp.
029000 01  WS-Sort-Outer-Limit           pic 9(4) comp.
029100 01  WS-Sort-Limit                pic 9(4) comp.
029200 01  WS-Sort-Temp                  pic x(10).
029300*
029400 procedure                division.
029500*=================================
029600*
029700 AA000-Main.
029800     perform  AA010-Init-Run thru AA010-Exit.
029900     perform  AA020-Open-Work-Files thru AA020-Exit.
030000     perform  BB010-Sales-Family thru BB010-Exit.
030100     perform  BB020-Ecd-Family thru BB020-Exit.
030200     perform  BB030-Ecs-Family thru BB030-Exit.
030300     perform  BB040-Lnd-Family thru BB040-Exit.
030400     perform  BB050-Lad-Family thru BB050-Exit.
030500     perform  CC010-Build-All-Areas thru CC010-Exit.
030600     perform  ZZ900-Close-Work-Files thru ZZ900-Exit.
030700     stop     run.
030800 AA000-Exit.
030900     exit.
031000*
031100 AA010-Init-Run.
031200     move     2024 to WS-Year-Value (1).
031300     move     "2024" to WS-Year-Suffix (1).
031400     move     2025 to WS-Year-Value (2).
031500     move     "2025" to WS-Year-Suffix (2).
031600     move     2026 to WS-Year-Value (3).
031700     move     "2026" to WS-Year-Suffix (3).
031800     move     zero to WS-Areas-Count.
031900 AA010-Exit.
032000     exit.
032100*
032200 AA020-Open-Work-Files.
032300     open     output PT-Sales-Work
032400                      PT-Ecfdet-Work
032500                      PT-Ecfsum-Work
032600                      PT-Land-Work
032700                      PT-Landadj-Work
032800                      PT-Area-Work.
032900 AA020-Exit.
033000     exit.
033100*
033200*=================================================================
033300*   Sales study family.
033400*=================================================================
033500*
033600 BB010-Sales-Family.
033700     perform  BB011-One-Sales-Year thru BB011-Exit
033800         varying WS-Year-Idx from 1 by 1
033900             until WS-Year-Idx > 3.
034000 BB010-Exit.
034100     exit.
034200*
034300 BB011-One-Sales-Year.
034310*        each of the three study years has its own raw county
034320*        extract dataset - SAL26/SAL25/SAL24 - so a missing
034330*        year's file (not yet delivered by the county, or an
034340*        off-cycle parcel with no sales that year) is not an
034350*        error, just an empty contribution to the study.
034400     move     WS-Year-Value (WS-Year-Idx) to WS-Cur-Year.
034500     move     spaces to WS-Sales-Dd-Name.
034600     string   "SAL" WS-Year-Suffix (WS-Year-Idx)
034700         delimited by size into WS-Sales-Dd-Name.
034800     open     input PT-Sales-Raw-File.
034810*        file status 35 is "file not found" - treated as a
034820*        clean skip, not a fatal error, for exactly the reason
034830*        above.
034900     if       WS-Sales-Raw-Status = "35"
035000              go to BB011-Exit
035100     end-if.
035200     move     "N" to WS-Sales-Raw-Eof.
035300     perform  BB012-Read-Sales-Raw thru BB012-Exit.
035400     perform  BB013-Clean-One-Sales thru BB013-Exit
035500         until Sales-Raw-At-Eof.
035600     close    PT-Sales-Raw-File.
035700 BB011-Exit.
035800     exit.
035900*
036000 BB012-Read-Sales-Raw.
036100     read     PT-Sales-Raw-File
036200         at end move "Y" to WS-Sales-Raw-Eof
036300     end-read.
036400 BB012-Exit.
036500     exit.
036600*
036700 BB013-Clean-One-Sales.
036800     add      1 to WS-Sales-Read-Ctr.
036900     move     Sal-Raw-Ecf-Area to WS-Area-In.
037000     perform  ZZ930-Clean-Area thru ZZ930-Exit.
037100     move     WS-Cur-Year         to Sal-Year.
037200     move     WS-Area-In           to Sal-Ecf-Area.
037300     move     Sal-Raw-Parcel-No     to Sal-Parcel-No.
037400     move     Sal-Raw-St-Address     to Sal-St-Address.
037500     move     Sal-Raw-Sale-Date       to WS-Date-In.
037600     perform  ZZ970-Clean-Date thru ZZ970-Exit.
037700     move     WS-Date-Out               to Sal-Sale-Date.
037800     move     Sal-Raw-Terms            to Sal-Terms.
037810*        Sale-Price is the deed price; Adj-Sale is PT020ANL's
037820*        time/condition-adjusted figure when the source county
037830*        file already carries one, else it is cleaned to the
037840*        same zero the raw price cleaned to and PT020ANL falls
037850*        back to the unadjusted price itself.
037900     move     Sal-Raw-Sale-Price        to WS-Clean-In.
038000     perform  ZZ910-Clean-Money thru ZZ910-Exit.
038100     move     WS-Clean-Out-9             to Sal-Sale-Price.
038200     move     Sal-Raw-Adj-Sale            to WS-Clean-In.
038300     perform  ZZ910-Clean-Money thru ZZ910-Exit.
038400     move     WS-Clean-Out-9               to Sal-Adj-Sale.
038500     move     Sal-Terms to WS-Terms-Upper.
038600     inspect  WS-Terms-Upper converting
038700                  WS-Lower-Alpha to WS-Upper-Alpha.
038800     move     zero to WS-Arm-Tally.
038810*        county terms-of-sale text carries "ARM" somewhere in
038820*        it (arms-length, ARM's length, etc - the spelling is
038830*        not consistent county to county) whenever the deed
038840*        was not a forced, related-party or government sale;
038850*        a tally of zero means the terms text said otherwise
038860*        or was blank, so the sale is held out of the study.
038900     inspect  WS-Terms-Upper tallying WS-Arm-Tally
039000                  for all "ARM".
039100     if       WS-Arm-Tally > zero
039200              set Sal-Is-Arms-Length to true
039300     else
039400              move "N" to Sal-Arms-Length-Flag
039500     end-if.
039600     write    PT-Sales-Record.
039700     add      1 to WS-Sales-Write-Ctr.
039800     perform  BB012-Read-Sales-Raw thru BB012-Exit.
039900 BB013-Exit.
040000     exit.
040100*
040200*=================================================================
040300*   ECF detail study family.
040400*=================================================================
040500*
040600 BB020-Ecd-Family.
040700     perform  BB021-One-Ecd-Year thru BB021-Exit
040800         varying WS-Year-Idx from 1 by 1
040900             until WS-Year-Idx > 3.
041000 BB020-Exit.
041100     exit.
041200*
041300 BB021-One-Ecd-Year.
041400     move     WS-Year-Value (WS-Year-Idx) to WS-Cur-Year.
041500     move     spaces to WS-Ecd-Dd-Name.
041600     string   "ECD" WS-Year-Suffix (WS-Year-Idx)
041700         delimited by size into WS-Ecd-Dd-Name.
041800     open     input PT-Ecfdet-Raw-File.
041900     if       WS-Ecd-Raw-Status = "35"
042000              go to BB021-Exit
042100     end-if.
042200     move     "N" to WS-Ecd-Raw-Eof.
042300     perform  BB022-Read-Ecd-Raw thru BB022-Exit.
042400     perform  BB023-Clean-One-Ecd thru BB023-Exit
042500         until Ecd-Raw-At-Eof.
042600     close    PT-Ecfdet-Raw-File.
042700 BB021-Exit.
042800     exit.
042900*
043000 BB022-Read-Ecd-Raw.
043100     read     PT-Ecfdet-Raw-File
043200         at end move "Y" to WS-Ecd-Raw-Eof
043300     end-read.
043400 BB022-Exit.
043500     exit.
043600*
043700 BB023-Clean-One-Ecd.
043800     add      1 to WS-Ecd-Read-Ctr.
043900     move     Ecd-Raw-Ecf-Area to WS-Area-In.
044000     perform  ZZ930-Clean-Area thru ZZ930-Exit.
044100     move     WS-Cur-Year          to Ecd-Year.
044200     move     WS-Area-In            to Ecd-Ecf-Area.
044300     move     Ecd-Raw-Parcel-No      to Ecd-Parcel-No.
044400     move     Ecd-Raw-St-Address      to Ecd-St-Address.
044410*        one detail row per sale that went into the township's
044420*        own cost-to-market study - Sale-Price is the deed
044430*        price, Cost-Man the assessor's manual cost-to-build
044440*        figure for the same property; PT020ANL's ECF-trend
044450*        evidence is built off the year-over-year ratio of
044460*        these two columns, not off this detail file directly.
044500     move     Ecd-Raw-Sale-Price       to WS-Clean-In.
044600     perform  ZZ910-Clean-Money thru ZZ910-Exit.
044700     move     WS-Clean-Out-9            to Ecd-Sale-Price.
044800     move     Ecd-Raw-Cost-Man           to WS-Clean-In.
044900     perform  ZZ910-Clean-Money thru ZZ910-Exit.
045000     move     WS-Clean-Out-9              to Ecd-Cost-Man.
045100     move     Ecd-Raw-Ecf                  to WS-Clean-In.
045200     perform  ZZ920-Clean-Factor thru ZZ920-Exit.
045300*
045400*    Validity window - punches outside 0.1 thru 5.0 are almost
045500*    always a card-reader glitch, not a real ECF.  Kwh, 2011.
045600*
045700     if       WS-Fact-Out < 0.1 or WS-Fact-Out > 5.0
045800              move zero to Ecd-Ecf
045900     else
046000              move WS-Fact-Out to Ecd-Ecf
046100     end-if.
046200     write    PT-Ecf-Detail-Record.
046300     add      1 to WS-Ecd-Write-Ctr.
046400     perform  BB022-Read-Ecd-Raw thru BB022-Exit.
046500 BB023-Exit.
046600     exit.
046700*
046800*=================================================================
046900*   ECF summary study family - first row per area per year wins.
047000*=================================================================
047100*
047200 BB030-Ecs-Family.
047300     perform  BB031-One-Ecs-Year thru BB031-Exit
047400         varying WS-Year-Idx from 1 by 1
047500             until WS-Year-Idx > 3.
047600 BB030-Exit.
047700     exit.
047800*
047900 BB031-One-Ecs-Year.
048000     move     WS-Year-Value (WS-Year-Idx) to WS-Cur-Year.
048100     move     spaces to WS-Ecs-Dd-Name.
048200     string   "ECS" WS-Year-Suffix (WS-Year-Idx)
048300         delimited by size into WS-Ecs-Dd-Name.
048400     open     input PT-Ecfsum-Raw-File.
048500     if       WS-Ecs-Raw-Status = "35"
048600              go to BB031-Exit
048700     end-if.
048800     move     zero to WS-Ecs-Seen-Count.
048900     move     "N" to WS-Ecs-Raw-Eof.
049000     perform  BB032-Read-Ecs-Raw thru BB032-Exit.
049100     perform  BB033-Clean-One-Ecs thru BB033-Exit
049200         until Ecs-Raw-At-Eof.
049300     close    PT-Ecfsum-Raw-File.
049400 BB031-Exit.
049500     exit.
049600*
049700 BB032-Read-Ecs-Raw.
049800     read     PT-Ecfsum-Raw-File
049900         at end move "Y" to WS-Ecs-Raw-Eof
050000     end-read.
050100 BB032-Exit.
050200     exit.
050300*
050400 BB033-Clean-One-Ecs.
050500     add      1 to WS-Ecs-Read-Ctr.
050600     move     Ecs-Raw-Ecf-Area to WS-Area-In.
050700     perform  ZZ930-Clean-Area thru ZZ930-Exit.
050710*        the county extract for this file sometimes ships a
050720*        second row for an area after a mid-year correction -
050730*        only the first row seen for an area this run is kept,
050740*        matching how the Equalization Dept always read it by
050750*        hand off the old printed listing.
050800     perform  ZZ940-Ecs-Dup-Check thru ZZ940-Exit.
050900     if       WS-Ecs-Area-Was-Seen
051000              add 1 to WS-Ecs-Dup-Ctr
051100              go to BB033-Next
051200     end-if.
051300     move     WS-Cur-Year           to Ecs-Year.
051400     move     WS-Area-In             to Ecs-Ecf-Area.
051500     move     Ecs-Raw-Subdivision     to Ecs-Subdivision.
051600     move     Ecs-Raw-Ave-Ecf          to WS-Clean-In.
051700     perform  ZZ920-Clean-Factor thru ZZ920-Exit.
051800     move     WS-Fact-Out               to Ecs-Ave-Ecf.
051900     write    PT-Ecf-Summary-Record.
052000     add      1 to WS-Ecs-Write-Ctr.
052100     perform  ZZ950-Track-All-Area thru ZZ950-Exit.
052200 BB033-Next.
052300     perform  BB032-Read-Ecs-Raw thru BB032-Exit.
052400 BB033-Exit.
052500     exit.
052600*
052700*=================================================================
052800*   Land value study family.
052900*=================================================================
053000*
053100 BB040-Lnd-Family.
053200     perform  BB041-One-Lnd-Year thru BB041-Exit
053300         varying WS-Year-Idx from 1 by 1
053400             until WS-Year-Idx > 3.
053500 BB040-Exit.
053600     exit.
053700*
053800 BB041-One-Lnd-Year.
053900     move     WS-Year-Value (WS-Year-Idx) to WS-Cur-Year.
054000     move     spaces to WS-Lnd-Dd-Name.
054100     string   "LND" WS-Year-Suffix (WS-Year-Idx)
054200         delimited by size into WS-Lnd-Dd-Name.
054300     open     input PT-Land-Raw-File.
054400     if       WS-Lnd-Raw-Status = "35"
054500              go to BB041-Exit
054600     end-if.
054700     move     "N" to WS-Lnd-Raw-Eof.
054800     perform  BB042-Read-Lnd-Raw thru BB042-Exit.
054900     perform  BB043-Clean-One-Lnd thru BB043-Exit
055000         until Lnd-Raw-At-Eof.
055100     close    PT-Land-Raw-File.
055200 BB041-Exit.
055300     exit.
055400*
055500 BB042-Read-Lnd-Raw.
055600     read     PT-Land-Raw-File
055700         at end move "Y" to WS-Lnd-Raw-Eof
055800     end-read.
055900 BB042-Exit.
056000     exit.
056100*
056200*    The raw land file names its two money columns per study
056300*    year (Land_Value_<Y-1> / Land_Value_<Y>); the extract
056400*    program that built the fixed-field copy already placed
056500*    them in Prior/Current column order, so no column-name
056600*    swap is needed here - only the usual money cleaning.
056700*
056800 BB043-Clean-One-Lnd.
056900     add      1 to WS-Lnd-Read-Ctr.
057000     move     Lnd-Raw-Area-Code to WS-Area-In.
057100     perform  ZZ930-Clean-Area thru ZZ930-Exit.
057200     move     WS-Cur-Year            to Lnd-Year.
057300     move     WS-Area-In              to Lnd-Area-Code.
057400     move     Lnd-Raw-Value-Prior      to WS-Clean-In.
057500     perform  ZZ910-Clean-Money thru ZZ910-Exit.
057600     move     WS-Clean-Out-9            to Lnd-Value-Prior.
057700     move     Lnd-Raw-Value-Current      to WS-Clean-In.
057800     perform  ZZ910-Clean-Money thru ZZ910-Exit.
057900     move     WS-Clean-Out-9              to Lnd-Value-Current.
058000     write    PT-Land-Record.
058100     add      1 to WS-Lnd-Write-Ctr.
058200     perform  BB042-Read-Lnd-Raw thru BB042-Exit.
058300 BB043-Exit.
058400     exit.
058500*
058600*=================================================================
058700*   Land adjustment study family.
058800*=================================================================
058900*
059000 BB050-Lad-Family.
059100     perform  BB051-One-Lad-Year thru BB051-Exit
059200         varying WS-Year-Idx from 1 by 1
059300             until WS-Year-Idx > 3.
059400 BB050-Exit.
059500     exit.
059600*
059700 BB051-One-Lad-Year.
059800     move     WS-Year-Value (WS-Year-Idx) to WS-Cur-Year.
059900     move     spaces to WS-Lad-Dd-Name.
060000     string   "LAD" WS-Year-Suffix (WS-Year-Idx)
060100         delimited by size into WS-Lad-Dd-Name.
060200     open     input PT-Landadj-Raw-File.
060300     if       WS-Lad-Raw-Status = "35"
060400              go to BB051-Exit
060500     end-if.
060600     move     "N" to WS-Lad-Raw-Eof.
060700     perform  BB052-Read-Lad-Raw thru BB052-Exit.
060800     perform  BB053-Clean-One-Lad thru BB053-Exit
060900         until Lad-Raw-At-Eof.
061000     close    PT-Landadj-Raw-File.
061100 BB051-Exit.
061200     exit.
061300*
061400 BB052-Read-Lad-Raw.
061500     read     PT-Landadj-Raw-File
061600         at end move "Y" to WS-Lad-Raw-Eof
061700     end-read.
061800 BB052-Exit.
061900     exit.
062000*
062100 BB053-Clean-One-Lad.
062200     add      1 to WS-Lad-Read-Ctr.
062300     move     Lad-Raw-Area-Code to WS-Area-In.
062400     perform  ZZ930-Clean-Area thru ZZ930-Exit.
062500     move     WS-Cur-Year            to Lad-Year.
062600     move     WS-Area-In              to Lad-Area-Code.
062700     move     Lad-Raw-Subdivision      to Lad-Subdivision.
062800     move     Lad-Raw-Adjust-Factor     to WS-Clean-In.
062900     perform  ZZ920-Clean-Factor thru ZZ920-Exit.
063000     move     WS-Fact-Out                to Lad-Adjust-Factor.
063100     write    PT-Land-Adj-Record.
063200     add      1 to WS-Lad-Write-Ctr.
063300     perform  ZZ950-Track-All-Area thru ZZ950-Exit.
063400     perform  BB052-Read-Lad-Raw thru BB052-Exit.
063500 BB053-Exit.
063600     exit.
063700*
063800*=================================================================
063900*   All-Areas build - sort the table collected above, write it.
064000*=================================================================
064100*
064200 CC010-Build-All-Areas.
064300     if       WS-Areas-Count < 2
064400              go to CC013-Write-Areas
064500     end-if.
064600     subtract 1 from WS-Areas-Count giving WS-Sort-Outer-Limit.
064700     perform  CC011-Sort-Pass thru CC011-Exit
064800         varying WS-Sort-I from 1 by 1
064900             until WS-Sort-I > WS-Sort-Outer-Limit.
065000 CC013-Write-Areas.
065100     perform  CC014-Write-One-Area thru CC014-Exit
065200         varying WS-Sort-I from 1 by 1
065300             until WS-Sort-I > WS-Areas-Count.
065400 CC010-Exit.
065500     exit.
065600*
065700*    Bubble sort, ascending - the table tops out around a few
065800*    hundred area codes so a simple sort is plenty fast enough.
065900*
066000 CC011-Sort-Pass.
066100     compute  WS-Sort-Limit = WS-Areas-Count - WS-Sort-I.
066200     perform  CC012-Sort-Compare thru CC012-Exit
066300         varying WS-Sort-J from 1 by 1
066400             until WS-Sort-J > WS-Sort-Limit.
066500 CC011-Exit.
066600     exit.
066700*
066800 CC012-Sort-Compare.
066900     if       WS-Areas-Entry (WS-Sort-J) >
067000                  WS-Areas-Entry (WS-Sort-J + 1)
067100              move WS-Areas-Entry (WS-Sort-J) to WS-Sort-Temp
067200              move WS-Areas-Entry (WS-Sort-J + 1)
067300                  to WS-Areas-Entry (WS-Sort-J)
067400              move WS-Sort-Temp
067500                  to WS-Areas-Entry (WS-Sort-J + 1)
067600     end-if.
067700 CC012-Exit.
067800     exit.
067900*
068000 CC014-Write-One-Area.
068100     move     WS-Areas-Entry (WS-Sort-I) to Are-Area-Code.
068200     write    PT-Area-Work-Record.
068300     add      1 to WS-Areas-Write-Ctr.
068400 CC014-Exit.
068500     exit.
068600*
068700*=================================================================
068800*   Common subroutines.
068900*=================================================================
069000*
069100*    Money cleaning - strips $ and , by copying only the digit
069200*    characters left-to-right into a scratch buffer, then
069300*    right-justifies that buffer into a zero-filled field so
069400*    the final MOVE to the COMP-3 target lines up on the ones
069500*    digit.  A buffer left empty after the scan means the
069600*    source was blank or unparseable, giving a missing (zero)
069700*    amount either way.
069800*
069900 ZZ910-Clean-Money.
070000     move     spaces to WS-Clean-Buf.
070100     move     zero to WS-Clean-Len.
070200     move     zero to WS-Clean-Just.
070300     perform  ZZ911-Scan-Money-Char thru ZZ911-Exit
070400         varying WS-Clean-Idx from 1 by 1
070500             until WS-Clean-Idx > 12.
070600     if       WS-Clean-Len = zero
070700              move zero to WS-Clean-Out-9
070800              go to ZZ910-Exit
070900     end-if.
071000     compute  WS-Clean-Start = 13 - WS-Clean-Len.
071100     move     WS-Clean-Buf (1:WS-Clean-Len)
071200         to WS-Clean-Just-X (WS-Clean-Start:WS-Clean-Len).
071300     move     WS-Clean-Just to WS-Clean-Out-9.
071400 ZZ910-Exit.
071500     exit.
071600*
071700 ZZ911-Scan-Money-Char.
071800     if       WS-Clean-In (WS-Clean-Idx:1) is numeric
071900              add 1 to WS-Clean-Len
072000              move WS-Clean-In (WS-Clean-Idx:1)
072100                  to WS-Clean-Buf (WS-Clean-Len:1)
072200     end-if.
072300 ZZ911-Exit.
072400     exit.
072500*
072600*    Factor cleaning - ECF and adjustment-factor text come in
072700*    as "D.DDDD" (or shorter); split on the decimal point and
072800*    zero-fill the fraction on the right so "1.085" reads as
072900*    1.0850, not 1.0085.
073000*
073100 ZZ920-Clean-Factor.
073200     move     spaces to WS-Fact-Whole WS-Fact-Frac.
073300     unstring WS-Clean-In delimited by "."
073400         into WS-Fact-Whole WS-Fact-Frac.
073500     if       WS-Fact-Whole = space
073600              move zero to WS-Fact-Out
073700              go to ZZ920-Exit
073800     end-if.
073900     inspect  WS-Fact-Frac replacing all space by "0".
074000     move     WS-Fact-Whole to WS-Fact-B-Whole.
074100     move     WS-Fact-Frac to WS-Fact-B-Frac.
074200     move     WS-Fact-Build-9v9 to WS-Fact-Out.
074300 ZZ920-Exit.
074400     exit.
074500*
074600*    Area code cleaning - strip a leading apostrophe left over
074700*    from the assessor's old card-punch macros.  The field is
074800*    already fixed at 10 characters so no separate trim to
074900*    length is needed.
075000*
075100 ZZ930-Clean-Area.
075200     if       WS-Area-1st-Char = "'"
075300              move WS-Area-Rest to WS-Area-In (1:9)
075400              move space to WS-Area-In (10:1)
075500     end-if.
075600 ZZ930-Exit.
075700     exit.
075800*
075900*    Sale-date normalization - splits raw m/d/yyyy or mm/dd/yyyy
076000*    text on the slash, left-zero-fills a bare single digit month
076100*    or day, and restrings the three pieces as ccyy-mm-dd.  Leaves
076200*    WS-Date-Out blank if the raw text did not unstring 3 pieces.
076300*
076400 ZZ970-Clean-Date.
076500     move     spaces to WS-Date-Mo-Txt WS-Date-Da-Txt
076600                         WS-Date-Yr-Txt WS-Date-Out.
076700     unstring WS-Date-In delimited by "/"
076800         into WS-Date-Mo-Txt WS-Date-Da-Txt WS-Date-Yr-Txt.
076900     if       WS-Date-Yr-Txt = spaces
077000              go to ZZ970-Exit
077100     end-if.
077200     if       WS-Date-Mo-Txt (2:1) = space
077300              move WS-Date-Mo-Txt (1:1) to WS-Date-Mo-Txt (2:1)
077400              move "0"                 to WS-Date-Mo-Txt (1:1)
077500     end-if.
077600     if       WS-Date-Da-Txt (2:1) = space
077700              move WS-Date-Da-Txt (1:1) to WS-Date-Da-Txt (2:1)
077800              move "0"                 to WS-Date-Da-Txt (1:1)
077900     end-if.
078000     string   WS-Date-Yr-Txt delimited by size
078100              "-"            delimited by size
078200              WS-Date-Mo-Txt delimited by size
078300              "-"            delimited by size
078400              WS-Date-Da-Txt delimited by size
078500                  into WS-Date-Out.
078600 ZZ970-Exit.
078700     exit.
078800*
078900*    ECF-summary first-row-per-area check - WS-Area-In must
079000*    already hold the cleaned area code for this record.
079100*
079200 ZZ940-Ecs-Dup-Check.
079300     move     "N" to WS-Ecs-Seen-Flag.
079400     if       WS-Ecs-Seen-Count = zero
079500              go to ZZ940-Add
079600     end-if.
079700     perform  ZZ941-Ecs-Search thru ZZ941-Exit
079800         varying WS-Clean-Idx from 1 by 1
079900             until WS-Clean-Idx > WS-Ecs-Seen-Count
080000                 or WS-Ecs-Area-Was-Seen.
080100     if       WS-Ecs-Area-Was-Seen
080200              go to ZZ940-Exit
080300     end-if.
080400 ZZ940-Add.
080500     add      1 to WS-Ecs-Seen-Count.
080600     move     WS-Area-In to WS-Ecs-Seen-Entry (WS-Ecs-Seen-Count).
080700 ZZ940-Exit.
080800     exit.
080900*
081000 ZZ941-Ecs-Search.
081100     if       WS-Ecs-Seen-Entry (WS-Clean-Idx) = WS-Area-In
081200              set WS-Ecs-Area-Was-Seen to true
081300     end-if.
081400 ZZ941-Exit.
081500     exit.
081600*
081700*    All-Areas table insert - skips codes that fail validation,
081800*    and skips codes already in the table.  WS-Area-In must
081900*    already hold the cleaned area code for this record.
082000*
082100 ZZ950-Track-All-Area.
082200     perform  ZZ960-Validate-Area thru ZZ960-Exit.
082300     if       not WS-Area-Is-Valid
082400              go to ZZ950-Exit
082500     end-if.
082600     move     "N" to WS-Areas-Seen-Flag.
082700     if       WS-Areas-Count = zero
082800              go to ZZ950-Add
082900     end-if.
083000     perform  ZZ951-Areas-Search thru ZZ951-Exit
083100         varying WS-Clean-Idx from 1 by 1
083200             until WS-Clean-Idx > WS-Areas-Count
083300                 or WS-Areas-Area-Was-Seen.
083400     if       WS-Areas-Area-Was-Seen
083500              go to ZZ950-Exit
083600     end-if.
083700 ZZ950-Add.
083800     add      1 to WS-Areas-Count.
083900     move     WS-Area-In to WS-Areas-Entry (WS-Areas-Count).
084000 ZZ950-Exit.
084100     exit.
084200*
084300 ZZ951-Areas-Search.
084400     if       WS-Areas-Entry (WS-Clean-Idx) = WS-Area-In
084500              set WS-Areas-Area-Was-Seen to true
084600     end-if.
084700 ZZ951-Exit.
084800     exit.
084900*
085000*    Area-code validation - length is already capped at 10 by
085100*    the record layout, so blank is the only length failure;
085200*    otherwise every character must be a dash, a period, or
085300*    fall in the PT-Area-Char class (0-9, A-Z).
085400*
085500 ZZ960-Validate-Area.
085600     move     "Y" to WS-Area-Valid-Flag.
085700     if       WS-Area-In = spaces
085800              move "N" to WS-Area-Valid-Flag
085900              go to ZZ960-Exit
086000     end-if.
086100     perform  ZZ961-Validate-Char thru ZZ961-Exit
086200         varying WS-Area-Chr-Idx from 1 by 1
086300             until WS-Area-Chr-Idx > 10.
086400 ZZ960-Exit.
086500     exit.
086600*
086700 ZZ961-Validate-Char.
086800     if       WS-Area-In (WS-Area-Chr-Idx:1) not = space
086900                  and WS-Area-In (WS-Area-Chr-Idx:1) not = "-"
087000                  and WS-Area-In (WS-Area-Chr-Idx:1) not = "."
087100              if    WS-Area-In (WS-Area-Chr-Idx:1)
087200                        is not PT-Area-Char
087300                    move "N" to WS-Area-Valid-Flag
087400              end-if
087500     end-if.
087600 ZZ961-Exit.
087700     exit.
087800*
087900 ZZ900-Close-Work-Files.
088000     close    PT-Sales-Work
088100              PT-Ecfdet-Work
088200              PT-Ecfsum-Work
088300              PT-Land-Work
088400              PT-Landadj-Work
088500              PT-Area-Work.
088600 ZZ900-Exit.
088700     exit.
088800*
