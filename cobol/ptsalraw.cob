000100********************************************
000200*                                          *
000300*  Raw Record Layout As Read From A Year's *
000400*     SALES-FILE, Before Cleaning.         *
000500*     Money columns may still carry "$"    *
000600*     and "," so they come in as text and  *
000700*     are edited by PT010LDR's ZZ910       *
000800*     money-cleaning paragraph.  Read      *
000900*     under PT-Sales-Raw-File, which       *
001000*     PT010LDR reopens 3 times a run       *
001100*     under a dynamically built dd-name.   *
001200********************************************
001300*
001400* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001500*
001600 01  PT-Sales-Raw-Record.
001700     03  Sal-Raw-Ecf-Area            pic x(10).
001800     03  Sal-Raw-Parcel-No           pic x(15).
001900     03  Sal-Raw-St-Address          pic x(28).
002000     03  Sal-Raw-Sale-Date           pic x(10).
002100     03  Sal-Raw-Terms               pic x(20).
002200*                     e.g. "$254,900"
002300     03  Sal-Raw-Sale-Price          pic x(12).
002400*                     e.g. "269,100" or blank
002500     03  Sal-Raw-Adj-Sale            pic x(12).
002600     03  FILLER                      pic x(3).
002700*
