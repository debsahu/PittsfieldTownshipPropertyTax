000100********************************************
000200*                                          *
000300*  Record Definition For The Report        *
000400*     Print File (PT-Report-File)          *
000500*     100-char print lines, one petition   *
000600*     or not-recommended analysis report   *
000700*     per PT-Subject-Record processed.     *
000800********************************************
000900*
001000* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001100* 09/01/26 twp - Added a one-byte slack FILLER at the end - the
001150*                printer driver here has grabbed a stray trailing
001175*                byte on every other report line in the shop.
001200 01  PT-Report-Line.
001300     03  Rpt-Print-Line               pic x(100).
001350     03  FILLER                       pic x(01).
001400*
