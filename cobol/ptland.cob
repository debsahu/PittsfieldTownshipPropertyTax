000100********************************************
000200*                                          *
000300*  Record Definition For Cleaned Land      *
000400*     Value Study Work File                *
000500*     (PT-Land-Work)                       *
000600*     One row per property in a year's     *
000700*     land study.  The raw file names the  *
000800*     money columns per year, e.g.         *
000900*     Land_Value_2025/Land_Value_2026 -    *
001000*     normalized here to Lnd-Value-Prior/  *
001100*     Lnd-Value-Current.                   *
001200********************************************
001300*  File size 46 bytes.
001400*
001500* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001600*
001700 01  PT-Land-Record.
001800     03  Lnd-Year                      pic 9(4).
001900     03  Lnd-Area-Code                  pic x(10).
002000*                     land value year-1, 0 = missing
002100     03  Lnd-Value-Prior                 pic 9(9)   comp-3.
002200*                     land value this study year, 0 = missing
002300     03  Lnd-Value-Current                pic 9(9)  comp-3.
002400     03  FILLER                            pic x(8).
002500*
