000100*    FD For The Cleaned Land Value Study Work File.
000200*
000300 fd  PT-Land-Work.
000400 copy "ptland.cob".
000500*
