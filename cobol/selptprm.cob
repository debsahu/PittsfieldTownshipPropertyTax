000100*    SELECT For The Township Control Parameters File.
000200*
000300* 04/01/26 twp - Created.
000400*
000500 select   PT-Param-File  assign to "PTPARAM"
000600     organization line sequential
000700     file status  is  PT-Parm-Status.
000800*
