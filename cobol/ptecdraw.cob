000100********************************************
000200*                                          *
000300*  Raw Record Layout As Read From A Year's *
000400*     ECF-DETAIL-FILE, Before Cleaning.    *
000500*     Read under PT-Ecfdet-Raw-File, which *
000600*     PT010LDR reopens 3 times a run under *
000700*     a dynamically built dd-name, one     *
000750*     open per study year.                 *
000800********************************************
000900*
001000* 04/01/26 twp - Created for tax year 2026 appeal analyzer.
001100*
001200 01  PT-Ecf-Detail-Raw-Record.
001300     03  Ecd-Raw-Ecf-Area             pic x(10).
001400     03  Ecd-Raw-Parcel-No            pic x(15).
001500     03  Ecd-Raw-St-Address           pic x(28).
001600     03  Ecd-Raw-Sale-Price           pic x(12).
001700     03  Ecd-Raw-Cost-Man             pic x(12).
001800*                     e.g. "1.0850" or blank
001900     03  Ecd-Raw-Ecf                  pic x(8).
002000     03  FILLER                       pic x(3).
002100*
