000100*    SELECT For The Analysis Result Work File.
000200*
000300* 05/01/26 twp - Created.
000400*
000500 select   PT-Result-Work  assign to "RSLTWORK"
000600     organization line sequential
000700     file status  is  PT-Rsltwk-Status.
000800*
